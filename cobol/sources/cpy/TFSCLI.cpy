000100*****************************************************************         
000200* AMENDMENT HISTORY:                                                      
000300*****************************************************************         
000400* TAG     DATE       DEV   DESCRIPTION                                    
000500*-----------------------------------------------------------------        
000600* TXB0012 10/06/1985 RSN   INITIAL VERSION - 998 BYTE RECORD,             
000700*                          10 CONTACTS PER CLIENT                         
000800*-----------------------------------------------------------------        
000900* TXB0143 16/12/1998 KLC   Y2K REVIEW - NO DATE FIELDS, NO CHANGE         
001000*-----------------------------------------------------------------        
001100* TXB0245 02/09/2007 GTN   EXPAND CONTACT TABLE FROM 10 TO 20             
001200*                          ENTRIES PER CLIENT ON REQUEST OF OPS,          
001300*                          RECORD GREW TO 2050 BYTES                      
001400*-----------------------------------------------------------------        
001500* TXB0301 21/11/2013 PDS   ADD TFSCLI-UPDATEDBY - CLIENT UPDATE           
001600*                          NOW STAMPS A SEPARATE UPDATED-BY FIELD         
001700*                          (SEE TXBVCLI PARA C200 FOR THE SOURCE          
001800*                          QUIRK THIS FIELD PRESERVES)                    
001900*****************************************************************         
002000                                                                          
002100*  05  TFSCLI-RECORD          PIC X(998).           ~TAG:TXB0012~         
002200*  05  TFSCLI-RECORD          PIC X(2010).          ~TAG:TXB0245~         
002300 05  TFSCLI-RECORD                 PIC X(2050).                           
002400*  I-O FORMAT: TFSCLIR  FROM FILE TFSCLI  OF LIBRARY TXBLIB               
002500*                                                                         
002600     05  TFSCLIR REDEFINES TFSCLI-RECORD.                                 
002700         06  TFSCLI-CLIENTID       PIC 9(09) COMP-3.                      
002800*                                SURROGATE KEY, ASSIGNED ON INSERT        
002900         06  TFSCLI-CLIENTNAME     PIC X(60).                             
003000*                                CLIENT LEGAL / DISPLAY NAME              
003100         06  TFSCLI-EMAIL          PIC X(60).                             
003200*                                CONTACT E-MAIL                           
003300         06  TFSCLI-PHONE          PIC X(20).                             
003400*                                CONTACT PHONE                            
003500         06  TFSCLI-ADDRESS        PIC X(80).                             
003600*                                POSTAL ADDRESS                           
003700         06  TFSCLI-PAN            PIC X(10).                             
003800*                                TAX ID (PAN)                             
003900         06  TFSCLI-PASSPORT       PIC X(15).                             
004000*                                PASSPORT NUMBER                          
004100         06  TFSCLI-TAXRESCTRY     PIC X(30).                             
004200*                                DECLARED COUNTRY OF TAX RESIDENCY        
004300         06  TFSCLI-KYCSTAT        PIC X(15).                             
004400*                                KYC VERIFICATION STATUS                  
004500         06  TFSCLI-RISKPROF       PIC X(15).                             
004600*                                RISK CLASSIFICATION                      
004700         06  TFSCLI-PREFCUY        PIC X(03).                             
004800*                                PREFERRED SETTLEMENT CURRENCY            
004900         06  TFSCLI-CTRYCD         PIC X(03).                             
005000*                                FK TO TFSCTRY - NOT TOUCHED              
005100*                                BY UPDATE, SET ONLY ON CREATE            
005200         06  TFSCLI-CREATEDBY      PIC X(40).                             
005300*                                CREATOR USER NAME                        
005400     06  TFSCLI-UPDATEDBY    PIC X(40).             ~TAG:TXB0301~         
005500*                                LAST-UPDATER USER NAME - PER             
005600*                                TXBVCLI PARA C200-UPDATE-CLIENT          
005700*                                THIS IS SET FROM THE INPUT               
005800*                                CREATED-BY VALUE, NOT A SEPARATE         
005900*                                UPDATED-BY INPUT - CARRIED OVER          
006000*                                FROM THE ORIGINAL SPECIFICATION,         
006100*                                DO NOT "FIX" WITHOUT A CHANGE            
006200*                                REQUEST AGAINST THIS COMMENT             
006300         06  TFSCLI-CONTACT-CNT    PIC 9(03) COMP-3.                      
006400*                                NUMBER OF CONTACTS BELOW IN USE          
006500     06  TFSCLI-CONTACT OCCURS 20 TIMES            ~TAG:TXB0245~          
006600                        INDEXED BY TFSCLI-X-CONTACT.                      
006700             08  TFSCLI-CONTACT-ID PIC 9(09) COMP-3.                      
006800*                                ZERO = UNUSED TABLE ENTRY                
006900             08  TFSCLI-CONTACT-TYP PIC X(15).                            
007000*                                EG EMAIL, PHONE, FAX                     
007100             08  TFSCLI-CONTACT-VAL PIC X(60).                            
007200*                                THE CONTACT DETAIL ITSELF                
007300             08  TFSCLI-CONTACT-PRM PIC X(01).                            
007400                 88  TFSCLI-CONTACT-IS-PRIMARY  VALUE "Y".                
007500         06  FILLER                PIC X(32).                             
007600*                                RESERVED FOR FUTURE USE                  
007700*                                                                         
007800*  RELATIVE RECORD 1 CONTROL RECORD, REDEFINES SAME PHYSICAL SLOT         
007900*                                                                         
008000     05  TFSCLI-HEADER REDEFINES TFSCLI-RECORD.                           
008100         06  TFSCLI-H-SIGNATURE    PIC X(08).                             
008200*                                LITERAL "CLIHDR01" - SANITY CHECK        
008300         06  TFSCLI-H-LASTCLIKEY   PIC 9(09) COMP-3.                      
008400*                                LAST CLIENT-ID ASSIGNED SO FAR           
008500         06  TFSCLI-H-LASTCTCKEY   PIC 9(09) COMP-3.                      
008600*                                LAST CONTACT-ID ASSIGNED SO FAR,         
008700*                                SHARED ACROSS ALL CLIENTS                
008800         06  FILLER                PIC X(2032).                           
