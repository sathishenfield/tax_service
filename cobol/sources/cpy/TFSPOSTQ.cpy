000100*****************************************************************         
000200* AMENDMENT HISTORY:                                                      
000300*****************************************************************         
000400* TXB0010 09/06/1985 RSN  - INITIAL VERSION - 40 BYTE RECORD              
000500* TXB0234 09/07/2006 GTN  - REPLACES THE OLD MESSAGE-QUEUE FEED,          
000600*                           NOW A PLAIN SEQUENTIAL WORK FILE              
000700*****************************************************************         
000800                                                                          
000900 05  TFSPOSTQ-RECORD              PIC X(40).                              
001000*  WORK FILE WRITTEN BY TXBQFAN, READ BY TXBMPST                          
001100*                                                                         
001200     05  TFSPOSTQR REDEFINES TFSPOSTQ-RECORD.                             
001300         06  TFSPOSTQ-TXNID        PIC X(20).                             
001400*                                TRANSACTION-ID, SPACES = SKIP            
001500         06  TFSPOSTQ-AMT-IND      PIC X(01).                             
001600             88  TFSPOSTQ-AMT-PRESENT      VALUE "Y".                     
001700             88  TFSPOSTQ-AMT-ABSENT       VALUE "N".                     
001800         06  TFSPOSTQ-AMOUNT       PIC S9(11)V99 COMP-3.                  
001900*                                AMOUNT CARRIED WITH THE REQUEST          
002000         06  FILLER                PIC X(12).                             
