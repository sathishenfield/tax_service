000100* HISTORY OF MODIFICATION:                                                
000200* ==========================================================              
000300* TAG    NAME  DATE        DESCRIPTION                                    
000400* ----------------------------------------------------------              
000500* TXB0002 RSN  05/06/1985 - INITIAL VERSION - LINKAGE FOR TXBXBRK         
000600* TXB0233 07/07/2006 GTN  - TAX SLAB REVIEW - NO LAYOUT CHANGE,           
000700*                           CONSTANTS STAY IN TXBXBRK ONLY                
000800* ----------------------------------------------------------              
000900 01  WK-C-BRKTAX-RECORD.                                                  
001000     05  WK-C-BRKTAX-INPUT.                                               
001100         10  WK-N-BRKTAX-INCOME     PIC S9(11)V99 COMP-3.                 
001200*                                GROSS INCOME FOR THE PERIOD              
001300     05  WK-C-BRKTAX-OUTPUT.                                              
001400         10  WK-C-BRKTAX-ERROR-CD   PIC X(07).                            
001500*                                SPACES = NO ERROR                        
001600         10  WK-N-BRKTAX-TAX        PIC S9(11)V99 COMP-3.                 
001700*                                COMPUTED TAX AMOUNT                      
001800         10  WK-N-BRKTAX-NET        PIC S9(11)V99 COMP-3.                 
001900*                                INCOME MINUS TAX AMOUNT                  
