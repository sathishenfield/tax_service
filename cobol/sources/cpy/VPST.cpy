000100* HISTORY OF MODIFICATION:                                                
000200* ==========================================================              
000300* TAG    NAME  DATE        DESCRIPTION                                    
000400* ----------------------------------------------------------              
000500* TXB0003 RSN  05/06/1985 - INITIAL VERSION - LINKAGE FOR TXBVPST         
000600* TXB0198 22/03/2002 HLW  - ADD WK-C-VPST-SKIP-RSN FOR COURTESY           
000700*                           END-OF-RUN COUNTS IN TXBMPST                  
000800* ----------------------------------------------------------              
000900 01  WK-C-VPST-RECORD.                                                    
001000     05  WK-C-VPST-INPUT.                                                 
001100         10  WK-C-VPST-TXNID        PIC X(20).                            
001200*                                TRANSACTION-ID TO POST                   
001300     05  WK-C-VPST-OUTPUT.                                                
001400         10  WK-C-VPST-ERROR-CD     PIC X(07).                            
001500*                                SPACES = POSTED OK                       
001600         10  WK-C-VPST-SKIP-RSN     PIC X(01).                            
001700             88  WK-C-VPST-SKIP-BLANK-ID    VALUE "B".                    
001800             88  WK-C-VPST-SKIP-NOT-FOUND   VALUE "N".                    
001900             88  WK-C-VPST-SKIP-NO-AMOUNT   VALUE "A".                    
002000         10  WK-N-VPST-TAXAMT       PIC S9(11)V99 COMP-3.                 
002100*                                TAX AMOUNT POSTED TO TRANSACTION         
002200         10  WK-C-VPST-FILE         PIC X(08).                            
002300         10  WK-C-VPST-MODE         PIC X(07).                            
002400         10  WK-C-VPST-KEY          PIC X(20).                            
002500         10  WK-C-VPST-FS           PIC X(02).                            
