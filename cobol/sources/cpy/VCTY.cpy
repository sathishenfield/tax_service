000100* HISTORY OF MODIFICATION:                                                
000200* ==========================================================              
000300* TAG    NAME  DATE        DESCRIPTION                                    
000400* ----------------------------------------------------------              
000500* TXB0006 RSN  06/06/1985 - INITIAL VERSION - LINKAGE FOR TXBVCTY         
000600* ----------------------------------------------------------              
000700 01  WK-C-VCTY-RECORD.                                                    
000800     05  WK-C-VCTY-INPUT.                                                 
000900         10  WK-C-VCTY-CTRYCD       PIC X(03).                            
001000*                                COUNTRY CODE, MAY BE SPACES              
001100         10  WK-C-VCTY-CTRYNM       PIC X(40).                            
001200*                                COUNTRY NAME, USED ONLY ON INSERT        
001300     05  WK-C-VCTY-OUTPUT.                                                
001400         10  WK-C-VCTY-ERROR-CD     PIC X(07).                            
001500         10  WK-C-VCTY-CTRYCD-OUT   PIC X(03).                            
001600         10  WK-C-VCTY-CTRYNM-OUT   PIC X(40).                            
