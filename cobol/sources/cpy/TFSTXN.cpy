000100*****************************************************************         
000200* AMENDMENT HISTORY:                                                      
000300*****************************************************************         
000400* TXB0008 08/06/1985 RSN  - INITIAL VERSION - 378 BYTE RECORD             
000500* TXB0141 15/12/1998 KLC  - Y2K REVIEW - TXN-DATE ALREADY CCYY,           
000600*                           NO CHANGE REQUIRED                            
000700* TXB0233 08/07/2006 GTN  - REM STATEMENT-IMPORT PROJECT - ADD            
000800*                           TAX-AMOUNT AND ITS PRESENT/ABSENT             
000900*                           INDICATOR, RECORD GREW TO 399 BYTES           
001000* TXB0234 08/07/2006 GTN  - AMOUNT/RWDPTS/TAX-AMOUNT DEFINED              
001100*                           COMP-3 TO MATCH TFSVPST ARITHMETIC -          
001200*                           PHYSICAL RECORD IS 420 BYTES PACKED,          
001300*                           NOT 399 (399 WAS THE UNPACKED FIGURE)         
001400*****************************************************************         
001500                                                                          
001600*  05  TFSTXN-RECORD           PIC X(378).           ~TAG:TXB0008~        
001700*  05  TFSTXN-RECORD           PIC X(399).           ~TAG:TXB0233~        
001800 05  TFSTXN-RECORD                PIC X(420).                             
001900*  I-O FORMAT: TFSTXNR  FROM FILE TFSTXN  OF LIBRARY TXBLIB               
002000*                                                                         
002100     05  TFSTXNR REDEFINES TFSTXN-RECORD.                                 
002200         06  TFSTXN-TXNDATE        PIC X(26).                             
002300*                                TRANSACTION TIMESTAMP, ISO-8601          
002400*                                YYYY-MM-DDTHH:MM:SS.SSSSSS               
002500         06  TFSTXN-TRANSID        PIC X(20).                             
002600*                                TRANSACTION ID, LOOKUP KEY               
002700         06  TFSTXN-ACCTNO         PIC X(20).                             
002800*                                SOURCE ACCOUNT NUMBER                    
002900         06  TFSTXN-CUSTNAME       PIC X(40).                             
003000*                                CUSTOMER / PAYER DISPLAY NAME            
003100         06  TFSTXN-MERCHNAME      PIC X(40).                             
003200*                                MERCHANT / PAYEE DISPLAY NAME            
003300         06  TFSTXN-AMT-IND        PIC X(01).                             
003400             88  TFSTXN-AMT-PRESENT        VALUE "Y".                     
003500             88  TFSTXN-AMT-ABSENT         VALUE "N".                     
003600         06  TFSTXN-AMOUNT         PIC S9(11)V99 COMP-3.                  
003700*                                TRANSACTION AMOUNT, ZERO WHEN            
003800*                                TFSTXN-AMT-ABSENT                        
003900         06  TFSTXN-CURRCD         PIC X(03).                             
004000*                                ISO CURRENCY CODE                        
004100         06  TFSTXN-PAYMTHD        PIC X(20).                             
004200*                                PAYMENT METHOD, EG CARD/UPI/NEFT         
004300         06  TFSTXN-STATCD         PIC X(15).                             
004400*                                TRANSACTION STATUS CODE                  
004500         06  TFSTXN-CATGRY         PIC X(25).                             
004600*                                SPEND CATEGORY                           
004700         06  TFSTXN-SUBCATGRY      PIC X(25).                             
004800*                                SPEND SUB-CATEGORY                       
004900         06  TFSTXN-CNTRY          PIC X(30).                             
005000*                                COUNTRY OF TRANSACTION                   
005100         06  TFSTXN-CITY           PIC X(30).                             
005200*                                CITY OF TRANSACTION                      
005300         06  TFSTXN-CHANNEL        PIC X(15).                             
005400*                                CHANNEL, EG ONLINE/POS/ATM               
005500         06  TFSTXN-RWD-IND        PIC X(01).                             
005600             88  TFSTXN-RWD-PRESENT        VALUE "Y".                     
005700             88  TFSTXN-RWD-ABSENT         VALUE "N".                     
005800         06  TFSTXN-RWDPTS         PIC S9(07) COMP-3.                     
005900*                                LOYALTY POINTS EARNED, INTEGER           
006000         06  TFSTXN-SETLDATE       PIC X(10).                             
006100*                                SETTLEMENT DATE, ISO-8601                
006200     06  TFSTXN-TAXAMT-IND   PIC X(01).             ~TAG:TXB0233~         
006300         88  TFSTXN-TAXAMT-DONE     VALUE "Y".                            
006400         88  TFSTXN-TAXAMT-PENDING  VALUE "N".                            
006500     06  TFSTXN-TAXAMT       PIC S9(11)V99 COMP-3.   ~TAG:TXB0233~        
006600*                                TAX AMOUNT, POSTED BY TXBVPST,           
006700*                                ZERO/PENDING UNTIL POSTED                
006800         06  TFSTXN-REMARKS        PIC X(60).                             
006900*                                FREE-TEXT REMARKS                        
007000         06  FILLER                PIC X(20).                             
007100*                                RESERVED FOR FUTURE USE                  
