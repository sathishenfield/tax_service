000100*****************************************************************         
000200* COMMON WORKING STORAGE - FILE STATUS CONDITION NAMES                    
000300* COPIED INTO WK-C-COMMON BY EVERY TXB PROGRAM, SAME AS THE               
000400* SHOP-WIDE ASCMWS COPYBOOK IT REPLACES.                                  
000500*****************************************************************         
000600* AMENDMENT HISTORY:                                                      
000700*****************************************************************         
000800* TXB0001 03/06/1985 RSN  - INITIAL VERSION FOR TAX BATCH SYSTEM          
000900* TXB0140 14/12/1998 KLC  - Y2K REVIEW - NO DATE FIELDS IN THIS           
001000*                           COPYBOOK, NO CHANGE REQUIRED                  
001100* TXB0212 19/02/2004 MPT  - ADD WK-C-DUPLICATE-KEY FOR CLIENT             
001200*                           AND TAX-RECORD INSERT LOGIC                   
001300*****************************************************************         
001400 05  WK-C-FILE-STATUS              PIC X(02).                             
001500     88  WK-C-SUCCESSFUL                VALUE "00".                       
001600     88  WK-C-DUPLICATE-KEY             VALUE "22".                       
001700     88  WK-C-RECORD-NOT-FOUND          VALUE "23".                       
001800     88  WK-C-INVALID-KEY                VALUE "21" "23" "24".            
001900     88  WK-C-END-OF-FILE               VALUE "10".                       
002000     88  WK-C-PERMANENT-ERROR           VALUE "30" THRU "99".             
002100*                                FILE STATUS CONDITIONS                   
002200*                                                                         
002300 05  WK-C-TODAY-DATE                PIC 9(08).                            
002400*                                RUN DATE CCYYMMDD                        
002500 05  WK-C-TODAY-TIME                PIC 9(06).                            
002600*                                RUN TIME HHMMSS                          
