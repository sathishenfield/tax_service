000100*****************************************************************         
000200* AMENDMENT HISTORY:                                                      
000300*****************************************************************         
000400* TXB0530 04/02/2014 PDS  - INITIAL VERSION - CLIENT MAINTENANCE          
000500*                           TRANSACTION FEED READ BY TXBMCLI, ONE         
000600*                           ACTION PER RECORD, SAME FIELD SET AND         
000700*                           CONTACT TABLE SIZE AS THE VCLI LINKAGE        
000800*                           AREA, ZONED FOR EXTERNAL INTERCHANGE          
000900*****************************************************************         
001000                                                                          
001100 05  TFSCLIIN-RECORD               PIC X(2110).                           
001200*  I-O FORMAT: TFSCLIINR  FROM FILE TFSCLIIN  OF LIBRARY TXBLIB           
001300*                                                                         
001400     05  TFSCLIINR REDEFINES TFSCLIIN-RECORD.                             
001500         06  TFSCLIIN-ACTION       PIC X(01).                             
001600             88  TFSCLIIN-ACT-CREATE       VALUE "C".                     
001700             88  TFSCLIIN-ACT-UPDATE       VALUE "U".                     
001800             88  TFSCLIIN-ACT-LOOKUP       VALUE "L".                     
001900             88  TFSCLIIN-ACT-DELETE       VALUE "D".                     
002000         06  TFSCLIIN-CLIENTID      PIC 9(09).                            
002100*                                REQUIRED ON U/L/D, IGNORED ON C          
002200         06  TFSCLIIN-CLIENTNAME    PIC X(60).                            
002300         06  TFSCLIIN-EMAIL         PIC X(60).                            
002400         06  TFSCLIIN-PHONE         PIC X(20).                            
002500         06  TFSCLIIN-ADDRESS       PIC X(80).                            
002600         06  TFSCLIIN-PAN           PIC X(10).                            
002700         06  TFSCLIIN-PASSPORT      PIC X(15).                            
002800         06  TFSCLIIN-TAXRESCTRY    PIC X(30).                            
002900         06  TFSCLIIN-KYCSTAT       PIC X(15).                            
003000         06  TFSCLIIN-RISKPROF      PIC X(15).                            
003100         06  TFSCLIIN-PREFCUY       PIC X(03).                            
003200         06  TFSCLIIN-CTRYCD        PIC X(03).                            
003300         06  TFSCLIIN-CTRYNM        PIC X(40).                            
003400*                                COUNTRY NAME, USED ON CREATE ONLY        
003500*                                WHEN THE COUNTRY-CODE IS NOT YET         
003600*                                ON TFSCTRY                               
003700         06  TFSCLIIN-CREATEDBY     PIC X(40).                            
003800         06  TFSCLIIN-CONTACT-CNT   PIC 9(03).                            
003900         06  TFSCLIIN-CONTACT OCCURS 20 TIMES                             
004000                              INDEXED BY TFSCLIIN-X-CONTACT.              
004100             08  TFSCLIIN-CONTACT-ID   PIC 9(09).                         
004200*                                ZERO = NEW CONTACT ON THIS ACTION        
004300             08  TFSCLIIN-CONTACT-TYPE PIC X(15).                         
004400             08  TFSCLIIN-CONTACT-VAL  PIC X(60).                         
004500             08  TFSCLIIN-CONTACT-PRIM PIC X(01).                         
004600         06  FILLER                 PIC X(06).                            
