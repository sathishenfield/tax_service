000100* HISTORY OF MODIFICATION:                                                
000200* ==========================================================              
000300* TAG    NAME  DATE        DESCRIPTION                                    
000400* ----------------------------------------------------------              
000500* TXB0007 RSN  07/06/1985 - INITIAL VERSION - LINKAGE FOR TXBVCLI         
000600* TXB0142 15/12/1998 KLC  - Y2K REVIEW - NO DATE FIELDS, NO CHANGE        
000700* TXB0245 02/09/2007 GTN  - EXPAND CONTACT TABLE FROM 10 TO 20            
000800*                           ENTRIES PER CLIENT ON REQUEST OF OPS          
000900* TXB0302 21/11/2013 PDS  - ADD WK-C-VCLI-FS FOR FILE-STATUS              
001000*                           PASSBACK ON I-O ERROR                         
001100* ----------------------------------------------------------              
001200 01  WK-C-VCLI-RECORD.                                                    
001300     05  WK-C-VCLI-ACTION           PIC X(01).                            
001400         88  WK-C-VCLI-ACT-CREATE       VALUE "C".                        
001500         88  WK-C-VCLI-ACT-UPDATE       VALUE "U".                        
001600         88  WK-C-VCLI-ACT-LOOKUP       VALUE "L".                        
001700         88  WK-C-VCLI-ACT-DELETE       VALUE "D".                        
001800     05  WK-C-VCLI-ERROR-CD         PIC X(07).                            
001900     05  WK-C-VCLI-FS               PIC X(02).                            
002000     05  WK-N-VCLI-NEXTCLI          PIC 9(09) COMP-3.                     
002100*                                ASSIGNED KEY ON ACTION "C" ONLY          
002200*                                SPACES = OK                              
002300     05  WK-C-VCLI-CLIENT.                                                
002400         10  WK-N-VCLI-CLIENT-ID    PIC 9(09) COMP-3.                     
002500         10  WK-C-VCLI-CLIENT-NAME  PIC X(60).                            
002600         10  WK-C-VCLI-EMAIL        PIC X(60).                            
002700         10  WK-C-VCLI-PHONE        PIC X(20).                            
002800         10  WK-C-VCLI-ADDRESS      PIC X(80).                            
002900         10  WK-C-VCLI-PAN          PIC X(10).                            
003000         10  WK-C-VCLI-PASSPORT     PIC X(15).                            
003100         10  WK-C-VCLI-TAXRESCTRY   PIC X(30).                            
003200         10  WK-C-VCLI-KYCSTAT      PIC X(15).                            
003300         10  WK-C-VCLI-RISKPROF     PIC X(15).                            
003400         10  WK-C-VCLI-PREFCUY      PIC X(03).                            
003500         10  WK-C-VCLI-CTRYCD       PIC X(03).                            
003600         10  WK-C-VCLI-CTRYNM       PIC X(40).                            
003700*                                COUNTRY NAME, INPUT ONLY, USED           
003800*                                WHEN COUNTRY-CODE NOT ON FILE            
003900         10  WK-C-VCLI-CREATEDBY    PIC X(40).                            
004000         10  WK-N-VCLI-CONTACT-CNT  PIC 9(03) COMP-3.                     
004100     05  WK-C-VCLI-CONTACT OCCURS 20 TIMES                                
004200                          INDEXED BY WK-X-VCLI-CONTACT.                   
004300         10  WK-N-VCLI-CONTACT-ID   PIC 9(09) COMP-3.                     
004400*                                ZERO = NEW, ASSIGNED ON INSERT           
004500         10  WK-C-VCLI-CONTACT-TYPE PIC X(15).                            
004600         10  WK-C-VCLI-CONTACT-VAL  PIC X(60).                            
004700         10  WK-C-VCLI-CONTACT-PRIM PIC X(01).                            
004800             88  WK-C-VCLI-IS-PRIMARY       VALUE "Y".                    
