000100*****************************************************************         
000200* AMENDMENT HISTORY:                                                      
000300*****************************************************************         
000400* TXB0011 09/06/1985 RSN  - INITIAL VERSION - 50 BYTE RECORD              
000500* TXB0142 15/12/1998 KLC  - Y2K REVIEW - NO DATE FIELDS, NO CHANGE        
000600*****************************************************************         
000700                                                                          
000800 05  TFSCTRY-RECORD                PIC X(50).                             
000900*  I-O FORMAT: TFSCTRYR  FROM FILE TFSCTRY  OF LIBRARY TXBLIB             
001000*  SMALL REFERENCE FILE - LOADED WHOLE INTO WK-T-CTRY-TABLE AND           
001100*  SEARCHED WITH SEARCH ALL, SAME AS THE SHOP'S OTHER PARAMETER           
001200*  FILE LOOKUPS                                                           
001300*                                                                         
001400     05  TFSCTRYR REDEFINES TFSCTRY-RECORD.                               
001500         06  TFSCTRY-CTRYCD        PIC X(03).                             
001600*                                ISO COUNTRY CODE, LOOKUP KEY             
001700         06  TFSCTRY-CTRYNM        PIC X(40).                             
001800*                                COUNTRY DISPLAY NAME                     
001900         06  FILLER                PIC X(07).                             
