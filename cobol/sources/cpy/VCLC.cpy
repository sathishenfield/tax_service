000100* HISTORY OF MODIFICATION:                                                
000200* ==========================================================              
000300* TAG    NAME  DATE        DESCRIPTION                                    
000400* ----------------------------------------------------------              
000500* TXB0004 RSN  05/06/1985 - INITIAL VERSION - LINKAGE FOR TXBVCLC         
000600* TXB0141 14/12/1998 KLC  - Y2K REVIEW - NO DATE FIELDS, NO CHANGE        
000700* TXB0260 11/05/2009 SBH  - ADD OPTION 2 (RECOMPUTE-IN-PLACE) FOR         
000800*                           BULK RECOMPUTE DRIVER TXBMRCP                 
000900* TXB0261 12/05/2009 SBH  - RENAME OUTPUT RECORD-ID/FS FIELDS TO          
001000*                           AVOID DUPLICATE NAME WITH INPUT GROUP         
001100* ----------------------------------------------------------              
001200 01  WK-C-VCLC-RECORD.                                                    
001300     05  WK-C-VCLC-INPUT.                                                 
001400         10  WK-N-VCLC-OPTION       PIC 9(01).                            
001500             88  WK-C-VCLC-OPT-INSERT       VALUE 1.                      
001600             88  WK-C-VCLC-OPT-RECOMPUTE    VALUE 2.                      
001700         10  WK-N-VCLC-RECORD-ID    PIC 9(09) COMP-3.                     
001800*                                SET BY CALLER ONLY FOR OPTION 2          
001900         10  WK-C-VCLC-USERNAME     PIC X(40).                            
002000         10  WK-N-VCLC-INCOME       PIC S9(11)V99 COMP-3.                 
002100     05  WK-C-VCLC-OUTPUT.                                                
002200         10  WK-C-VCLC-ERROR-CD     PIC X(07).                            
002300*                                SPACES = OK, "1001" = BLANK NAME         
002400         10  WK-N-VCLC-RECORD-ID-OUT PIC 9(09) COMP-3.                    
002500*                                ASSIGNED KEY ON OPTION 1                 
002600         10  WK-N-VCLC-TAXAMT       PIC S9(11)V99 COMP-3.                 
002700         10  WK-N-VCLC-NETINCOME    PIC S9(11)V99 COMP-3.                 
002800         10  WK-C-VCLC-FS           PIC X(02).                            
