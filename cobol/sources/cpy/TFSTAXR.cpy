000100*****************************************************************         
000200* AMENDMENT HISTORY:                                                      
000300*****************************************************************         
000400* TXB0009 08/06/1985 RSN  - INITIAL VERSION - 80 BYTE RECORD              
000500* TXB0142 15/12/1998 KLC  - Y2K REVIEW - NO DATE FIELDS, NO CHANGE        
000600* TXB0261 12/05/2009 SBH  - RELATIVE RECORD 1 RESERVED AS A               
000700*                           CONTROL RECORD HOLDING THE LAST               
000800*                           ASSIGNED RECORD-ID - DATA RECORDS             
000900*                           NOW START AT RELATIVE RECORD 2                
001000*****************************************************************         
001100                                                                          
001200 05  TFSTAXR-RECORD                PIC X(80).                             
001300*  I-O FORMAT: TFSTAXRR  FROM FILE TFSTAXR  OF LIBRARY TXBLIB             
001400*                                                                         
001500     05  TFSTAXRR REDEFINES TFSTAXR-RECORD.                               
001600         06  TFSTAXR-RECID         PIC 9(09) COMP-3.                      
001700*                                SURROGATE KEY, ASSIGNED ON INSERT        
001800         06  TFSTAXR-USERNAME      PIC X(40).                             
001900*                                TAXPAYER NAME, LOOKUP KEY                
002000*                                (CASE INSENSITIVE - COMPARE ON           
002100*                                TFSTAXR-USERNAME-UC IN WK-TABLE)         
002200         06  TFSTAXR-INCOME        PIC S9(11)V99 COMP-3.                  
002300*                                GROSS INCOME FOR THE PERIOD              
002400         06  TFSTAXR-TAXAMT        PIC S9(11)V99 COMP-3.                  
002500*                                TAX COMPUTED BY THE BRACKET RULE         
002600         06  TFSTAXR-NETINCOME     PIC S9(11)V99 COMP-3.                  
002700*                                INCOME MINUS TAX-AMOUNT                  
002800         06  FILLER                PIC X(14).                             
002900*                                RESERVED FOR FUTURE USE                  
003000*                                                                         
003100*  RELATIVE RECORD 1 CONTROL RECORD, REDEFINES SAME PHYSICAL SLOT         
003200*                                                                         
003300     05  TFSTAXR-HEADER REDEFINES TFSTAXR-RECORD.                         
003400         06  TFSTAXR-H-SIGNATURE   PIC X(08).                             
003500*                                LITERAL "TAXRHDR1" - SANITY CHECK        
003600         06  TFSTAXR-H-LASTKEY     PIC 9(09) COMP-3.                      
003700*                                LAST RECORD-ID ASSIGNED SO FAR           
003800         06  FILLER                PIC X(67).                             
