000100* HISTORY OF MODIFICATION:                                                
000200* ==========================================================              
000300* TAG    NAME  DATE        DESCRIPTION                                    
000400* ----------------------------------------------------------              
000500* TXB0005 RSN  06/06/1985 - INITIAL VERSION - LINKAGE FOR TXBVLKP         
000600* ----------------------------------------------------------              
000700 01  WK-C-VLKP-RECORD.                                                    
000800     05  WK-C-VLKP-INPUT.                                                 
000900         10  WK-C-VLKP-USERNAME     PIC X(40).                            
001000*                                LOOKUP KEY, CASE INSENSITIVE             
001100     05  WK-C-VLKP-OUTPUT.                                                
001200         10  WK-C-VLKP-FOUND        PIC X(01).                            
001300             88  WK-C-VLKP-IS-FOUND         VALUE "Y".                    
001400             88  WK-C-VLKP-NOT-FOUND        VALUE "N".                    
001500         10  WK-N-VLKP-RECORD-ID    PIC 9(09) COMP-3.                     
001600         10  WK-N-VLKP-INCOME       PIC S9(11)V99 COMP-3.                 
001700         10  WK-N-VLKP-TAXAMT       PIC S9(11)V99 COMP-3.                 
001800         10  WK-N-VLKP-NETINCOME    PIC S9(11)V99 COMP-3.                 
