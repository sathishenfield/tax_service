000100 IDENTIFICATION DIVISION.                                                 
000200*****************************************************************         
000300 PROGRAM-ID.    TXBVLKP.                                                  
000400 AUTHOR.        R S NAIDU.                                                
000500 INSTALLATION.  MERIDIAN TRUST BANK - TAX AND COMPLIANCE SYSTEMS.         
000600 DATE-WRITTEN.  06 JUN 1985.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000900*----------------------------------------------------------------*        
001000*DESCRIPTION : CALLED ROUTINE TO LOOK UP A TAX RECORD BY USER    *        
001100*              NAME.  RULES SEC D - THE COMPARE IS CASE          *        
001200*              INSENSITIVE, SO THE TABLE IS LOADED WITH AN       *        
001300*              UPPER-CASED COPY OF EACH USER NAME AND THE        *        
001400*              CALLER'S KEY IS UPPER-CASED THE SAME WAY BEFORE   *        
001500*              THE SEARCH.                                       *        
001600*----------------------------------------------------------------*        
001700* HISTORY OF MODIFICATION:                                      *         
001800*----------------------------------------------------------------*        
001900* MOD.#   INIT   DATE        DESCRIPTION                        *         
002000* ------- ------ ----------  ---------------------------------- *         
002100* TXB0420 RSN    06/06/1985 - INITIAL VERSION                   *         
002200* TXB0421 KLC    14/12/1998 - Y2K REVIEW - NO CHANGE REQUIRED    *        
002300* TXB0422 GTN    09/07/2006 - CONVERT TFSTAXR TO RELATIVE +      *        
002400*                             SEARCH-ALL TABLE LOAD ADDED        *        
002500*----------------------------------------------------------------*        
002600        EJECT                                                             
002700********************                                                      
002800 ENVIRONMENT DIVISION.                                                    
002900********************                                                      
003000 CONFIGURATION SECTION.                                                   
003100 SOURCE-COMPUTER. IBM-AS400.                                              
003200 OBJECT-COMPUTER. IBM-AS400.                                              
003300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.                            
003400 INPUT-OUTPUT SECTION.                                                    
003500 FILE-CONTROL.                                                            
003600     SELECT TFSTAXR ASSIGN TO DATABASE-TFSTAXR                            
003700        ORGANIZATION IS RELATIVE                                          
003800        ACCESS MODE IS DYNAMIC                                            
003900        RELATIVE KEY IS WK-N-TAXR-RELKEY                                  
004000        FILE STATUS IS WK-C-FILE-STATUS.                                  
004100***************                                                           
004200 DATA DIVISION.                                                           
004300***************                                                           
004400 FILE SECTION.                                                            
004500 FD  TFSTAXR                                                              
004600     LABEL RECORDS ARE OMITTED                                            
004700     DATA RECORD IS TFSTAXR-RECORD.                                       
004800 01  TFSTAXR-RECORD.                                                      
004900        COPY TFSTAXR.                                                     
005000                                                                          
005100 WORKING-STORAGE SECTION.                                                 
005200************************                                                  
005300 01 FILLER               PIC X(24) VALUE                                  
005400        "** PROGRAM TXBVLKP    **".                                       
005500                                                                          
005600* ---------------- PROGRAM WORKING STORAGE -----------------*             
005700 01 WK-C-COMMON.                                                          
005800        COPY TXCMWS.                                                      
005900                                                                          
006000 01 WK-C-WORK-AREA.                                                       
006100     05 WK-N-TAXR-RELKEY      PIC 9(09) COMP.                             
006200     05 WK-N-TAXR-COUNT       PIC 9(09) COMP VALUE 0.                     
006300     05 WK-X-TAXR-SUB         PIC 9(09) COMP.                             
006400     05 WK-C-TABLE-LOADED     PIC X(01) VALUE "N".                        
006500        88 WK-C-TABLE-IS-LOADED       VALUE "Y".                          
006600     05 WK-C-SEARCH-KEY       PIC X(40).                                  
006700                                                                          
006800*---------- LAST RECORD-ID FOUND, FOR DIAGNOSTICS ---------------*        
006900 01 WK-C-LAST-FOUND-KEY.                                                  
007000     05 WK-N-LAST-FOUND-VALUE    PIC 9(09) COMP-3.                        
007100 01 WK-C-LAST-FOUND-KEY-R REDEFINES WK-C-LAST-FOUND-KEY.                  
007200     05 WK-C-LAST-FOUND-DISP     PIC 9(09).                               
007300                                                                          
007400 01 WK-C-LITERALS.                                                        
007500     05 C-COM0206            PIC X(07) VALUE "COM0206".                   
007600                                                                          
007700*---------------- IN-MEMORY LOOKUP TABLE --------------------*            
007800* LOADED ONCE PER RUN FROM TFSTAXR, KEPT SORTED ASCENDING BY   *          
007900* THE UPPER-CASED USER NAME FOR SEARCH ALL, PER RULES SEC D.   *          
008000 01 WK-T-TAXR-TABLE.                                                      
008100     05 WK-T-TAXR-ENTRY OCCURS 1 TO 20000 TIMES                           
008200           DEPENDING ON WK-N-TAXR-COUNT                                   
008300           ASCENDING KEY IS WK-T-TAXR-NAME-UC                             
008400           INDEXED BY WK-X-TAXR.                                          
008500         10 WK-T-TAXR-NAME-UC    PIC X(40).                               
008600         10 WK-T-TAXR-RELKEY     PIC 9(09) COMP.                          
008700 01 WK-T-TAXR-TABLE-X REDEFINES WK-T-TAXR-TABLE.                          
008800     05 WK-T-TAXR-ENTRY-X OCCURS 1 TO 20000 TIMES                         
008900           DEPENDING ON WK-N-TAXR-COUNT.                                  
009000         10 WK-T-TAXR-NAME-UC-X  PIC X(40).                               
009100         10 WK-T-TAXR-RELKEY-X   PIC 9(09) COMP.                          
009200                                                                          
009300*------------------- LOCAL DATA AREA -----------------------*             
009400 01 WK-C-LOCAL-DATA-AREA.                                                 
009500     05 WK-C-RUN-DATE     PIC 9(08).                                      
009600     05 WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.                          
009700         10 WK-C-RUN-CCYY PIC 9(04).                                      
009800         10 WK-C-RUN-MM   PIC 9(02).                                      
009900         10 WK-C-RUN-DD   PIC 9(02).                                      
010000     05 FILLER            PIC X(20).                                      
010100                                                                          
010200********************                                                      
010300 LINKAGE SECTION.                                                         
010400********************                                                      
010500        COPY VLKP.                                                        
010600                                                                          
010700****************************************                                  
010800 PROCEDURE DIVISION USING WK-C-VLKP-RECORD.                               
010900****************************************                                  
011000 MAIN-MODULE.                                                             
011100     IF NOT WK-C-TABLE-IS-LOADED                                          
011200        PERFORM A000-OPEN-AND-LOAD-TABLE                                  
011300           THRU A099-OPEN-AND-LOAD-TABLE-EX                               
011400     END-IF.                                                              
011500     PERFORM B100-SEARCH-BY-USERNAME                                      
011600        THRU B199-SEARCH-BY-USERNAME-EX.                                  
011700 GOBACK.                                                                  
011800                                                                          
011900*----------------------------------------------------------------*        
012000 A000-OPEN-AND-LOAD-TABLE.                                                
012100*----------------------------------------------------------------*        
012200     OPEN INPUT TFSTAXR.                                                  
012300     IF NOT WK-C-SUCCESSFUL                                               
012400        DISPLAY "TXBVLKP - OPEN FILE ERROR - TFSTAXR"                     
012500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
012600        GO TO Y900-ABNORMAL-TERMINATION                                   
012700     END-IF.                                                              
012800                                                                          
012900     MOVE 1 TO WK-N-TAXR-RELKEY.                                          
013000 A010-LOAD-LOOP.                                                          
013100     READ TFSTAXR NEXT RECORD.                                            
013200     IF WK-C-END-OF-FILE                                                  
013300        GO TO A090-LOAD-DONE                                              
013400     END-IF.                                                              
013500     IF NOT WK-C-SUCCESSFUL                                               
013600        DISPLAY "TXBVLKP - TFSTAXR READ ERROR"                            
013700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
013800        GO TO Y900-ABNORMAL-TERMINATION                                   
013900     END-IF.                                                              
014000     IF WK-N-TAXR-RELKEY = 1                                              
014100*                                RELATIVE RECORD 1 IS THE HEADER,         
014200*                                NEVER A DATA ROW - SKIP IT               
014300        GO TO A010-LOAD-LOOP                                              
014400     END-IF.                                                              
014500     IF WK-N-TAXR-COUNT < 20000                                           
014600        PERFORM A050-INSERT-TABLE-ENTRY                                   
014700           THRU A059-INSERT-TABLE-ENTRY-EX                                
014800     END-IF.                                                              
014900     GO TO A010-LOAD-LOOP.                                                
015000                                                                          
015100 A050-INSERT-TABLE-ENTRY.                                                 
015200     ADD 1 TO WK-N-TAXR-COUNT.                                            
015300     MOVE TFSTAXR-USERNAME TO WK-C-SEARCH-KEY.                            
015400     INSPECT WK-C-SEARCH-KEY CONVERTING                                   
015500        "abcdefghijklmnopqrstuvwxyz" TO                                   
015600        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                     
015700     MOVE WK-N-TAXR-COUNT TO WK-X-TAXR-SUB.                               
015800 A051-SHIFT-LOOP.                                                         
015900     IF WK-X-TAXR-SUB > 1                                                 
016000        IF WK-T-TAXR-NAME-UC-X(WK-X-TAXR-SUB - 1) >                       
016100           WK-C-SEARCH-KEY                                                
016200           MOVE WK-T-TAXR-NAME-UC-X(WK-X-TAXR-SUB - 1)                    
016300              TO WK-T-TAXR-NAME-UC-X(WK-X-TAXR-SUB)                       
016400           MOVE WK-T-TAXR-RELKEY-X(WK-X-TAXR-SUB - 1)                     
016500              TO WK-T-TAXR-RELKEY-X(WK-X-TAXR-SUB)                        
016600           SUBTRACT 1 FROM WK-X-TAXR-SUB                                  
016700           GO TO A051-SHIFT-LOOP                                          
016800        END-IF                                                            
016900     END-IF.                                                              
017000     MOVE WK-C-SEARCH-KEY   TO WK-T-TAXR-NAME-UC-X(WK-X-TAXR-SUB).        
017100     MOVE WK-N-TAXR-RELKEY  TO WK-T-TAXR-RELKEY-X(WK-X-TAXR-SUB).         
017200 A059-INSERT-TABLE-ENTRY-EX.                                              
017300 EXIT.                                                                    
017400                                                                          
017500 A090-LOAD-DONE.                                                          
017600     SET WK-C-TABLE-IS-LOADED TO TRUE.                                    
017700 A099-OPEN-AND-LOAD-TABLE-EX.                                             
017800 EXIT.                                                                    
017900                                                                          
018000*----------------------------------------------------------------*        
018100 B100-SEARCH-BY-USERNAME.                                                 
018200*----------------------------------------------------------------*        
018300     INITIALIZE WK-C-VLKP-OUTPUT.                                         
018400     SET WK-C-VLKP-NOT-FOUND TO TRUE.                                     
018500     MOVE WK-C-VLKP-USERNAME TO WK-C-SEARCH-KEY.                          
018600     INSPECT WK-C-SEARCH-KEY CONVERTING                                   
018700        "abcdefghijklmnopqrstuvwxyz" TO                                   
018800        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                     
018900                                                                          
019000     SEARCH ALL WK-T-TAXR-ENTRY                                           
019100        AT END                                                            
019200           GO TO B199-SEARCH-BY-USERNAME-EX                               
019300        WHEN WK-T-TAXR-NAME-UC(WK-X-TAXR) = WK-C-SEARCH-KEY               
019400           MOVE WK-T-TAXR-RELKEY(WK-X-TAXR) TO WK-N-TAXR-RELKEY           
019500     END-SEARCH.                                                          
019600                                                                          
019700     MOVE WK-N-TAXR-RELKEY TO WK-N-LAST-FOUND-VALUE.                      
019800     READ TFSTAXR.                                                        
019900     IF NOT WK-C-SUCCESSFUL                                               
020000        DISPLAY "TXBVLKP - TFSTAXR READ ERROR - RELKEY "                  
020100           WK-C-LAST-FOUND-DISP                                           
020200        GO TO B199-SEARCH-BY-USERNAME-EX                                  
020300     END-IF.                                                              
020400                                                                          
020500     SET WK-C-VLKP-IS-FOUND TO TRUE.                                      
020600     MOVE TFSTAXR-RECID      TO WK-N-VLKP-RECORD-ID.                      
020700     MOVE TFSTAXR-INCOME     TO WK-N-VLKP-INCOME.                         
020800     MOVE TFSTAXR-TAXAMT     TO WK-N-VLKP-TAXAMT.                         
020900     MOVE TFSTAXR-NETINCOME  TO WK-N-VLKP-NETINCOME.                      
021000 B199-SEARCH-BY-USERNAME-EX.                                              
021100 EXIT.                                                                    
021200                                                                          
021300 Y900-ABNORMAL-TERMINATION.                                               
021400     PERFORM Z000-END-PROGRAM-ROUTINE                                     
021500        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
021600     EXIT PROGRAM.                                                        
021700                                                                          
021800*----------------------------------------------------------------*        
021900 Z000-END-PROGRAM-ROUTINE.                                                
022000*----------------------------------------------------------------*        
022100     CLOSE TFSTAXR.                                                       
022200     IF NOT WK-C-SUCCESSFUL                                               
022300        DISPLAY "TXBVLKP - CLOSE FILE ERROR - TFSTAXR"                    
022400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
022500     END-IF.                                                              
022600*----------------------------------------------------------------*        
022700 Z999-END-PROGRAM-ROUTINE-EX.                                             
022800*----------------------------------------------------------------*        
022900 EXIT.                                                                    
