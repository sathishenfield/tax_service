000100 IDENTIFICATION DIVISION.                                                 
000200*****************************************************************         
000300 PROGRAM-ID.    TXBXBRK.                                                  
000400 AUTHOR.        R S NAIDU.                                                
000500 INSTALLATION.  MERIDIAN TRUST BANK - TAX AND COMPLIANCE SYSTEMS.         
000600 DATE-WRITTEN.  05 JUN 1985.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000900*----------------------------------------------------------------*        
001000*DESCRIPTION : COMMON MODULE - COMPUTES INCOME TAX AND NET INCOME*        
001100*              FOR ONE GROSS-INCOME AMOUNT UNDER THE FOUR-SLAB   *        
001200*              PROGRESSIVE TAX TABLE.  THIS IS THE ONLY PLACE IN *        
001300*              THE TAX BATCH SYSTEM WHERE THE BRACKET BOUNDARIES *        
001400*              AND THE TWO CARRIED-FORWARD BASE AMOUNTS ARE      *        
001500*              CODED - EVERY OTHER PROGRAM REACHES THIS RULE     *        
001600*              ONLY BY CALLING TXBXBRK.                          *        
001700*----------------------------------------------------------------*        
001800* HISTORY OF MODIFICATION:                                      *         
001900*----------------------------------------------------------------*        
002000* MOD.#   INIT   DATE        DESCRIPTION                        *         
002100* ------- ------ ----------  ---------------------------------- *         
002200* TXB0400 RSN    05/06/1985 - INITIAL VERSION - THREE SLABS,     *        
002300*                             10 PCT / 20 PCT / 30 PCT           *        
002400* TXB0401 KLC    14/12/1998 - Y2K REVIEW - NO DATE FIELDS IN     *        
002500*                             THIS PROGRAM, NO CHANGE REQUIRED   *        
002600* TXB0402 GTN    07/07/2006 - REM TAX SLAB REVIEW - BRACKET 2    *        
002700*                             AND BRACKET 3 BASE AMOUNTS RE-     *        
002800*                             CONFIRMED, RECOMPILED, NO CHANGE   *        
002900*                             TO THE COMPUTATION ITSELF          *        
003000* TXB0403 SBH    11/05/2009 - CROSS-CHECKED AGAINST TXBVCLC      *        
003100*                             OPTION 2 (RECOMPUTE-IN-PLACE) -    *        
003200*                             NO LOGIC CHANGE REQUIRED           *        
003300* TXB0404 GTN    09/07/2012 - REM TAX SLAB REVIEW - TABLE MOVED  *        
003400*                             FROM THREE SLABS TO FOUR - NEW     *        
003500*                             BRACKET 1 (0-250,000.00) IS NOW    *        
003600*                             NIL-RATE, OLD BRACKETS 1-3 RE-     *        
003700*                             NUMBERED 2-4, RATES UNCHANGED AT   *        
003800*                             5 / 20 / 30 PCT                    *        
003900*----------------------------------------------------------------*        
004000        EJECT                                                             
004100********************                                                      
004200 ENVIRONMENT DIVISION.                                                    
004300********************                                                      
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER. IBM-AS400.                                              
004600 OBJECT-COMPUTER. IBM-AS400.                                              
004700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.                            
004800***************                                                           
004900 DATA DIVISION.                                                           
005000***************                                                           
005100 WORKING-STORAGE SECTION.                                                 
005200************************                                                  
005300 01 FILLER               PIC X(24) VALUE                                  
005400        "** PROGRAM TXBXBRK    **".                                       
005500                                                                          
005600* ---------------- PROGRAM WORKING STORAGE -----------------*             
005700 01 WK-C-COMMON.                                                          
005800        COPY TXCMWS.                                                      
005900                                                                          
006000 01 WK-C-LITERALS.                                                        
006100     05 C-BRACKET2-RATE  PIC V99      COMP-3 VALUE 0.05.                  
006200     05 C-BRACKET3-RATE  PIC V99      COMP-3 VALUE 0.20.                  
006300     05 C-BRACKET4-RATE  PIC V99      COMP-3 VALUE 0.30.                  
006400     05 C-BRACKET3-BASE  PIC S9(11)V99 COMP-3 VALUE 12500.00.             
006500*                                TAX ON BRACKET 2, CARRIED                
006600*                                FORWARD INTO BRACKET 3 =                 
006700*                                250,000.00 * 0.05                        
006800     05 C-BRACKET4-BASE  PIC S9(11)V99 COMP-3 VALUE 112500.00.            
006900*                                TAX ON BRACKETS 2 AND 3, CARRIED         
007000*                                FORWARD INTO BRACKET 4 =                 
007100*                                12,500.00 + 500,000.00 * 0.20            
007200     05 C-BRACKET1-CEIL  PIC S9(11)V99 COMP-3 VALUE 250000.00.            
007300     05 C-BRACKET2-CEIL  PIC S9(11)V99 COMP-3 VALUE 500000.00.            
007400     05 C-BRACKET3-CEIL  PIC S9(11)V99 COMP-3 VALUE 1000000.00.           
007500     05 C-ZERO           PIC S9(11)V99 COMP-3 VALUE 0.                    
007600* REDEFINES OF THE BRACKET-1 CEILING - HISTORICAL BYTE-LAYOUT             
007700* CHECK RETAINED FROM THE ORIGINAL SIGN-OFF PAPERWORK.  DO NOT            
007800* REMOVE - CHECKED EVERY YEAR-END BY INTERNAL AUDIT.                      
007900     05 C-BRACKET1-CEIL-X REDEFINES C-BRACKET1-CEIL                       
008000                          PIC S9(11)V99 COMP-3.                           
008100                                                                          
008200 01 WK-N-WORK-AREA        COMP-3.                                         
008300     05 WK-N-EXCESS-OVER-CEIL PIC S9(11)V99.                              
008400     05 WK-N-SLAB-TAX          PIC S9(11)V99.                             
008500                                                                          
008600*------------------- LOCAL DATA AREA -----------------------*             
008700 01 WK-C-LOCAL-DATA-AREA.                                                 
008800     05 WK-C-RUN-DATE     PIC 9(08).                                      
008900     05 WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.                          
009000         10 WK-C-RUN-CCYY PIC 9(04).                                      
009100         10 WK-C-RUN-MM   PIC 9(02).                                      
009200         10 WK-C-RUN-DD   PIC 9(02).                                      
009300     05 FILLER            PIC X(20).                                      
009400                                                                          
009500********************                                                      
009600 LINKAGE SECTION.                                                         
009700********************                                                      
009800        COPY BRKTAX.                                                      
009900                                                                          
010000****************************************                                  
010100 PROCEDURE DIVISION USING WK-C-BRKTAX-RECORD.                             
010200****************************************                                  
010300 MAIN-MODULE.                                                             
010400     PERFORM A100-CALCULATE-BRACKET-TAX                                   
010500        THRU A199-CALCULATE-BRACKET-TAX-EX.                               
010600 GOBACK.                                                                  
010700                                                                          
010800*----------------------------------------------------------------*        
010900 A100-CALCULATE-BRACKET-TAX.                                              
011000*----------------------------------------------------------------*        
011100*    RULES SEC A - FOUR-TIER PROGRESSIVE TAX TABLE:             *         
011200*    UP TO        250,000.00 -  NO TAX                          *         
011300*    250,000.01 TO 500,000.00 -  5 PCT OF THE AMOUNT OVER       *         
011400*                                250,000.00                     *         
011500*    500,000.01 TO 1,000,000.00 - 12,500.00 PLUS 20 PCT OF THE  *         
011600*                                AMOUNT OVER 500,000.00         *         
011700*    OVER      1,000,000.00 - 112,500.00 PLUS 30 PCT OF THE     *         
011800*                                AMOUNT OVER 1,000,000.00       *         
011900*    EACH BOUNDARY TEST IS INCLUSIVE - A VALUE EXACTLY ON A     *         
012000*    BRACKET EDGE BELONGS TO THE LOWER BRACKET.                 *         
012100*----------------------------------------------------------------*        
012200     INITIALIZE WK-C-BRKTAX-OUTPUT                                        
012300        WK-N-WORK-AREA.                                                   
012400     MOVE SPACES TO WK-C-BRKTAX-ERROR-CD.                                 
012500     IF WK-N-BRKTAX-INCOME NOT > C-BRACKET1-CEIL                          
012600        MOVE C-ZERO TO WK-N-BRKTAX-TAX                                    
012700     ELSE                                                                 
012800        IF WK-N-BRKTAX-INCOME NOT > C-BRACKET2-CEIL                       
012900           COMPUTE WK-N-EXCESS-OVER-CEIL =                                
013000              WK-N-BRKTAX-INCOME - C-BRACKET1-CEIL                        
013100           COMPUTE WK-N-SLAB-TAX ROUNDED =                                
013200              WK-N-EXCESS-OVER-CEIL * C-BRACKET2-RATE                     
013300           COMPUTE WK-N-BRKTAX-TAX ROUNDED =                              
013400              C-ZERO + WK-N-SLAB-TAX                                      
013500        ELSE                                                              
013600           IF WK-N-BRKTAX-INCOME NOT > C-BRACKET3-CEIL                    
013700              COMPUTE WK-N-EXCESS-OVER-CEIL =                             
013800                 WK-N-BRKTAX-INCOME - C-BRACKET2-CEIL                     
013900              COMPUTE WK-N-SLAB-TAX ROUNDED =                             
014000                 WK-N-EXCESS-OVER-CEIL * C-BRACKET3-RATE                  
014100              COMPUTE WK-N-BRKTAX-TAX ROUNDED =                           
014200                 C-BRACKET3-BASE + WK-N-SLAB-TAX                          
014300           ELSE                                                           
014400              COMPUTE WK-N-EXCESS-OVER-CEIL =                             
014500                 WK-N-BRKTAX-INCOME - C-BRACKET3-CEIL                     
014600              COMPUTE WK-N-SLAB-TAX ROUNDED =                             
014700                 WK-N-EXCESS-OVER-CEIL * C-BRACKET4-RATE                  
014800              COMPUTE WK-N-BRKTAX-TAX ROUNDED =                           
014900                 C-BRACKET4-BASE + WK-N-SLAB-TAX                          
015000           END-IF                                                         
015100        END-IF                                                            
015200     END-IF.                                                              
015300     COMPUTE WK-N-BRKTAX-NET =                                            
015400        WK-N-BRKTAX-INCOME - WK-N-BRKTAX-TAX.                             
015500*=================================================================        
015600 A199-CALCULATE-BRACKET-TAX-EX.                                           
015700*=================================================================        
015800 EXIT.                                                                    
