000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.    TXBMTXN.                                                  
000500 AUTHOR.        R S NAIDU.                                                
000600 INSTALLATION.  MERIDIAN TRUST BANK - TAX AND COMPLIANCE SYSTEMS.         
000700 DATE-WRITTEN.  10 JUN 1985.                                              
000800 DATE-COMPILED.                                                           
000900 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
001000*                                                                         
001100*DESCRIPTION :  BATCH DRIVER - LOADS THE STATEMENT-IMPORT FEED            
001200*               (A COMMA-DELIMITED EXTRACT OF THE ORIGINATING             
001300*               SPREADSHEET, ONE ROW PER LINE, HEADER ROW FIRST)          
001400*               INTO THE TFSTXN TRANSACTION MASTER.  ROWS ARE             
001500*               ACCUMULATED AND WRITTEN IN GROUPS OF 30 TO MATCH          
001600*               THE OPS TEAM'S ORIGINAL BATCH-COMMIT SIZE                 
001700*               (SEE RULES SEC F).                                        
001800*                                                                         
001900* HISTORY OF MODIFICATION:                                                
002000* ----------------------------------------------------------              
002100* TXB0500 RSN  10/06/1985 - INITIAL VERSION                               
002200* TXB0501 KLC  15/12/1998 - Y2K REVIEW - TXN-DATE HANDLING                
002300*                           ALREADY CCYY, NO CHANGE REQUIRED              
002400* TXB0502 GTN  10/07/2006 - REM STATEMENT-IMPORT PROJECT -                
002500*                           30-ROW BATCH ACCUMULATE/FLUSH ADDED,          
002600*                           EXCEL SERIAL-DATE FALLBACK ADDED              
002700* TXB0503 SBH  14/03/2013 - C200-CONVERT-AMOUNT WAS ADDING THE            
002800*                           UNSIGNED FRACTION TEXT EVEN ON A              
002900*                           NEGATIVE AMOUNT CELL, DOUBLE-COUNTING         
003000*                           THE FRACTION (-100.50 CAME OUT                
003100*                           -99.50) - NOW SUBTRACTS THE FRACTION          
003200*                           WHEN THE WHOLE PART IS NEGATIVE               
003300* ----------------------------------------------------------              
003400        EJECT                                                             
003500**********************                                                    
003600 ENVIRONMENT DIVISION.                                                    
003700**********************                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER.  IBM-AS400.                                             
004000 OBJECT-COMPUTER.  IBM-AS400.                                             
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                          
004200                   UPSI-0 IS UPSI-SWITCH-0                                
004300                     ON  STATUS IS U0-ON                                  
004400                     OFF STATUS IS U0-OFF.                                
004500*                                UPSI-0 ON = DISPLAY EACH REJECTED        
004600*                                ROW (OPS DIAGNOSTIC AID)                 
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT TFSTXNIN ASSIGN TO DATABASE-TFSTXNIN                          
005000            ORGANIZATION      IS SEQUENTIAL                               
005100            FILE STATUS       IS WK-C-FILE-STATUS.                        
005200                                                                          
005300     SELECT TFSTXN ASSIGN TO DATABASE-TFSTXN                              
005400            ORGANIZATION      IS RELATIVE                                 
005500            ACCESS MODE       IS DYNAMIC                                  
005600            RELATIVE KEY      IS WK-N-TXN-RELKEY                          
005700            FILE STATUS       IS WK-C-FILE-STATUS.                        
005800***************                                                           
005900 DATA DIVISION.                                                           
006000***************                                                           
006100 FILE SECTION.                                                            
006200**************                                                            
006300 FD  TFSTXNIN                                                             
006400     LABEL RECORDS ARE OMITTED                                            
006500     DATA RECORD IS TFSTXNIN-RECORD.                                      
006600 01  TFSTXNIN-RECORD             PIC X(600).                              
006700                                                                          
006800 FD  TFSTXN                                                               
006900     LABEL RECORDS ARE OMITTED                                            
007000     DATA RECORD IS TFSTXN-RECORD.                                        
007100 01  TFSTXN-RECORD.                                                       
007200        COPY TFSTXN.                                                      
007300                                                                          
007400 WORKING-STORAGE SECTION.                                                 
007500*************************                                                 
007600 01  FILLER                  PIC X(24)        VALUE                       
007700        "** PROGRAM TXBMTXN    **".                                       
007800                                                                          
007900* ------------------ PROGRAM WORKING STORAGE -------------------*         
008000 01  WK-C-COMMON.                                                         
008100        COPY TXCMWS.                                                      
008200                                                                          
008300 01  WK-C-WORK-AREA.                                                      
008400     05  WK-N-TXN-RELKEY      PIC 9(09) COMP VALUE 0.                     
008500     05  WK-C-EOF-SW          PIC X(01) VALUE "N".                        
008600         88  WK-C-END-OF-INPUT       VALUE "Y".                           
008700     05  WK-C-HEADER-SW       PIC X(01) VALUE "N".                        
008800         88  WK-C-HEADER-IS-SKIPPED  VALUE "Y".                           
008900     05  WK-C-ROW-REJECTED    PIC X(01) VALUE "N".                        
009000         88  WK-C-ROW-IS-REJECTED    VALUE "Y".                           
009100     05  WK-N-BATCH-CNT       PIC 9(02) COMP VALUE 0.                     
009200     05  WK-X-BATCH-SUB       PIC 9(02) COMP.                             
009300     05  WK-N-ROWS-READ       PIC 9(07) COMP VALUE 0.                     
009400     05  WK-N-ROWS-WRITTEN    PIC 9(07) COMP VALUE 0.                     
009500     05  WK-N-ROWS-REJECTED   PIC 9(07) COMP VALUE 0.                     
009600     05  WK-N-COL-SUB         PIC 9(02) COMP.                             
009700     05  WK-C-AMT-WHOLE       PIC S9(09).                                 
009800     05  WK-C-AMT-FRAC        PIC 9(02).                                  
009900     05  WK-N-RWD-VALUE       PIC S9(07).                                 
010000     05  WK-N-DAYS-REMAIN     PIC 9(07) COMP-3.                           
010100     05  WK-N-YEAR-DAYS       PIC 9(03) COMP-3.                           
010200     05  WK-N-WORK-YEAR       PIC 9(04) COMP-3.                           
010300     05  WK-N-WORK-MONTH      PIC 9(02) COMP-3.                           
010400     05  WK-N-WORK-DAY        PIC 9(02) COMP-3.                           
010500     05  WK-N-LEAP-REMAIN     PIC 9(02) COMP-3.                           
010600                                                                          
010700 01  WK-C-LITERALS.                                                       
010800     05  C-COM0206            PIC X(07) VALUE "COM0206".                  
010900     05  C-BATCH-SIZE         PIC 9(02) COMP-3 VALUE 30.                  
011000                                                                          
011100*---------------- CSV COLUMN WORK TABLE ----------------------*           
011200* 17 COLUMNS PER ROW, A THRU Q, PER RULES SEC E COLUMN ORDER   *          
011300 01  WK-C-COL-TABLE.                                                      
011400     05  WK-C-COL             OCCURS 17 TIMES PIC X(80).                  
011500                                                                          
011600*---------------- TXN-DATE CELL WORK AREA ---------------------*          
011700 01  WK-C-TXNDATE-CELL.                                                   
011800     05  WK-C-TXNDATE-TEXT           PIC X(26).                           
011900 01  WK-C-TXNDATE-CELL-R REDEFINES WK-C-TXNDATE-CELL.                     
012000     05  WK-C-TD-CCYY                PIC X(04).                           
012100     05  WK-C-TD-DASH1               PIC X(01).                           
012200     05  WK-C-TD-MM                  PIC X(02).                           
012300     05  WK-C-TD-DASH2               PIC X(01).                           
012400     05  WK-C-TD-DD                  PIC X(02).                           
012500     05  WK-C-TD-TEE                 PIC X(01).                           
012600     05  WK-C-TD-HH                  PIC X(02).                           
012700     05  WK-C-TD-COLON1              PIC X(01).                           
012800     05  WK-C-TD-MIN                 PIC X(02).                           
012900     05  WK-C-TD-COLON2              PIC X(01).                           
013000     05  WK-C-TD-SEC                 PIC X(02).                           
013100     05  WK-C-TD-DOT                 PIC X(01).                           
013200     05  WK-C-TD-MICRO               PIC X(06).                           
013300 01  WK-C-TXNDATE-CELL-N REDEFINES WK-C-TXNDATE-CELL.                     
013400     05  WK-N-TXNDATE-SERIAL         PIC 9(07).                           
013500     05  FILLER                      PIC X(19).                           
013600                                                                          
013700*---------------- SETLDATE CELL WORK AREA ----------------------*         
013800 01  WK-C-SETLDATE-CELL.                                                  
013900     05  WK-C-SETLDATE-TEXT          PIC X(10).                           
014000 01  WK-C-SETLDATE-CELL-R REDEFINES WK-C-SETLDATE-CELL.                   
014100     05  WK-C-SD-CCYY                PIC X(04).                           
014200     05  WK-C-SD-DASH1               PIC X(01).                           
014300     05  WK-C-SD-MM                  PIC X(02).                           
014400     05  WK-C-SD-DASH2               PIC X(01).                           
014500     05  WK-C-SD-DD                  PIC X(02).                           
014600                                                                          
014700*---------- MONTH-LENGTH TABLE FOR SERIAL-DATE CONVERSION ------*         
014800* INITIALISED VIA FILLER/REDEFINES - FEB CARRIES 28, THE 1900   *         
014900* LEAP-BUG DAY IS HANDLED SEPARATELY IN C160 BELOW              *         
015000 01  WK-T-MONTH-DAYS-VALUES.                                              
015100     05  FILLER   PIC 9(02) VALUE 31.                                     
015200     05  FILLER   PIC 9(02) VALUE 28.                                     
015300     05  FILLER   PIC 9(02) VALUE 31.                                     
015400     05  FILLER   PIC 9(02) VALUE 30.                                     
015500     05  FILLER   PIC 9(02) VALUE 31.                                     
015600     05  FILLER   PIC 9(02) VALUE 30.                                     
015700     05  FILLER   PIC 9(02) VALUE 31.                                     
015800     05  FILLER   PIC 9(02) VALUE 31.                                     
015900     05  FILLER   PIC 9(02) VALUE 30.                                     
016000     05  FILLER   PIC 9(02) VALUE 31.                                     
016100     05  FILLER   PIC 9(02) VALUE 30.                                     
016200     05  FILLER   PIC 9(02) VALUE 31.                                     
016300 01  WK-T-MONTH-DAYS REDEFINES WK-T-MONTH-DAYS-VALUES.                    
016400     05  WK-N-MONTH-DAYS      OCCURS 12 TIMES PIC 9(02).                  
016500                                                                          
016600*---------------- 30-ROW OUTPUT BATCH TABLE --------------------*         
016700 01  WK-T-BATCH-TABLE.                                                    
016800     05  WK-T-BATCH-ENTRY OCCURS 1 TO 30 TIMES                            
016900            DEPENDING ON WK-N-BATCH-CNT                                   
017000            INDEXED BY WK-X-BATCH.                                        
017100         10  WK-T-BATCH-RECORD    PIC X(420).                             
017200                                                                          
017300*------------------- LOCAL DATA AREA -----------------------*             
017400 01  WK-C-LOCAL-DATA-AREA.                                                
017500     05  WK-C-RUN-DATE     PIC 9(08).                                     
017600     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.                         
017700         10  WK-C-RUN-CCYY PIC 9(04).                                     
017800         10  WK-C-RUN-MM   PIC 9(02).                                     
017900         10  WK-C-RUN-DD   PIC 9(02).                                     
018000     05  FILLER            PIC X(20).                                     
018100                                                                          
018200*****************                                                         
018300 PROCEDURE DIVISION.                                                      
018400*****************                                                         
018500 MAIN-MODULE.                                                             
018600     PERFORM A000-OPEN-FILES                                              
018700        THRU A099-OPEN-FILES-EX.                                          
018800     PERFORM B000-READ-INPUT-FILE                                         
018900        THRU B199-READ-INPUT-FILE-EX.                                     
019000     PERFORM D900-FLUSH-BATCH                                             
019100        THRU D999-FLUSH-BATCH-EX.                                         
019200     IF WK-N-ROWS-READ = 0                                                
019300        DISPLAY "TXBMTXN - NO INPUT ROWS PRESENT - EMPTY RUN"             
019400     END-IF.                                                              
019500     DISPLAY "TXBMTXN - ROWS READ      : " WK-N-ROWS-READ.                
019600     DISPLAY "TXBMTXN - ROWS WRITTEN   : " WK-N-ROWS-WRITTEN.             
019700     DISPLAY "TXBMTXN - ROWS REJECTED  : " WK-N-ROWS-REJECTED.            
019800     PERFORM Z000-END-PROGRAM-ROUTINE                                     
019900        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
020000     GOBACK.                                                              
020100                                                                          
020200*---------------------------------------------------------------*         
020300 A000-OPEN-FILES.                                                         
020400*---------------------------------------------------------------*         
020500     OPEN INPUT TFSTXNIN.                                                 
020600     IF NOT WK-C-SUCCESSFUL                                               
020700        DISPLAY "TXBMTXN - OPEN FILE ERROR - TFSTXNIN"                    
020800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
020900        GO TO Y900-ABNORMAL-TERMINATION                                   
021000     END-IF.                                                              
021100     OPEN OUTPUT TFSTXN.                                                  
021200     IF NOT WK-C-SUCCESSFUL                                               
021300        DISPLAY "TXBMTXN - OPEN FILE ERROR - TFSTXN"                      
021400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
021500        GO TO Y900-ABNORMAL-TERMINATION                                   
021600     END-IF.                                                              
021700 A099-OPEN-FILES-EX.                                                      
021800 EXIT.                                                                    
021900                                                                          
022000*---------------------------------------------------------------*         
022100 B000-READ-INPUT-FILE.                                                    
022200*---------------------------------------------------------------*         
022300*    BATCH FLOW STEP 1 - THE HEADER ROW (ROW 0) IS SKIPPED,     *         
022400*    EACH DATA ROW IS SPLIT INTO ITS 17 COLUMNS AND CONVERTED   *         
022500*---------------------------------------------------------------*         
022600 B010-READ-LOOP.                                                          
022700     READ TFSTXNIN.                                                       
022800     IF WK-C-END-OF-FILE                                                  
022900        GO TO B199-READ-INPUT-FILE-EX                                     
023000     END-IF.                                                              
023100     IF NOT WK-C-SUCCESSFUL                                               
023200        DISPLAY "TXBMTXN - TFSTXNIN READ ERROR"                           
023300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
023400        GO TO Y900-ABNORMAL-TERMINATION                                   
023500     END-IF.                                                              
023600     IF NOT WK-C-HEADER-IS-SKIPPED                                        
023700        SET WK-C-HEADER-IS-SKIPPED TO TRUE                                
023800        GO TO B010-READ-LOOP                                              
023900     END-IF.                                                              
024000     ADD 1 TO WK-N-ROWS-READ.                                             
024100     MOVE "N" TO WK-C-ROW-REJECTED.                                       
024200     PERFORM C000-CONVERT-FIELDS                                          
024300        THRU C499-CONVERT-FIELDS-EX.                                      
024400     IF WK-C-ROW-IS-REJECTED                                              
024500        ADD 1 TO WK-N-ROWS-REJECTED                                       
024600        IF U0-ON                                                          
024700           DISPLAY "TXBMTXN - ROW REJECTED - " WK-C-COL(2)                
024800        END-IF                                                            
024900        GO TO B010-READ-LOOP                                              
025000     END-IF.                                                              
025100     PERFORM D000-ADD-TO-BATCH                                            
025200        THRU D099-ADD-TO-BATCH-EX.                                        
025300     GO TO B010-READ-LOOP.                                                
025400 B199-READ-INPUT-FILE-EX.                                                 
025500 EXIT.                                                                    
025600                                                                          
025700*---------------------------------------------------------------*         
025800 C000-CONVERT-FIELDS.                                                     
025900*---------------------------------------------------------------*         
026000*    RULES SEC E - SPLIT THE 17-COLUMN ROW AND CONVERT EACH    *          
026100*    CELL TO ITS TYPED TFSTXN FIELD                             *         
026200*---------------------------------------------------------------*         
026300     INITIALIZE WK-C-COL-TABLE TFSTXN-RECORD.                             
026400     UNSTRING TFSTXNIN-RECORD DELIMITED BY ","                            
026500        INTO WK-C-COL(01) WK-C-COL(02) WK-C-COL(03)                       
026600             WK-C-COL(04) WK-C-COL(05) WK-C-COL(06)                       
026700             WK-C-COL(07) WK-C-COL(08) WK-C-COL(09)                       
026800             WK-C-COL(10) WK-C-COL(11) WK-C-COL(12)                       
026900             WK-C-COL(13) WK-C-COL(14) WK-C-COL(15)                       
027000             WK-C-COL(16) WK-C-COL(17)                                    
027100     END-UNSTRING.                                                        
027200                                                                          
027300     PERFORM C100-CONVERT-TXNDATE                                         
027400        THRU C149-CONVERT-TXNDATE-EX.                                     
027500     IF WK-C-ROW-IS-REJECTED                                              
027600        GO TO C499-CONVERT-FIELDS-EX                                      
027700     END-IF.                                                              
027800                                                                          
027900     PERFORM C450-COPY-PLAIN-TEXT-FIELDS                                  
028000        THRU C469-COPY-PLAIN-TEXT-FIELDS-EX.                              
028100     PERFORM C200-CONVERT-AMOUNT                                          
028200        THRU C219-CONVERT-AMOUNT-EX.                                      
028300     PERFORM C300-CONVERT-REWARD-POINTS                                   
028400        THRU C319-CONVERT-REWARD-POINTS-EX.                               
028500     PERFORM C400-CONVERT-SETLDATE                                        
028600        THRU C419-CONVERT-SETLDATE-EX.                                    
028700                                                                          
028800     SET TFSTXN-TAXAMT-PENDING TO TRUE.                                   
028900     MOVE ZERO TO TFSTXN-TAXAMT.                                          
029000 C499-CONVERT-FIELDS-EX.                                                  
029100 EXIT.                                                                    
029200                                                                          
029300*---------------------------------------------------------------*         
029400 C100-CONVERT-TXNDATE.                                                    
029500*---------------------------------------------------------------*         
029600*    TRY THE ISO TIMESTAMP PATTERN FIRST; IF THE CELL DOES NOT *          
029700*    MATCH IT, FALL BACK TO A RAW EXCEL SERIAL-DATE NUMBER     *          
029800*---------------------------------------------------------------*         
029900     MOVE SPACES TO WK-C-TXNDATE-CELL.                                    
030000     MOVE WK-C-COL(01) TO WK-C-TXNDATE-TEXT.                              
030100                                                                          
030200     IF WK-C-TD-CCYY   IS NUMERIC                                         
030300        AND WK-C-TD-DASH1  = "-"                                          
030400        AND WK-C-TD-MM    IS NUMERIC                                      
030500        AND WK-C-TD-DASH2  = "-"                                          
030600        AND WK-C-TD-DD    IS NUMERIC                                      
030700        AND WK-C-TD-TEE    = "T"                                          
030800        AND WK-C-TD-HH    IS NUMERIC                                      
030900        AND WK-C-TD-COLON1 = ":"                                          
031000        AND WK-C-TD-MIN   IS NUMERIC                                      
031100        AND WK-C-TD-COLON2 = ":"                                          
031200        AND WK-C-TD-SEC   IS NUMERIC                                      
031300        MOVE WK-C-TXNDATE-TEXT TO TFSTXN-TXNDATE                          
031400        GO TO C149-CONVERT-TXNDATE-EX                                     
031500     END-IF.                                                              
031600                                                                          
031700     IF WK-N-TXNDATE-SERIAL IS NUMERIC                                    
031800        AND WK-N-TXNDATE-SERIAL > 0                                       
031900        PERFORM C150-EXCEL-SERIAL-TO-DATE                                 
032000           THRU C169-EXCEL-SERIAL-TO-DATE-EX                              
032100        GO TO C149-CONVERT-TXNDATE-EX                                     
032200     END-IF.                                                              
032300                                                                          
032400*    NEITHER FORM PARSED - ROW FAILS TO CONVERT, RULES SEC F    *         
032500     SET WK-C-ROW-IS-REJECTED TO TRUE.                                    
032600 C149-CONVERT-TXNDATE-EX.                                                 
032700 EXIT.                                                                    
032800                                                                          
032900*---------------------------------------------------------------*         
033000 C150-EXCEL-SERIAL-TO-DATE.                                               
033100*---------------------------------------------------------------*         
033200*    EXCEL DAY-COUNT EPOCH IS 1899-12-30 (DAY 0), CARRYING THE  *         
033300*    CLASSIC 1900 LEAP-YEAR BUG (1900 IS TREATED AS A LEAP      *         
033400*    YEAR EVEN THOUGH IT IS NOT ONE) - PRESERVED HERE PER RULES *         
033500*    SEC E RATHER THAN "FIXED"                                  *         
033600*---------------------------------------------------------------*         
033700     MOVE WK-N-TXNDATE-SERIAL TO WK-N-DAYS-REMAIN.                        
033800     MOVE 1900 TO WK-N-WORK-YEAR.                                         
033900 C151-YEAR-LOOP.                                                          
034000     PERFORM C160-LEAP-YEAR-CHECK                                         
034100        THRU C169-LEAP-YEAR-CHECK-EX.                                     
034200     IF WK-N-DAYS-REMAIN > WK-N-YEAR-DAYS                                 
034300        SUBTRACT WK-N-YEAR-DAYS FROM WK-N-DAYS-REMAIN                     
034400        ADD 1 TO WK-N-WORK-YEAR                                           
034500        GO TO C151-YEAR-LOOP                                              
034600     END-IF.                                                              
034700                                                                          
034800     MOVE 1 TO WK-N-WORK-MONTH.                                           
034900 C155-MONTH-LOOP.                                                         
035000     IF WK-N-WORK-MONTH = 2 AND WK-N-YEAR-DAYS = 366                      
035100        MOVE 29 TO WK-N-MONTH-DAYS(2)                                     
035200     END-IF.                                                              
035300     IF WK-N-DAYS-REMAIN > WK-N-MONTH-DAYS(WK-N-WORK-MONTH)               
035400        SUBTRACT WK-N-MONTH-DAYS(WK-N-WORK-MONTH)                         
035500           FROM WK-N-DAYS-REMAIN                                          
035600        ADD 1 TO WK-N-WORK-MONTH                                          
035700        GO TO C155-MONTH-LOOP                                             
035800     END-IF.                                                              
035900     MOVE 28 TO WK-N-MONTH-DAYS(2).                                       
036000     MOVE WK-N-DAYS-REMAIN TO WK-N-WORK-DAY.                              
036100                                                                          
036200     MOVE SPACES TO TFSTXN-TXNDATE.                                       
036300     STRING                                                               
036400        WK-N-WORK-YEAR  DELIMITED BY SIZE                                 
036500        "-"             DELIMITED BY SIZE                                 
036600        WK-N-WORK-MONTH DELIMITED BY SIZE                                 
036700        "-"             DELIMITED BY SIZE                                 
036800        WK-N-WORK-DAY   DELIMITED BY SIZE                                 
036900        "T00:00:00.000000" DELIMITED BY SIZE                              
037000        INTO TFSTXN-TXNDATE                                               
037100     END-STRING.                                                          
037200 C169-EXCEL-SERIAL-TO-DATE-EX.                                            
037300 EXIT.                                                                    
037400                                                                          
037500*---------------------------------------------------------------*         
037600 C160-LEAP-YEAR-CHECK.                                                    
037700*---------------------------------------------------------------*         
037800     MOVE 365 TO WK-N-YEAR-DAYS.                                          
037900     IF WK-N-WORK-YEAR = 1900                                             
038000*                                THE EXCEL BUG - 1900 COUNTED AS          
038100*                                A LEAP YEAR EVEN THOUGH IT WAS           
038200*                                NOT ONE ON THE JULIAN CALENDAR           
038300        MOVE 366 TO WK-N-YEAR-DAYS                                        
038400        GO TO C169-LEAP-YEAR-CHECK-EX                                     
038500     END-IF.                                                              
038600     DIVIDE WK-N-WORK-YEAR BY 4 GIVING WK-N-LEAP-REMAIN                   
038700        REMAINDER WK-N-LEAP-REMAIN.                                       
038800     IF WK-N-LEAP-REMAIN NOT = 0                                          
038900        GO TO C169-LEAP-YEAR-CHECK-EX                                     
039000     END-IF.                                                              
039100     DIVIDE WK-N-WORK-YEAR BY 100 GIVING WK-N-LEAP-REMAIN                 
039200        REMAINDER WK-N-LEAP-REMAIN.                                       
039300     IF WK-N-LEAP-REMAIN NOT = 0                                          
039400        MOVE 366 TO WK-N-YEAR-DAYS                                        
039500        GO TO C169-LEAP-YEAR-CHECK-EX                                     
039600     END-IF.                                                              
039700     DIVIDE WK-N-WORK-YEAR BY 400 GIVING WK-N-LEAP-REMAIN                 
039800        REMAINDER WK-N-LEAP-REMAIN.                                       
039900     IF WK-N-LEAP-REMAIN = 0                                              
040000        MOVE 366 TO WK-N-YEAR-DAYS                                        
040100     END-IF.                                                              
040200 C169-LEAP-YEAR-CHECK-EX.                                                 
040300 EXIT.                                                                    
040400                                                                          
040500*---------------------------------------------------------------*         
040600 C200-CONVERT-AMOUNT.                                                     
040700*---------------------------------------------------------------*         
040800*    RULES SEC E - BLANK COLUMN F CONVERTS TO ABSENT, NOT ZERO  *         
040900*---------------------------------------------------------------*         
041000     IF WK-C-COL(06) = SPACES                                             
041100        SET TFSTXN-AMT-ABSENT TO TRUE                                     
041200        MOVE ZERO TO TFSTXN-AMOUNT                                        
041300        GO TO C219-CONVERT-AMOUNT-EX                                      
041400     END-IF.                                                              
041500     SET TFSTXN-AMT-PRESENT TO TRUE.                                      
041600     MOVE ZERO TO WK-C-AMT-WHOLE WK-C-AMT-FRAC.                           
041700     UNSTRING WK-C-COL(06) DELIMITED BY "."                               
041800        INTO WK-C-AMT-WHOLE WK-C-AMT-FRAC                                 
041900     END-UNSTRING.                                                        
042000*    WK-C-AMT-FRAC IS ALWAYS UNSIGNED TEXT OFF THE UNSTRING (THE          
042100*    MINUS SIGN, IF ANY, LANDS ONLY IN THE WHOLE-PART TEXT) - ON          
042200*    A NEGATIVE AMOUNT THE FRACTION MUST BE SUBTRACTED, NOT               
042300*    ADDED, OR THE RESULT IS OFF BY DOUBLE THE FRACTIONAL PART            
042400     IF WK-C-AMT-WHOLE < 0                                                
042500        COMPUTE TFSTXN-AMOUNT =                                           
042600           WK-C-AMT-WHOLE - (WK-C-AMT-FRAC / 100)                         
042700     ELSE                                                                 
042800        COMPUTE TFSTXN-AMOUNT =                                           
042900           WK-C-AMT-WHOLE + (WK-C-AMT-FRAC / 100)                         
043000     END-IF.                                                              
043100 C219-CONVERT-AMOUNT-EX.                                                  
043200 EXIT.                                                                    
043300                                                                          
043400*---------------------------------------------------------------*         
043500 C300-CONVERT-REWARD-POINTS.                                              
043600*---------------------------------------------------------------*         
043700*    RULES SEC E - BLANK COLUMN O CONVERTS TO ABSENT, NOT ZERO  *         
043800*---------------------------------------------------------------*         
043900     IF WK-C-COL(15) = SPACES                                             
044000        SET TFSTXN-RWD-ABSENT TO TRUE                                     
044100        MOVE ZERO TO TFSTXN-RWDPTS                                        
044200        GO TO C319-CONVERT-REWARD-POINTS-EX                               
044300     END-IF.                                                              
044400     SET TFSTXN-RWD-PRESENT TO TRUE.                                      
044500     MOVE ZERO TO WK-N-RWD-VALUE.                                         
044600     UNSTRING WK-C-COL(15) DELIMITED BY "."                               
044700        INTO WK-N-RWD-VALUE                                               
044800     END-UNSTRING.                                                        
044900     MOVE WK-N-RWD-VALUE TO TFSTXN-RWDPTS.                                
045000 C319-CONVERT-REWARD-POINTS-EX.                                           
045100 EXIT.                                                                    
045200                                                                          
045300*---------------------------------------------------------------*         
045400 C400-CONVERT-SETLDATE.                                                   
045500*---------------------------------------------------------------*         
045600*    RULES SEC E - SETTLEMENT DATE IS ALREADY ISO CALENDAR-DATE *         
045700*    TEXT ON THE FEED - COPIED THROUGH IF IT LOOKS WELL-FORMED  *         
045800*---------------------------------------------------------------*         
045900     MOVE SPACES TO WK-C-SETLDATE-CELL.                                   
046000     MOVE WK-C-COL(16) TO WK-C-SETLDATE-TEXT.                             
046100     IF WK-C-SETLDATE-TEXT = SPACES                                       
046200        MOVE SPACES TO TFSTXN-SETLDATE                                    
046300        GO TO C419-CONVERT-SETLDATE-EX                                    
046400     END-IF.                                                              
046500     IF WK-C-SD-CCYY IS NUMERIC                                           
046600        AND WK-C-SD-DASH1 = "-"                                           
046700        AND WK-C-SD-MM   IS NUMERIC                                       
046800        AND WK-C-SD-DASH2 = "-"                                           
046900        AND WK-C-SD-DD   IS NUMERIC                                       
047000        MOVE WK-C-SETLDATE-TEXT TO TFSTXN-SETLDATE                        
047100     ELSE                                                                 
047200        MOVE SPACES TO TFSTXN-SETLDATE                                    
047300     END-IF.                                                              
047400 C419-CONVERT-SETLDATE-EX.                                                
047500 EXIT.                                                                    
047600                                                                          
047700*---------------------------------------------------------------*         
047800 C450-COPY-PLAIN-TEXT-FIELDS.                                             
047900*---------------------------------------------------------------*         
048000*    RULES SEC E - ALL REMAINING COLUMNS ARE COPIED AS PLAIN    *         
048100*    TEXT, TRUNCATED/SPACE-PADDED TO THE FIELD WIDTH            *         
048200*---------------------------------------------------------------*         
048300     MOVE WK-C-COL(02) TO TFSTXN-TRANSID.                                 
048400     MOVE WK-C-COL(03) TO TFSTXN-ACCTNO.                                  
048500     MOVE WK-C-COL(04) TO TFSTXN-CUSTNAME.                                
048600     MOVE WK-C-COL(05) TO TFSTXN-MERCHNAME.                               
048700     MOVE WK-C-COL(07) TO TFSTXN-CURRCD.                                  
048800     MOVE WK-C-COL(08) TO TFSTXN-PAYMTHD.                                 
048900     MOVE WK-C-COL(09) TO TFSTXN-STATCD.                                  
049000     MOVE WK-C-COL(10) TO TFSTXN-CATGRY.                                  
049100     MOVE WK-C-COL(11) TO TFSTXN-SUBCATGRY.                               
049200     MOVE WK-C-COL(12) TO TFSTXN-CNTRY.                                   
049300     MOVE WK-C-COL(13) TO TFSTXN-CITY.                                    
049400     MOVE WK-C-COL(14) TO TFSTXN-CHANNEL.                                 
049500     MOVE WK-C-COL(17) TO TFSTXN-REMARKS.                                 
049600 C469-COPY-PLAIN-TEXT-FIELDS-EX.                                          
049700 EXIT.                                                                    
049800                                                                          
049900*---------------------------------------------------------------*         
050000 D000-ADD-TO-BATCH.                                                       
050100*---------------------------------------------------------------*         
050200*    RULES SEC F - ACCUMULATE INTO GROUPS OF 30, FLUSH WHEN THE *         
050300*    BATCH FILLS                                                 *        
050400*---------------------------------------------------------------*         
050500     ADD 1 TO WK-N-BATCH-CNT.                                             
050600     MOVE TFSTXN-RECORD TO WK-T-BATCH-RECORD(WK-N-BATCH-CNT).             
050700     IF WK-N-BATCH-CNT >= C-BATCH-SIZE                                    
050800        PERFORM D900-FLUSH-BATCH                                          
050900           THRU D999-FLUSH-BATCH-EX                                       
051000     END-IF.                                                              
051100 D099-ADD-TO-BATCH-EX.                                                    
051200 EXIT.                                                                    
051300                                                                          
051400*---------------------------------------------------------------*         
051500 D900-FLUSH-BATCH.                                                        
051600*---------------------------------------------------------------*         
051700     IF WK-N-BATCH-CNT = 0                                                
051800        GO TO D999-FLUSH-BATCH-EX                                         
051900     END-IF.                                                              
052000     MOVE 1 TO WK-X-BATCH-SUB.                                            
052100 D910-WRITE-LOOP.                                                         
052200     IF WK-X-BATCH-SUB > WK-N-BATCH-CNT                                   
052300        GO TO D990-FLUSH-DONE                                             
052400     END-IF.                                                              
052500     MOVE WK-T-BATCH-RECORD(WK-X-BATCH-SUB) TO TFSTXN-RECORD.             
052600     ADD 1 TO WK-N-TXN-RELKEY.                                            
052700     WRITE TFSTXN-RECORD.                                                 
052800     IF NOT WK-C-SUCCESSFUL                                               
052900        DISPLAY "TXBMTXN - TFSTXN WRITE ERROR"                            
053000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
053100        GO TO Y900-ABNORMAL-TERMINATION                                   
053200     END-IF.                                                              
053300     ADD 1 TO WK-N-ROWS-WRITTEN.                                          
053400     ADD 1 TO WK-X-BATCH-SUB.                                             
053500     GO TO D910-WRITE-LOOP.                                               
053600 D990-FLUSH-DONE.                                                         
053700     MOVE ZERO TO WK-N-BATCH-CNT.                                         
053800 D999-FLUSH-BATCH-EX.                                                     
053900 EXIT.                                                                    
054000                                                                          
054100 Y900-ABNORMAL-TERMINATION.                                               
054200     PERFORM Z000-END-PROGRAM-ROUTINE                                     
054300        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
054400     EXIT PROGRAM.                                                        
054500                                                                          
054600 Z000-END-PROGRAM-ROUTINE.                                                
054700     CLOSE TFSTXNIN.                                                      
054800     IF  NOT WK-C-SUCCESSFUL                                              
054900         DISPLAY "TXBMTXN - CLOSE FILE ERROR - TFSTXNIN"                  
055000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
055100     END-IF.                                                              
055200     CLOSE TFSTXN.                                                        
055300     IF  NOT WK-C-SUCCESSFUL                                              
055400         DISPLAY "TXBMTXN - CLOSE FILE ERROR - TFSTXN"                    
055500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
055600     END-IF.                                                              
055700                                                                          
055800 Z999-END-PROGRAM-ROUTINE-EX.                                             
055900 EXIT.                                                                    
