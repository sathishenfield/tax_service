000100 IDENTIFICATION DIVISION.                                                 
000200*****************************************************************         
000300 PROGRAM-ID.    TXBMRCP.                                                  
000400 AUTHOR.        S B HOLLOWAY.                                             
000500 INSTALLATION.  MERIDIAN TRUST BANK - TAX AND COMPLIANCE SYSTEMS.         
000600 DATE-WRITTEN.  11 MAY 1989.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000900*----------------------------------------------------------------*        
001000*DESCRIPTION : BATCH DRIVER - WALKS EVERY DATA ROW ON TFSTAXR IN *        
001100*              RELATIVE-RECORD ORDER (RELATIVE RECORD 1 IS THE   *        
001200*              HEADER, NOT A DATA ROW, AND IS SKIPPED) AND CALLS *        
001300*              TXBVCLC OPTION 2 (RECOMPUTE-IN-PLACE) SO EVERY    *        
001400*              TAX RECORD IS REDRIVEN THROUGH THE CURRENT        *        
001500*              BRACKET TABLE AFTER A RATE-TABLE CHANGE.  RUN     *        
001600*              ORDER DOES NOT MATTER - THERE IS NO SORT KEY.     *        
001700*----------------------------------------------------------------*        
001800* HISTORY OF MODIFICATION:                                      *         
001900*----------------------------------------------------------------*        
002000* MOD.#   INIT   DATE        DESCRIPTION                        *         
002100* ------- ------ ----------  ---------------------------------- *         
002200* TXB0600 SBH    11/05/1989 - INITIAL VERSION                   *         
002300* TXB0601 KLC    16/12/1998 - Y2K REVIEW - NO CHANGE REQUIRED    *        
002400* TXB0602 GTN    09/07/2006 - CONVERT TFSTAXR TO RELATIVE, SKIP  *        
002500*                             RELATIVE RECORD 1 (HEADER) ON WALK *        
002600* TXB0603 PDS    03/03/2011 - ADD COURTESY END-OF-RUN ROW COUNT  *        
002700*----------------------------------------------------------------*        
002800        EJECT                                                             
002900**********************                                                    
003000 ENVIRONMENT DIVISION.                                                    
003100**********************                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SOURCE-COMPUTER.  IBM-AS400.                                             
003400 OBJECT-COMPUTER.  IBM-AS400.                                             
003500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800     SELECT TFSTAXR ASSIGN TO DATABASE-TFSTAXR                            
003900            ORGANIZATION      IS RELATIVE                                 
004000            ACCESS MODE       IS DYNAMIC                                  
004100            RELATIVE KEY      IS WK-N-TAXR-RELKEY                         
004200            FILE STATUS       IS WK-C-FILE-STATUS.                        
004300***************                                                           
004400 DATA DIVISION.                                                           
004500***************                                                           
004600 FILE SECTION.                                                            
004700**************                                                            
004800 FD  TFSTAXR                                                              
004900     LABEL RECORDS ARE OMITTED                                            
005000     DATA RECORD IS TFSTAXR-RECORD.                                       
005100 01  TFSTAXR-RECORD.                                                      
005200        COPY TFSTAXR.                                                     
005300                                                                          
005400 WORKING-STORAGE SECTION.                                                 
005500*************************                                                 
005600 01  FILLER                  PIC X(24)        VALUE                       
005700        "** PROGRAM TXBMRCP    **".                                       
005800                                                                          
005900* ------------------ PROGRAM WORKING STORAGE -------------------*         
006000 01  WK-C-COMMON.                                                         
006100        COPY TXCMWS.                                                      
006200                                                                          
006300 01  WK-C-WORK-AREA.                                                      
006400     05  WK-N-TAXR-RELKEY     PIC 9(09) COMP.                             
006500     05  WK-N-ROWS-READ       PIC 9(09) COMP VALUE 0.                     
006600     05  WK-N-ROWS-RECALCD    PIC 9(09) COMP VALUE 0.                     
006700     05  WK-N-ROWS-FAILED     PIC 9(09) COMP VALUE 0.                     
006800                                                                          
006900*---------- LAST RECORD-ID SEEN, FOR ABEND DIAGNOSTICS ---------*         
007000 01  WK-C-LAST-RECID.                                                     
007100     05  WK-N-LAST-RECID-VALUE     PIC 9(09) COMP-3.                      
007200 01  WK-C-LAST-RECID-R REDEFINES WK-C-LAST-RECID.                         
007300     05  WK-C-LAST-RECID-DISP      PIC 9(09).                             
007400                                                                          
007500*---------- CALLED-ROUTINE PARAMETER RECORD (LOCAL COPY) -------*         
007600* VCLC IS TXBVCLC'S OWN LINKAGE COPYBOOK - CARRIED HERE PURELY  *         
007700* AS THE CALL PARAMETER, PER THE SHOP'S USUAL PRACTICE          *         
007800 01  WK-C-VCLC-AREA.                                                      
007900        COPY VCLC.                                                        
008000*                                INPUT HALF IS 1+5+40+7 = 53 BYTES        
008100*                                (OPTION DISPLAY, RECORD-ID AND           
008200*                                INCOME COMP-3, USERNAME X(40));          
008300*                                OUTPUT HALF IS 7+5+7+7+2 = 28            
008400*                                BYTES - BOTH WIDTHS ARE EXACT,           
008500*                                NOT A ROUNDED/PADDED GUESS.              
008600 01  WK-C-VCLC-AREA-R REDEFINES WK-C-VCLC-AREA.                           
008700     05  WK-C-VCLC-VIEW-INPUT       PIC X(53).                            
008800     05  WK-C-VCLC-VIEW-OUTPUT      PIC X(28).                            
008900                                                                          
009000*------------------- LOCAL DATA AREA -----------------------*             
009100 01  WK-C-LOCAL-DATA-AREA.                                                
009200     05  WK-C-RUN-DATE     PIC 9(08).                                     
009300     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.                         
009400         10  WK-C-RUN-CCYY PIC 9(04).                                     
009500         10  WK-C-RUN-MM   PIC 9(02).                                     
009600         10  WK-C-RUN-DD   PIC 9(02).                                     
009700     05  FILLER            PIC X(20).                                     
009800                                                                          
009900*****************                                                         
010000 PROCEDURE DIVISION.                                                      
010100*****************                                                         
010200 MAIN-MODULE.                                                             
010300     PERFORM A000-OPEN-FILES                                              
010400        THRU A099-OPEN-FILES-EX.                                          
010500     PERFORM B000-RECOMPUTE-ALL-RECORDS                                   
010600        THRU B199-RECOMPUTE-ALL-RECORDS-EX.                               
010700     DISPLAY "TXBMRCP - TAX RECORDS READ      : " WK-N-ROWS-READ.         
010800     DISPLAY "TXBMRCP - TAX RECORDS RECOMPUTED : "                        
010900        WK-N-ROWS-RECALCD.                                                
011000     DISPLAY "TXBMRCP - TAX RECORDS FAILED : " WK-N-ROWS-FAILED.          
011100     PERFORM Z000-END-PROGRAM-ROUTINE                                     
011200        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
011300     GOBACK.                                                              
011400                                                                          
011500*---------------------------------------------------------------*         
011600 A000-OPEN-FILES.                                                         
011700*---------------------------------------------------------------*         
011800     OPEN INPUT TFSTAXR.                                                  
011900     IF NOT WK-C-SUCCESSFUL                                               
012000        DISPLAY "TXBMRCP - OPEN FILE ERROR - TFSTAXR"                     
012100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
012200        GO TO Y900-ABNORMAL-TERMINATION                                   
012300     END-IF.                                                              
012400     MOVE 1 TO WK-N-TAXR-RELKEY.                                          
012500 A099-OPEN-FILES-EX.                                                      
012600 EXIT.                                                                    
012700                                                                          
012800*---------------------------------------------------------------*         
012900 B000-RECOMPUTE-ALL-RECORDS.                                              
013000*---------------------------------------------------------------*         
013100*    BATCH FLOW STEP 6 - REDRIVE EVERY TAX RECORD ON FILE       *         
013200*    THROUGH THE BRACKET TABLE.  RELATIVE RECORD 1 IS THE       *         
013300*    CONTROL/HEADER RECORD AND IS NEVER A DATA ROW - SKIPPED.   *         
013400*    RUN ORDER DOES NOT MATTER, SO THE FILE IS WALKED IN        *         
013500*    PHYSICAL RELATIVE-RECORD ORDER - NO IN-MEMORY TABLE IS     *         
013600*    NEEDED FOR THIS DRIVER.                                    *         
013700*---------------------------------------------------------------*         
013800 B010-READ-LOOP.                                                          
013900     READ TFSTAXR NEXT RECORD.                                            
014000     IF WK-C-END-OF-FILE                                                  
014100        GO TO B199-RECOMPUTE-ALL-RECORDS-EX                               
014200     END-IF.                                                              
014300     IF NOT WK-C-SUCCESSFUL                                               
014400        DISPLAY "TXBMRCP - TFSTAXR READ ERROR"                            
014500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
014600        GO TO Y900-ABNORMAL-TERMINATION                                   
014700     END-IF.                                                              
014800     IF WK-N-TAXR-RELKEY = 1                                              
014900        GO TO B010-READ-LOOP                                              
015000     END-IF.                                                              
015100     ADD 1 TO WK-N-ROWS-READ.                                             
015200     MOVE WK-N-TAXR-RELKEY TO WK-N-LAST-RECID-VALUE.                      
015300                                                                          
015400     INITIALIZE WK-C-VCLC-RECORD.                                         
015500     SET WK-C-VCLC-OPT-RECOMPUTE TO TRUE.                                 
015600     MOVE WK-N-TAXR-RELKEY TO WK-N-VCLC-RECORD-ID.                        
015700     CALL "TXBVCLC" USING WK-C-VCLC-RECORD.                               
015800                                                                          
015900     IF WK-C-VCLC-ERROR-CD NOT = SPACES                                   
016000        DISPLAY "TXBMRCP - TXBVCLC RETURNED " WK-C-VCLC-ERROR-CD          
016100           " FOR RECORD-ID " WK-C-LAST-RECID-DISP                         
016200        ADD 1 TO WK-N-ROWS-FAILED                                         
016300        GO TO B010-READ-LOOP                                              
016400     END-IF.                                                              
016500                                                                          
016600     ADD 1 TO WK-N-ROWS-RECALCD.                                          
016700     GO TO B010-READ-LOOP.                                                
016800 B199-RECOMPUTE-ALL-RECORDS-EX.                                           
016900 EXIT.                                                                    
017000                                                                          
017100 Y900-ABNORMAL-TERMINATION.                                               
017200     PERFORM Z000-END-PROGRAM-ROUTINE                                     
017300        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
017400     EXIT PROGRAM.                                                        
017500                                                                          
017600 Z000-END-PROGRAM-ROUTINE.                                                
017700     CLOSE TFSTAXR.                                                       
017800     IF  NOT WK-C-SUCCESSFUL                                              
017900         DISPLAY "TXBMRCP - CLOSE FILE ERROR - TFSTAXR"                   
018000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
018100     END-IF.                                                              
018200                                                                          
018300 Z999-END-PROGRAM-ROUTINE-EX.                                             
018400 EXIT.                                                                    
