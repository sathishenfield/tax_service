000100 IDENTIFICATION DIVISION.                                                 
000200*****************************************************************         
000300 PROGRAM-ID.    TXBVCLC.                                                  
000400 AUTHOR.        R S NAIDU.                                                
000500 INSTALLATION.  MERIDIAN TRUST BANK - TAX AND COMPLIANCE SYSTEMS.         
000600 DATE-WRITTEN.  05 JUN 1985.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000900*----------------------------------------------------------------*        
001000*DESCRIPTION : CALLED ROUTINE TO INSERT A NEW TAX RECORD (OPTION *        
001100*              1) OR TO RECOMPUTE AN EXISTING TAX RECORD IN      *        
001200*              PLACE (OPTION 2).  OPTION 1 REJECTS A BLANK USER  *        
001300*              NAME.  BOTH OPTIONS CALL TXBXBRK FOR THE BRACKET  *        
001400*              TAX FIGURE - THE BRACKET TABLE ITSELF IS NEVER    *        
001500*              CODED HERE.                                      *         
001600*----------------------------------------------------------------*        
001700* HISTORY OF MODIFICATION:                                      *         
001800*----------------------------------------------------------------*        
001900* MOD.#   INIT   DATE        DESCRIPTION                        *         
002000* ------- ------ ----------  ---------------------------------- *         
002100* TXB0410 RSN    05/06/1985 - INITIAL VERSION - OPTION 1 ONLY    *        
002200* TXB0411 KLC    14/12/1998 - Y2K REVIEW - NO CHANGE REQUIRED    *        
002300* TXB0412 GTN    07/07/2006 - CONVERT TFSTAXR TO RELATIVE, ADD   *        
002400*                             HEADER-RECORD KEY ASSIGNMENT LOGIC *        
002500* TXB0413 SBH    11/05/2009 - ADD OPTION 2 (RECOMPUTE-IN-PLACE)  *        
002600*                             FOR BULK RECOMPUTE DRIVER TXBMRCP  *        
002700*----------------------------------------------------------------*        
002800        EJECT                                                             
002900********************                                                      
003000 ENVIRONMENT DIVISION.                                                    
003100********************                                                      
003200 CONFIGURATION SECTION.                                                   
003300 SOURCE-COMPUTER. IBM-AS400.                                              
003400 OBJECT-COMPUTER. IBM-AS400.                                              
003500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.                            
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800     SELECT TFSTAXR ASSIGN TO DATABASE-TFSTAXR                            
003900        ORGANIZATION IS RELATIVE                                          
004000        ACCESS MODE IS DYNAMIC                                            
004100        RELATIVE KEY IS WK-N-TAXR-RELKEY                                  
004200        FILE STATUS IS WK-C-FILE-STATUS.                                  
004300***************                                                           
004400 DATA DIVISION.                                                           
004500***************                                                           
004600 FILE SECTION.                                                            
004700 FD  TFSTAXR                                                              
004800     LABEL RECORDS ARE OMITTED                                            
004900     DATA RECORD IS TFSTAXR-RECORD.                                       
005000 01  TFSTAXR-RECORD.                                                      
005100        COPY TFSTAXR.                                                     
005200                                                                          
005300 WORKING-STORAGE SECTION.                                                 
005400************************                                                  
005500 01 FILLER               PIC X(24) VALUE                                  
005600        "** PROGRAM TXBVCLC    **".                                       
005700                                                                          
005800* ---------------- PROGRAM WORKING STORAGE -----------------*             
005900 01 WK-C-COMMON.                                                          
006000        COPY TXCMWS.                                                      
006100                                                                          
006200 01 WK-C-WORK-AREA.                                                       
006300     05 WK-N-TAXR-RELKEY      PIC 9(09) COMP.                             
006400     05 WK-C-HEADER-LOADED    PIC X(01) VALUE "N".                        
006500        88 WK-C-HEADER-IS-LOADED       VALUE "Y".                         
006600                                                                          
006700 01 WK-C-LITERALS.                                                        
006800     05 C-ERR-BLANK-NAME     PIC X(07) VALUE "1001".                      
006900     05 C-COM0206            PIC X(07) VALUE "COM0206".                   
007000     05 C-COM0245            PIC X(07) VALUE "COM0245".                   
007100     05 C-HDR-SIGNATURE      PIC X(08) VALUE "TAXRHDR1".                  
007200 01 WK-C-HDR-SIGNATURE-R REDEFINES WK-C-LITERALS.                         
007300     05 FILLER                PIC X(21).                                  
007400     05 WK-C-HDR-SIG-PFX      PIC X(04).                                  
007500     05 WK-C-HDR-SIG-VER      PIC X(04).                                  
007600                                                                          
007700*---------- LAST RELATIVE KEY TOUCHED, FOR I-O DIAGNOSTICS ------*        
007800 01 WK-C-LAST-KEY-AREA.                                                   
007900     05 WK-N-LAST-KEY-VALUE  PIC 9(09) COMP-3.                            
008000 01 WK-C-LAST-KEY-R REDEFINES WK-C-LAST-KEY-AREA.                         
008100     05 WK-C-LAST-KEY-DISP   PIC 9(09).                                   
008200                                                                          
008300*------------------- LOCAL DATA AREA -----------------------*             
008400 01 WK-C-LOCAL-DATA-AREA.                                                 
008500     05 WK-C-RUN-DATE     PIC 9(08).                                      
008600     05 WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.                          
008700         10 WK-C-RUN-CCYY PIC 9(04).                                      
008800         10 WK-C-RUN-MM   PIC 9(02).                                      
008900         10 WK-C-RUN-DD   PIC 9(02).                                      
009000     05 FILLER            PIC X(20).                                      
009100                                                                          
009200********************                                                      
009300 LINKAGE SECTION.                                                         
009400********************                                                      
009500        COPY VCLC.                                                        
009600        COPY BRKTAX.                                                      
009700                                                                          
009800****************************************                                  
009900 PROCEDURE DIVISION USING WK-C-VCLC-RECORD.                               
010000****************************************                                  
010100 MAIN-MODULE.                                                             
010200     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
010300        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
010400     PERFORM B000-MAIN-PROCESSING                                         
010500        THRU B999-MAIN-PROCESSING-EX.                                     
010600     PERFORM Z000-END-PROGRAM-ROUTINE                                     
010700        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
010800 GOBACK.                                                                  
010900                                                                          
011000*----------------------------------------------------------------*        
011100 A000-PROCESS-CALLED-ROUTINE.                                             
011200*----------------------------------------------------------------*        
011300     OPEN I-O TFSTAXR.                                                    
011400     IF NOT WK-C-SUCCESSFUL                                               
011500        DISPLAY "TXBVCLC - OPEN FILE ERROR - TFSTAXR"                     
011600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
011700        GO TO Y900-ABNORMAL-TERMINATION                                   
011800     END-IF.                                                              
011900 A099-PROCESS-CALLED-ROUTINE-EX.                                          
012000 EXIT.                                                                    
012100                                                                          
012200*----------------------------------------------------------------*        
012300 B000-MAIN-PROCESSING.                                                    
012400*----------------------------------------------------------------*        
012500     INITIALIZE WK-C-VCLC-OUTPUT.                                         
012600     MOVE SPACES TO WK-C-VCLC-ERROR-CD.                                   
012700                                                                          
012800     EVALUATE TRUE                                                        
012900        WHEN WK-C-VCLC-OPT-INSERT                                         
013000           PERFORM C100-INSERT-TAX-RECORD                                 
013100              THRU C199-INSERT-TAX-RECORD-EX                              
013200        WHEN WK-C-VCLC-OPT-RECOMPUTE                                      
013300           PERFORM C200-RECOMPUTE-TAX-RECORD                              
013400              THRU C299-RECOMPUTE-TAX-RECORD-EX                           
013500     END-EVALUATE.                                                        
013600 B999-MAIN-PROCESSING-EX.                                                 
013700 EXIT.                                                                    
013800                                                                          
013900*----------------------------------------------------------------*        
014000 C100-INSERT-TAX-RECORD.                                                  
014100*----------------------------------------------------------------*        
014200*    RULES SEC C - A BLANK USER NAME IS REJECTED, ERROR CODE     *        
014300*    1001, BEFORE ANY RECORD-ID IS ASSIGNED OR ANY WRITE IS      *        
014400*    ATTEMPTED.                                                 *         
014500*----------------------------------------------------------------*        
014600     IF WK-C-VCLC-USERNAME = SPACES                                       
014700        MOVE C-ERR-BLANK-NAME TO WK-C-VCLC-ERROR-CD                       
014800        GO TO C199-INSERT-TAX-RECORD-EX                                   
014900     END-IF.                                                              
015000                                                                          
015100     PERFORM D100-GET-NEXT-RECORD-ID                                      
015200        THRU D199-GET-NEXT-RECORD-ID-EX.                                  
015300                                                                          
015400     MOVE WK-N-VCLC-RECORD-ID-OUT TO TFSTAXR-RECID.                       
015500     MOVE WK-C-VCLC-USERNAME   TO TFSTAXR-USERNAME.                       
015600     MOVE WK-N-VCLC-INCOME     TO TFSTAXR-INCOME                          
015700                                  WK-N-BRKTAX-INCOME.                     
015800     CALL "TXBXBRK"            USING WK-C-BRKTAX-RECORD.                  
015900     MOVE WK-N-BRKTAX-TAX      TO TFSTAXR-TAXAMT                          
016000                                  WK-N-VCLC-TAXAMT.                       
016100     MOVE WK-N-BRKTAX-NET      TO TFSTAXR-NETINCOME                       
016200                                  WK-N-VCLC-NETINCOME.                    
016300                                                                          
016400     MOVE WK-N-VCLC-RECORD-ID-OUT TO WK-N-TAXR-RELKEY.                    
016500     WRITE TFSTAXR-RECORD.                                                
016600     IF NOT WK-C-SUCCESSFUL                                               
016700        DISPLAY "TXBVCLC - TFSTAXR WRITE ERROR"                           
016800        MOVE C-COM0206         TO WK-C-VCLC-ERROR-CD                      
016900        MOVE WK-C-FILE-STATUS  TO WK-C-VCLC-FS                            
017000     END-IF.                                                              
017100 C199-INSERT-TAX-RECORD-EX.                                               
017200 EXIT.                                                                    
017300                                                                          
017400*----------------------------------------------------------------*        
017500 C200-RECOMPUTE-TAX-RECORD.                                               
017600*----------------------------------------------------------------*        
017700*    OPTION 2 - RECOMPUTE-IN-PLACE.  CALLER SUPPLIES THE         *        
017800*    RECORD-ID.  USED BY TXBMRCP TO REDRIVE EVERY TAX RECORD ON  *        
017900*    FILE THROUGH THE CURRENT BRACKET TABLE.                     *        
018000*----------------------------------------------------------------*        
018100     MOVE WK-N-VCLC-RECORD-ID TO WK-N-TAXR-RELKEY                         
018200                                  WK-N-LAST-KEY-VALUE.                    
018300     READ TFSTAXR.                                                        
018400     IF NOT WK-C-SUCCESSFUL                                               
018500        DISPLAY "TXBVCLC - TFSTAXR READ ERROR - RELKEY "                  
018600           WK-C-LAST-KEY-DISP                                             
018700        MOVE C-COM0245        TO WK-C-VCLC-ERROR-CD                       
018800        MOVE WK-C-FILE-STATUS TO WK-C-VCLC-FS                             
018900        GO TO C299-RECOMPUTE-TAX-RECORD-EX                                
019000     END-IF.                                                              
019100                                                                          
019200     MOVE TFSTAXR-INCOME      TO WK-N-BRKTAX-INCOME.                      
019300     CALL "TXBXBRK"           USING WK-C-BRKTAX-RECORD.                   
019400     MOVE WK-N-BRKTAX-TAX     TO TFSTAXR-TAXAMT                           
019500                                 WK-N-VCLC-TAXAMT.                        
019600     MOVE WK-N-BRKTAX-NET     TO TFSTAXR-NETINCOME                        
019700                                 WK-N-VCLC-NETINCOME.                     
019800     REWRITE TFSTAXR-RECORD.                                              
019900     IF NOT WK-C-SUCCESSFUL                                               
020000        DISPLAY "TXBVCLC - TFSTAXR REWRITE ERROR"                         
020100        MOVE C-COM0206        TO WK-C-VCLC-ERROR-CD                       
020200        MOVE WK-C-FILE-STATUS TO WK-C-VCLC-FS                             
020300     END-IF.                                                              
020400 C299-RECOMPUTE-TAX-RECORD-EX.                                            
020500 EXIT.                                                                    
020600                                                                          
020700*----------------------------------------------------------------*        
020800 D100-GET-NEXT-RECORD-ID.                                                 
020900*----------------------------------------------------------------*        
021000*    RELATIVE RECORD 1 IS THE HEADER RECORD - IT HOLDS THE LAST  *        
021100*    RECORD-ID ASSIGNED.  READ IT ONCE PER RUN, BUMP IT HERE,    *        
021200*    AND REWRITE IT EVERY TIME A NEW RECORD-ID IS HANDED OUT.    *        
021300*----------------------------------------------------------------*        
021400     IF NOT WK-C-HEADER-IS-LOADED                                         
021500        MOVE 1 TO WK-N-TAXR-RELKEY                                        
021600        READ TFSTAXR                                                      
021700        IF WK-C-RECORD-NOT-FOUND OR WK-C-END-OF-FILE                      
021800           MOVE C-HDR-SIGNATURE TO TFSTAXR-H-SIGNATURE                    
021900           MOVE 0 TO TFSTAXR-H-LASTKEY                                    
022000           DISPLAY "TXBVCLC - CREATING TFSTAXR HEADER, SIG "              
022100              WK-C-HDR-SIG-PFX WK-C-HDR-SIG-VER                           
022200           WRITE TFSTAXR-RECORD                                           
022300        ELSE                                                              
022400           IF NOT WK-C-SUCCESSFUL                                         
022500              DISPLAY "TXBVCLC - TFSTAXR HEADER READ ERROR"               
022600              GO TO Y900-ABNORMAL-TERMINATION                             
022700           END-IF                                                         
022800        END-IF                                                            
022900        SET WK-C-HEADER-IS-LOADED TO TRUE                                 
023000     ELSE                                                                 
023100        MOVE 1 TO WK-N-TAXR-RELKEY                                        
023200        READ TFSTAXR                                                      
023300     END-IF.                                                              
023400                                                                          
023500     ADD 1 TO TFSTAXR-H-LASTKEY.                                          
023600     MOVE TFSTAXR-H-LASTKEY TO WK-N-VCLC-RECORD-ID-OUT.                   
023700     MOVE 1 TO WK-N-TAXR-RELKEY.                                          
023800     REWRITE TFSTAXR-RECORD.                                              
023900     IF NOT WK-C-SUCCESSFUL                                               
024000        DISPLAY "TXBVCLC - TFSTAXR HEADER REWRITE ERROR"                  
024100        GO TO Y900-ABNORMAL-TERMINATION                                   
024200     END-IF.                                                              
024300 D199-GET-NEXT-RECORD-ID-EX.                                              
024400 EXIT.                                                                    
024500                                                                          
024600 Y900-ABNORMAL-TERMINATION.                                               
024700     PERFORM Z000-END-PROGRAM-ROUTINE                                     
024800        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
024900     EXIT PROGRAM.                                                        
025000                                                                          
025100*----------------------------------------------------------------*        
025200 Z000-END-PROGRAM-ROUTINE.                                                
025300*----------------------------------------------------------------*        
025400     CLOSE TFSTAXR.                                                       
025500     IF NOT WK-C-SUCCESSFUL                                               
025600        DISPLAY "TXBVCLC - CLOSE FILE ERROR - TFSTAXR"                    
025700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
025800     END-IF.                                                              
025900*----------------------------------------------------------------*        
026000 Z999-END-PROGRAM-ROUTINE-EX.                                             
026100*----------------------------------------------------------------*        
026200 EXIT.                                                                    
