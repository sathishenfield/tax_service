000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.    TXBMCLI.                                                  
000500 AUTHOR.        S B HOLLOWAY.                                             
000600 INSTALLATION.  MERIDIAN TRUST BANK - TAX AND COMPLIANCE SYSTEMS.         
000700 DATE-WRITTEN.  11 MAY 1989.                                              
000800 DATE-COMPILED.                                                           
000900 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
001000*                                                                         
001100*DESCRIPTION :  BATCH DRIVER - READS THE TFSCLIIN CLIENT                  
001200*               MAINTENANCE TRANSACTION FEED, ONE ACTION PER              
001300*               RECORD (CREATE/UPDATE/LOOKUP/DELETE), AND CALLS           
001400*               TXBVCLI TO APPLY EACH ONE TO THE TFSCLI CLIENT            
001500*               MASTER (BATCH FLOW STEP 7, RULES SEC G/H/I).              
001600*                                                                         
001700* HISTORY OF MODIFICATION:                                                
001800* ----------------------------------------------------------              
001900* TXB0530 SBH  11/05/1989 - INITIAL VERSION - LOOKUP AND                  
002000*                           CREATE ACTIONS ONLY                           
002100* TXB0531 KLC  16/12/1998 - Y2K REVIEW - NO CHANGE REQUIRED               
002200* TXB0532 PDS  21/11/2013 - ADD UPDATE AND DELETE ACTIONS TO              
002300*                           MATCH THE NEW TXBVCLI ENTRY POINTS            
002400*                           (SEC H CONTACT MAINTENANCE PROJECT)           
002500* TXB0533 PDS  04/02/2014 - REWORK TFSCLIIN LAYOUT TO CARRY THE           
002600*                           COUNTRY NAME AND CONTACT TABLE FOR            
002700*                           THE CREATE ACTION (SEC I)                     
002800* ----------------------------------------------------------              
002900        EJECT                                                             
003000**********************                                                    
003100 ENVIRONMENT DIVISION.                                                    
003200**********************                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER.  IBM-AS400.                                             
003500 OBJECT-COMPUTER.  IBM-AS400.                                             
003600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                          
003700                   UPSI-0 IS UPSI-SWITCH-0                                
003800                      ON STATUS IS U0-ON                                  
003900                      OFF STATUS IS U0-OFF.                               
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT TFSCLIIN ASSIGN TO DATABASE-TFSCLIIN                          
004300            ORGANIZATION      IS SEQUENTIAL                               
004400            FILE STATUS       IS WK-C-FILE-STATUS.                        
004500***************                                                           
004600 DATA DIVISION.                                                           
004700***************                                                           
004800 FILE SECTION.                                                            
004900**************                                                            
005000 FD  TFSCLIIN                                                             
005100     LABEL RECORDS ARE OMITTED                                            
005200     DATA RECORD IS TFSCLIIN-RECORD.                                      
005300 01  TFSCLIIN-RECORD.                                                     
005400        COPY TFSCLIIN.                                                    
005500                                                                          
005600 WORKING-STORAGE SECTION.                                                 
005700*************************                                                 
005800 01  FILLER                  PIC X(24)        VALUE                       
005900        "** PROGRAM TXBMCLI    **".                                       
006000                                                                          
006100* ------------------ PROGRAM WORKING STORAGE -------------------*         
006200 01  WK-C-COMMON.                                                         
006300        COPY TXCMWS.                                                      
006400                                                                          
006500 01  WK-C-WORK-AREA.                                                      
006600     05  WK-N-ROWS-READ       PIC 9(07) COMP VALUE 0.                     
006700     05  WK-N-ROWS-APPLIED    PIC 9(07) COMP VALUE 0.                     
006800     05  WK-N-ROWS-REJECTED   PIC 9(07) COMP VALUE 0.                     
006900     05  WK-X-CONTACT-SUB     PIC 9(03) COMP.                             
007000                                                                          
007100*---------- CALLED-ROUTINE PARAMETER RECORD (LOCAL COPY) -------*         
007200* VCLI IS TXBVCLI'S OWN LINKAGE COPYBOOK - CARRIED HERE PURELY  *         
007300* AS THE CALL PARAMETER, PER THE SHOP'S USUAL PRACTICE          *         
007400 01  WK-C-VCLI-AREA.                                                      
007500        COPY VCLI.                                                        
007600 01  WK-C-VCLI-AREA-R REDEFINES WK-C-VCLI-AREA.                           
007700     05  WK-C-VCLI-VIEW-HEADER      PIC X(10).                            
007800*                                COVERS ACTION+ERROR-CD+FS ONLY -         
007900*                                REST OF THE AREA IS PACKED-FIELD         
008000*                                AND OCCURS-TABLE CONTENT, NOT            
008100*                                SAFE TO RE-VIEW AS FLAT TEXT.            
008200                                                                          
008300*---------- LAST ACTION SEEN, FOR ABEND / SKIP DIAGNOSTICS ------*        
008400 01  WK-C-LAST-ACTION.                                                    
008500     05  WK-C-LAST-ACTION-VALUE     PIC X(01).                            
008600 01  WK-C-LAST-ACTION-R REDEFINES WK-C-LAST-ACTION.                       
008700     05  WK-C-LAST-ACTION-DISP      PIC X(01).                            
008800                                                                          
008900*------------------- LOCAL DATA AREA -----------------------*             
009000 01  WK-C-LOCAL-DATA-AREA.                                                
009100     05  WK-C-RUN-DATE     PIC 9(08).                                     
009200     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.                         
009300         10  WK-C-RUN-CCYY PIC 9(04).                                     
009400         10  WK-C-RUN-MM   PIC 9(02).                                     
009500         10  WK-C-RUN-DD   PIC 9(02).                                     
009600     05  FILLER            PIC X(20).                                     
009700                                                                          
009800*****************                                                         
009900 PROCEDURE DIVISION.                                                      
010000*****************                                                         
010100 MAIN-MODULE.                                                             
010200     PERFORM A000-OPEN-FILES                                              
010300        THRU A099-OPEN-FILES-EX.                                          
010400     PERFORM B000-PROCESS-TRANSACTIONS                                    
010500        THRU B199-PROCESS-TRANSACTIONS-EX.                                
010600     DISPLAY "TXBMCLI - TRANSACTIONS READ     : " WK-N-ROWS-READ.         
010700     DISPLAY "TXBMCLI - TRANSACTIONS APPLIED   : "                        
010800        WK-N-ROWS-APPLIED.                                                
010900     DISPLAY "TXBMCLI - TRANSACTIONS REJECTED  : "                        
011000        WK-N-ROWS-REJECTED.                                               
011100     PERFORM Z000-END-PROGRAM-ROUTINE                                     
011200        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
011300     GOBACK.                                                              
011400                                                                          
011500*---------------------------------------------------------------*         
011600 A000-OPEN-FILES.                                                         
011700*---------------------------------------------------------------*         
011800     OPEN INPUT TFSCLIIN.                                                 
011900     IF NOT WK-C-SUCCESSFUL                                               
012000        DISPLAY "TXBMCLI - OPEN FILE ERROR - TFSCLIIN"                    
012100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
012200        GO TO Y900-ABNORMAL-TERMINATION                                   
012300     END-IF.                                                              
012400 A099-OPEN-FILES-EX.                                                      
012500 EXIT.                                                                    
012600                                                                          
012700*---------------------------------------------------------------*         
012800 B000-PROCESS-TRANSACTIONS.                                               
012900*---------------------------------------------------------------*         
013000*    BATCH FLOW STEP 7 - ONE ACTION PER TRANSACTION RECORD.     *         
013100*    UPSI-0 ON GATES A DIAGNOSTIC DISPLAY OF EVERY REJECTED     *         
013200*    ACTION, THE SAME SWITCH-CONTROLLED-TRACE HABIT AS TXBMTXN. *         
013300*---------------------------------------------------------------*         
013400 B010-READ-LOOP.                                                          
013500     READ TFSCLIIN.                                                       
013600     IF WK-C-END-OF-FILE                                                  
013700        GO TO B199-PROCESS-TRANSACTIONS-EX                                
013800     END-IF.                                                              
013900     IF NOT WK-C-SUCCESSFUL                                               
014000        DISPLAY "TXBMCLI - TFSCLIIN READ ERROR"                           
014100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
014200        GO TO Y900-ABNORMAL-TERMINATION                                   
014300     END-IF.                                                              
014400     ADD 1 TO WK-N-ROWS-READ.                                             
014500     MOVE TFSCLIIN-ACTION TO WK-C-LAST-ACTION-VALUE.                      
014600                                                                          
014700     PERFORM C000-BUILD-VCLI-REQUEST                                      
014800        THRU C099-BUILD-VCLI-REQUEST-EX.                                  
014900     CALL "TXBVCLI" USING WK-C-VCLI-RECORD.                               
015000                                                                          
015100     IF WK-C-VCLI-ERROR-CD NOT = SPACES                                   
015200        ADD 1 TO WK-N-ROWS-REJECTED                                       
015300        IF U0-ON                                                          
015400           DISPLAY "TXBMCLI - ACTION " WK-C-LAST-ACTION-DISP              
015500              " REJECTED, ERROR CODE " WK-C-VCLI-ERROR-CD                 
015600              " CLIENT-ID " TFSCLIIN-CLIENTID                             
015700           DISPLAY "TXBMCLI - VCLI HEADER RAW DUMP : "                    
015800              WK-C-VCLI-VIEW-HEADER                                       
015900        END-IF                                                            
016000        GO TO B010-READ-LOOP                                              
016100     END-IF.                                                              
016200                                                                          
016300     ADD 1 TO WK-N-ROWS-APPLIED.                                          
016400     GO TO B010-READ-LOOP.                                                
016500 B199-PROCESS-TRANSACTIONS-EX.                                            
016600 EXIT.                                                                    
016700                                                                          
016800*---------------------------------------------------------------*         
016900 C000-BUILD-VCLI-REQUEST.                                                 
017000*---------------------------------------------------------------*         
017100*    MAP THE FLAT TRANSACTION RECORD ONTO TXBVCLI'S LINKAGE     *         
017200*    AREA - CONTACT-ID SPACES/ZERO ON THE FEED MEANS "NEW"      *         
017300*    CONTACT, SAME CONVENTION AS THE LINKAGE AREA ITSELF.       *         
017400*---------------------------------------------------------------*         
017500     INITIALIZE WK-C-VCLI-RECORD.                                         
017600     MOVE TFSCLIIN-ACTION       TO WK-C-VCLI-ACTION.                      
017700     MOVE TFSCLIIN-CLIENTID     TO WK-N-VCLI-CLIENT-ID.                   
017800     MOVE TFSCLIIN-CLIENTNAME   TO WK-C-VCLI-CLIENT-NAME.                 
017900     MOVE TFSCLIIN-EMAIL        TO WK-C-VCLI-EMAIL.                       
018000     MOVE TFSCLIIN-PHONE        TO WK-C-VCLI-PHONE.                       
018100     MOVE TFSCLIIN-ADDRESS      TO WK-C-VCLI-ADDRESS.                     
018200     MOVE TFSCLIIN-PAN          TO WK-C-VCLI-PAN.                         
018300     MOVE TFSCLIIN-PASSPORT     TO WK-C-VCLI-PASSPORT.                    
018400     MOVE TFSCLIIN-TAXRESCTRY   TO WK-C-VCLI-TAXRESCTRY.                  
018500     MOVE TFSCLIIN-KYCSTAT      TO WK-C-VCLI-KYCSTAT.                     
018600     MOVE TFSCLIIN-RISKPROF     TO WK-C-VCLI-RISKPROF.                    
018700     MOVE TFSCLIIN-PREFCUY      TO WK-C-VCLI-PREFCUY.                     
018800     MOVE TFSCLIIN-CTRYCD       TO WK-C-VCLI-CTRYCD.                      
018900     MOVE TFSCLIIN-CTRYNM       TO WK-C-VCLI-CTRYNM.                      
019000     MOVE TFSCLIIN-CREATEDBY    TO WK-C-VCLI-CREATEDBY.                   
019100     MOVE TFSCLIIN-CONTACT-CNT  TO WK-N-VCLI-CONTACT-CNT.                 
019200                                                                          
019300     MOVE 1 TO WK-X-CONTACT-SUB.                                          
019400 C010-COPY-CONTACT-LOOP.                                                  
019500     IF WK-X-CONTACT-SUB > TFSCLIIN-CONTACT-CNT                           
019600        GO TO C099-BUILD-VCLI-REQUEST-EX                                  
019700     END-IF.                                                              
019800     MOVE TFSCLIIN-CONTACT-ID(WK-X-CONTACT-SUB)                           
019900        TO WK-N-VCLI-CONTACT-ID(WK-X-CONTACT-SUB).                        
020000     MOVE TFSCLIIN-CONTACT-TYPE(WK-X-CONTACT-SUB)                         
020100        TO WK-C-VCLI-CONTACT-TYPE(WK-X-CONTACT-SUB).                      
020200     MOVE TFSCLIIN-CONTACT-VAL(WK-X-CONTACT-SUB)                          
020300        TO WK-C-VCLI-CONTACT-VAL(WK-X-CONTACT-SUB).                       
020400     MOVE TFSCLIIN-CONTACT-PRIM(WK-X-CONTACT-SUB)                         
020500        TO WK-C-VCLI-CONTACT-PRIM(WK-X-CONTACT-SUB).                      
020600     ADD 1 TO WK-X-CONTACT-SUB.                                           
020700     GO TO C010-COPY-CONTACT-LOOP.                                        
020800 C099-BUILD-VCLI-REQUEST-EX.                                              
020900 EXIT.                                                                    
021000                                                                          
021100 Y900-ABNORMAL-TERMINATION.                                               
021200     PERFORM Z000-END-PROGRAM-ROUTINE                                     
021300        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
021400     EXIT PROGRAM.                                                        
021500                                                                          
021600 Z000-END-PROGRAM-ROUTINE.                                                
021700     CLOSE TFSCLIIN.                                                      
021800     IF  NOT WK-C-SUCCESSFUL                                              
021900         DISPLAY "TXBMCLI - CLOSE FILE ERROR - TFSCLIIN"                  
022000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
022100     END-IF.                                                              
022200                                                                          
022300 Z999-END-PROGRAM-ROUTINE-EX.                                             
022400 EXIT.                                                                    
