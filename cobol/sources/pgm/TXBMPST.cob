000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.    TXBMPST.                                                  
000500 AUTHOR.        R S NAIDU.                                                
000600 INSTALLATION.  MERIDIAN TRUST BANK - TAX AND COMPLIANCE SYSTEMS.         
000700 DATE-WRITTEN.  12 JUN 1985.                                              
000800 DATE-COMPILED.                                                           
000900 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
001000*                                                                         
001100*DESCRIPTION :  BATCH DRIVER - READS THE TFSPOSTQ POSTING QUEUE           
001200*               WRITTEN BY TXBQFAN AND, FOR EACH ENTRY, CALLS             
001300*               TXBVPST TO COMPUTE AND POST TAX-AMOUNT ONTO THE           
001400*               MATCHING TFSTXN TRANSACTION (RULES SEC B).                
001500*                                                                         
001600* HISTORY OF MODIFICATION:                                                
001700* ----------------------------------------------------------              
001800* TXB0520 RSN  12/06/1985 - INITIAL VERSION                               
001900* TXB0521 KLC  15/12/1998 - Y2K REVIEW - NO CHANGE REQUIRED               
002000* TXB0522 GTN  12/07/2006 - REM STATEMENT-IMPORT PROJECT -                
002100*                           WIRE UP CALL TO TXBVPST                       
002200* ----------------------------------------------------------              
002300        EJECT                                                             
002400**********************                                                    
002500 ENVIRONMENT DIVISION.                                                    
002600**********************                                                    
002700 CONFIGURATION SECTION.                                                   
002800 SOURCE-COMPUTER.  IBM-AS400.                                             
002900 OBJECT-COMPUTER.  IBM-AS400.                                             
003000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
003100 INPUT-OUTPUT SECTION.                                                    
003200 FILE-CONTROL.                                                            
003300     SELECT TFSPOSTQ ASSIGN TO DATABASE-TFSPOSTQ                          
003400            ORGANIZATION      IS SEQUENTIAL                               
003500            FILE STATUS       IS WK-C-FILE-STATUS.                        
003600***************                                                           
003700 DATA DIVISION.                                                           
003800***************                                                           
003900 FILE SECTION.                                                            
004000**************                                                            
004100 FD  TFSPOSTQ                                                             
004200     LABEL RECORDS ARE OMITTED                                            
004300     DATA RECORD IS TFSPOSTQ-RECORD.                                      
004400 01  TFSPOSTQ-RECORD.                                                     
004500        COPY TFSPOSTQ.                                                    
004600                                                                          
004700 WORKING-STORAGE SECTION.                                                 
004800*************************                                                 
004900 01  FILLER                  PIC X(24)        VALUE                       
005000        "** PROGRAM TXBMPST    **".                                       
005100                                                                          
005200* ------------------ PROGRAM WORKING STORAGE -------------------*         
005300 01  WK-C-COMMON.                                                         
005400        COPY TXCMWS.                                                      
005500                                                                          
005600 01  WK-C-WORK-AREA.                                                      
005700     05  WK-N-ROWS-READ       PIC 9(07) COMP VALUE 0.                     
005800     05  WK-N-ROWS-POSTED     PIC 9(07) COMP VALUE 0.                     
005900     05  WK-N-ROWS-SKIPPED    PIC 9(07) COMP VALUE 0.                     
006000                                                                          
006100*---------- LAST QUEUE ENTRY SEEN, FOR ABEND DIAGNOSTICS -------*         
006200 01  WK-C-LAST-TXNID.                                                     
006300     05  WK-C-LAST-TXNID-VALUE     PIC X(20).                             
006400 01  WK-C-LAST-TXNID-R REDEFINES WK-C-LAST-TXNID.                         
006500     05  WK-C-LAST-TXNID-PFX       PIC X(03).                             
006600     05  FILLER                    PIC X(17).                             
006700                                                                          
006800*---------- CALLED-ROUTINE PARAMETER RECORD (LOCAL COPY) -------*         
006900* VPST IS TXBVPST'S OWN LINKAGE COPYBOOK - CARRIED HERE PURELY  *         
007000* AS THE CALL PARAMETER, PER THE SHOP'S USUAL PRACTICE          *         
007100 01  WK-C-VPST-AREA.                                                      
007200        COPY VPST.                                                        
007300*                          20+7+1+7+8+7+20+2 = 72 BYTES TOTAL,            
007400*                          AN EXACT WIDTH, NOT A GUESS                    
007500 01  WK-C-VPST-AREA-R REDEFINES WK-C-VPST-AREA.                           
007600     05  WK-C-VPST-VIEW-TXNID  PIC X(20).                                 
007700     05  WK-C-VPST-VIEW-REST   PIC X(52).                                 
007800                                                                          
007900*------------------- LOCAL DATA AREA -----------------------*             
008000 01  WK-C-LOCAL-DATA-AREA.                                                
008100     05  WK-C-RUN-DATE     PIC 9(08).                                     
008200     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.                         
008300         10  WK-C-RUN-CCYY PIC 9(04).                                     
008400         10  WK-C-RUN-MM   PIC 9(02).                                     
008500         10  WK-C-RUN-DD   PIC 9(02).                                     
008600     05  FILLER            PIC X(20).                                     
008700                                                                          
008800*****************                                                         
008900 PROCEDURE DIVISION.                                                      
009000*****************                                                         
009100 MAIN-MODULE.                                                             
009200     PERFORM A000-OPEN-FILES                                              
009300        THRU A099-OPEN-FILES-EX.                                          
009400     PERFORM B000-PROCESS-QUEUE                                           
009500        THRU B199-PROCESS-QUEUE-EX.                                       
009600     DISPLAY "TXBMPST - QUEUE ENTRIES READ  : " WK-N-ROWS-READ.           
009700     DISPLAY "TXBMPST - TRANSACTIONS POSTED : " WK-N-ROWS-POSTED.         
009800     DISPLAY "TXBMPST - ENTRIES SKIPPED     : " WK-N-ROWS-SKIPPED.        
009900     PERFORM Z000-END-PROGRAM-ROUTINE                                     
010000        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
010100     GOBACK.                                                              
010200                                                                          
010300*---------------------------------------------------------------*         
010400 A000-OPEN-FILES.                                                         
010500*---------------------------------------------------------------*         
010600     OPEN INPUT TFSPOSTQ.                                                 
010700     IF NOT WK-C-SUCCESSFUL                                               
010800        DISPLAY "TXBMPST - OPEN FILE ERROR - TFSPOSTQ"                    
010900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
011000        GO TO Y900-ABNORMAL-TERMINATION                                   
011100     END-IF.                                                              
011200 A099-OPEN-FILES-EX.                                                      
011300 EXIT.                                                                    
011400                                                                          
011500*---------------------------------------------------------------*         
011600 B000-PROCESS-QUEUE.                                                      
011700*---------------------------------------------------------------*         
011800*    BATCH FLOW STEP 3 / RULES SEC B - SKIP BLANK TXN-ID, SKIP  *         
011900*    TXN-ID NOT ON FILE, SKIP TRANSACTION WITH NO AMOUNT        *         
012000*---------------------------------------------------------------*         
012100 B010-READ-LOOP.                                                          
012200     READ TFSPOSTQ.                                                       
012300     IF WK-C-END-OF-FILE                                                  
012400        GO TO B199-PROCESS-QUEUE-EX                                       
012500     END-IF.                                                              
012600     IF NOT WK-C-SUCCESSFUL                                               
012700        DISPLAY "TXBMPST - TFSPOSTQ READ ERROR"                           
012800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
012900        GO TO Y900-ABNORMAL-TERMINATION                                   
013000     END-IF.                                                              
013100     ADD 1 TO WK-N-ROWS-READ.                                             
013200     MOVE TFSPOSTQ-TXNID TO WK-C-LAST-TXNID-VALUE.                        
013300                                                                          
013400     MOVE SPACES TO WK-C-VPST-RECORD.                                     
013500     MOVE TFSPOSTQ-TXNID TO WK-C-VPST-TXNID.                              
013600     CALL "TXBVPST" USING WK-C-VPST-RECORD.                               
013700                                                                          
013800     IF WK-C-VPST-SKIP-RSN NOT = SPACES                                   
013900        ADD 1 TO WK-N-ROWS-SKIPPED                                        
014000        GO TO B010-READ-LOOP                                              
014100     END-IF.                                                              
014200     IF WK-C-VPST-ERROR-CD NOT = SPACES                                   
014300        DISPLAY "TXBMPST - TXBVPST RETURNED " WK-C-VPST-ERROR-CD          
014400           " FOR " WK-C-LAST-TXNID-PFX "..."                              
014500        DISPLAY "TXBMPST - VPST RAW DUMP : "                              
014600           WK-C-VPST-VIEW-TXNID WK-C-VPST-VIEW-REST                       
014700        ADD 1 TO WK-N-ROWS-SKIPPED                                        
014800        GO TO B010-READ-LOOP                                              
014900     END-IF.                                                              
015000                                                                          
015100     ADD 1 TO WK-N-ROWS-POSTED.                                           
015200     GO TO B010-READ-LOOP.                                                
015300 B199-PROCESS-QUEUE-EX.                                                   
015400 EXIT.                                                                    
015500                                                                          
015600 Y900-ABNORMAL-TERMINATION.                                               
015700     PERFORM Z000-END-PROGRAM-ROUTINE                                     
015800        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
015900     EXIT PROGRAM.                                                        
016000                                                                          
016100 Z000-END-PROGRAM-ROUTINE.                                                
016200     CLOSE TFSPOSTQ.                                                      
016300     IF  NOT WK-C-SUCCESSFUL                                              
016400         DISPLAY "TXBMPST - CLOSE FILE ERROR - TFSPOSTQ"                  
016500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
016600     END-IF.                                                              
016700                                                                          
016800 Z999-END-PROGRAM-ROUTINE-EX.                                             
016900 EXIT.                                                                    
