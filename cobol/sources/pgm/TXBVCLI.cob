000100 IDENTIFICATION DIVISION.                                                 
000200*****************************************************************         
000300 PROGRAM-ID.    TXBVCLI.                                                  
000400 AUTHOR.        R S NAIDU.                                                
000500 INSTALLATION.  MERIDIAN TRUST BANK - TAX AND COMPLIANCE SYSTEMS.         
000600 DATE-WRITTEN.  07 JUN 1985.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000900*----------------------------------------------------------------*        
001000*DESCRIPTION : CALLED ROUTINE FOR CLIENT MASTER MAINTENANCE -    *        
001100*              CREATE, UPDATE, LOOKUP AND DELETE, ONE ACTION PER *        
001200*              CALL PER RULES SEC G AND SEC H.  COUNTRY CODES    *        
001300*              NOT ALREADY ON TFSCTRY ARE ADDED VIA TXBVCTY      *        
001400*              (RULES SEC I) ON CREATE ONLY - UPDATE DOES NOT    *        
001500*              TOUCH THE CLIENT'S COUNTRY CODE.                  *        
001600*----------------------------------------------------------------*        
001700* HISTORY OF MODIFICATION:                                      *         
001800*----------------------------------------------------------------*        
001900* MOD.#   INIT   DATE        DESCRIPTION                        *         
002000* ------- ------ ----------  ---------------------------------- *         
002100* TXB0440 RSN    07/06/1985 - INITIAL VERSION - CREATE AND       *        
002200*                             LOOKUP ONLY                       *         
002300* TXB0441 KLC    14/12/1998 - Y2K REVIEW - NO CHANGE REQUIRED    *        
002400* TXB0442 GTN    07/07/2006 - CONVERT TFSCLI TO RELATIVE, ADD    *        
002500*                             HEADER-RECORD KEY ASSIGNMENT LOGIC *        
002600* TXB0443 PDS    21/11/2013 - ADD UPDATE AND DELETE ACTIONS,     *        
002700*                             CONTACT MERGE LOGIC (SEC H)        *        
002800* TXB0444 PDS    04/02/2014 - CONTACT MERGE ON UPDATE WAS        *        
002900*                             APPENDING/OVERWRITING AGAINST THE  *        
003000*                             OLD CONTACT SET AND ASSIGNING NEW  *        
003100*                             CONTACT-IDS OFF WHATEVER RECORD    *        
003200*                             HAPPENED TO BE IN THE I-O BUFFER - *        
003300*                             SOMETIMES THE HEADER SLOT, NOT THE *        
003400*                             CLIENT SLOT.  REWRITTEN TO REJECT  *        
003500*                             AN UNMATCHED CONTACT-ID, REBUILD   *        
003600*                             THE WHOLE CONTACT SET FROM THE     *        
003700*                             INPUT, AND RESERVE NEW CONTACT-IDS *        
003800*                             OFF AN EXPLICIT HEADER-RECORD READ *        
003900*----------------------------------------------------------------*        
004000        EJECT                                                             
004100********************                                                      
004200 ENVIRONMENT DIVISION.                                                    
004300********************                                                      
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER. IBM-AS400.                                              
004600 OBJECT-COMPUTER. IBM-AS400.                                              
004700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.                            
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT TFSCLI ASSIGN TO DATABASE-TFSCLI                              
005100        ORGANIZATION IS RELATIVE                                          
005200        ACCESS MODE IS DYNAMIC                                            
005300        RELATIVE KEY IS WK-N-CLI-RELKEY                                   
005400        FILE STATUS IS WK-C-FILE-STATUS.                                  
005500***************                                                           
005600 DATA DIVISION.                                                           
005700***************                                                           
005800 FILE SECTION.                                                            
005900 FD  TFSCLI                                                               
006000     LABEL RECORDS ARE OMITTED                                            
006100     DATA RECORD IS TFSCLI-RECORD.                                        
006200 01  TFSCLI-RECORD.                                                       
006300        COPY TFSCLI.                                                      
006400                                                                          
006500 WORKING-STORAGE SECTION.                                                 
006600************************                                                  
006700 01 FILLER               PIC X(24) VALUE                                  
006800        "** PROGRAM TXBVCLI    **".                                       
006900                                                                          
007000* ---------------- PROGRAM WORKING STORAGE -----------------*             
007100 01 WK-C-COMMON.                                                          
007200        COPY TXCMWS.                                                      
007300                                                                          
007400 01 WK-C-WORK-AREA.                                                       
007500     05 WK-N-CLI-RELKEY       PIC 9(09) COMP.                             
007600     05 WK-C-HEADER-LOADED    PIC X(01) VALUE "N".                        
007700        88 WK-C-HEADER-IS-LOADED       VALUE "Y".                         
007800     05 WK-X-CONTACT-SUB      PIC 9(03) COMP.                             
007900     05 WK-X-OLD-CONTACT-SUB  PIC 9(03) COMP.                             
008000     05 WK-C-CONTACT-FOUND    PIC X(01).                                  
008100        88 WK-C-CONTACT-IS-FOUND       VALUE "Y".                         
008200     05 WK-C-FORCE-NEW-CTCID  PIC X(01) VALUE "N".                        
008300        88 WK-C-FORCE-NEW-CONTACT-ID   VALUE "Y".                         
008400     05 WK-N-NEW-CONTACT-CNT  PIC 9(03) COMP.                             
008500     05 WK-N-NEXT-NEW-CTCID   PIC 9(09) COMP-3.                           
008600                                                                          
008700*---------- SNAPSHOT OF THE CONTACT-IDS ON FILE BEFORE AN -------*        
008800*---------- UPDATE REBUILDS THE CONTACT TABLE - RULES SEC H -----*        
008900 01 WK-C-OLD-CONTACT-CNT      PIC 9(03) COMP VALUE 0.                     
009000 01 WK-T-OLD-CONTACT-TABLE.                                               
009100     05 WK-N-OLD-CONTACT-ID OCCURS 20 TIMES                               
009200                             PIC 9(09) COMP-3.                            
009300 01 WK-T-OLD-CONTACT-TABLE-R REDEFINES WK-T-OLD-CONTACT-TABLE.            
009400     05 WK-N-OLD-CONTACT-ID-BYTES OCCURS 20 TIMES                         
009500                             PIC X(04).                                   
009600                                                                          
009700*---------- LAST RELATIVE KEY ATTEMPTED, FOR ABEND DUMPS --------*        
009800 01 WK-C-LAST-RELKEY.                                                     
009900     05 WK-N-LAST-RELKEY-VALUE  PIC 9(09) COMP-3.                         
010000 01 WK-C-LAST-RELKEY-R REDEFINES WK-C-LAST-RELKEY.                        
010100     05 WK-C-LAST-RELKEY-DISP   PIC 9(09).                                
010200                                                                          
010300 01 WK-C-LITERALS.                                                        
010400     05 C-COM0206            PIC X(07) VALUE "COM0206".                   
010500     05 C-COM0245            PIC X(07) VALUE "COM0245".                   
010600     05 C-ERR-CONTACT-NF     PIC X(07) VALUE "1002".                      
010700     05 C-HDR-SIGNATURE      PIC X(08) VALUE "CLIHDR01".                  
010800                                                                          
010900********************                                                      
011000 LINKAGE SECTION.                                                         
011100 COPY VCLI.                                                               
011200 COPY VCTY.                                                               
011300*------------------- LOCAL DATA AREA -----------------------*             
011400 01 WK-C-LOCAL-DATA-AREA.                                                 
011500     05 WK-C-RUN-DATE     PIC 9(08).                                      
011600     05 WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.                          
011700         10 WK-C-RUN-CCYY PIC 9(04).                                      
011800         10 WK-C-RUN-MM   PIC 9(02).                                      
011900         10 WK-C-RUN-DD   PIC 9(02).                                      
012000     05 FILLER            PIC X(20).                                      
012100                                                                          
012200****************************************                                  
012300 PROCEDURE DIVISION USING WK-C-VCLI-RECORD.                               
012400****************************************                                  
012500 MAIN-MODULE.                                                             
012600     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
012700        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
012800     PERFORM B000-MAIN-PROCESSING                                         
012900        THRU B999-MAIN-PROCESSING-EX.                                     
013000     PERFORM Z000-END-PROGRAM-ROUTINE                                     
013100        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
013200 GOBACK.                                                                  
013300                                                                          
013400*----------------------------------------------------------------*        
013500 A000-PROCESS-CALLED-ROUTINE.                                             
013600*----------------------------------------------------------------*        
013700     OPEN I-O TFSCLI.                                                     
013800     IF NOT WK-C-SUCCESSFUL                                               
013900        DISPLAY "TXBVCLI - OPEN FILE ERROR - TFSCLI"                      
014000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
014100        GO TO Y900-ABNORMAL-TERMINATION                                   
014200     END-IF.                                                              
014300 A099-PROCESS-CALLED-ROUTINE-EX.                                          
014400 EXIT.                                                                    
014500                                                                          
014600*----------------------------------------------------------------*        
014700 B000-MAIN-PROCESSING.                                                    
014800*----------------------------------------------------------------*        
014900     MOVE SPACES TO WK-C-VCLI-ERROR-CD.                                   
015000     MOVE SPACES TO WK-C-VCLI-FS.                                         
015100     MOVE "N" TO WK-C-FORCE-NEW-CTCID.                                    
015200                                                                          
015300     EVALUATE TRUE                                                        
015400        WHEN WK-C-VCLI-ACT-CREATE                                         
015500           PERFORM C100-CREATE-CLIENT                                     
015600              THRU C199-CREATE-CLIENT-EX                                  
015700        WHEN WK-C-VCLI-ACT-UPDATE                                         
015800           PERFORM C200-UPDATE-CLIENT                                     
015900              THRU C299-UPDATE-CLIENT-EX                                  
016000        WHEN WK-C-VCLI-ACT-LOOKUP                                         
016100           PERFORM C300-LOOKUP-CLIENT                                     
016200              THRU C399-LOOKUP-CLIENT-EX                                  
016300        WHEN WK-C-VCLI-ACT-DELETE                                         
016400           PERFORM C400-DELETE-CLIENT                                     
016500              THRU C499-DELETE-CLIENT-EX                                  
016600     END-EVALUATE.                                                        
016700 B999-MAIN-PROCESSING-EX.                                                 
016800 EXIT.                                                                    
016900                                                                          
017000*----------------------------------------------------------------*        
017100 C100-CREATE-CLIENT.                                                      
017200*----------------------------------------------------------------*        
017300*    RULES SEC F.7.3/F.7.4 - EVERY CONTACT ON A CREATE IS A NEW  *        
017400*    CONTACT - THERE IS NO "EXISTING CONTACT" CASE ON CREATE, SO *        
017500*    ANY CONTACT-ID THE CALLER SUPPLIED IS IGNORED.              *        
017600*----------------------------------------------------------------*        
017700     PERFORM E100-LOOKUP-OR-CREATE-COUNTRY                                
017800        THRU E199-LOOKUP-OR-CREATE-COUNTRY-EX.                            
017900     IF WK-C-VCLI-ERROR-CD NOT = SPACES                                   
018000        GO TO C199-CREATE-CLIENT-EX                                       
018100     END-IF.                                                              
018200                                                                          
018300     PERFORM D000-GET-NEXT-CLIENT-ID                                      
018400        THRU D099-GET-NEXT-CLIENT-ID-EX.                                  
018500*                                D000 LEAVES THE I-O BUFFER               
018600*                                HOLDING THE HEADER RECORD IT             
018700*                                JUST REWROTE - RESERVE THE               
018800*                                CONTACT-ID BLOCK OFF THAT SAME           
018900*                                BUFFER BEFORE THE BUFFER IS              
019000*                                RE-USED FOR THE CLIENT RECORD.           
019100     SET WK-C-FORCE-NEW-CONTACT-ID TO TRUE.                               
019200     MOVE TFSCLI-H-LASTCTCKEY TO WK-N-NEXT-NEW-CTCID.                     
019300     ADD 1 TO WK-N-NEXT-NEW-CTCID.                                        
019400     ADD WK-N-VCLI-CONTACT-CNT TO TFSCLI-H-LASTCTCKEY.                    
019500     MOVE 1 TO WK-N-CLI-RELKEY.                                           
019600     REWRITE TFSCLI-RECORD.                                               
019700     IF NOT WK-C-SUCCESSFUL                                               
019800        DISPLAY "TXBVCLI - TFSCLI HEADER REWRITE ERROR"                   
019900        GO TO Y900-ABNORMAL-TERMINATION                                   
020000     END-IF.                                                              
020100                                                                          
020200     INITIALIZE TFSCLIR.                                                  
020300     MOVE WK-N-VCLI-NEXTCLI      TO TFSCLI-CLIENTID                       
020400                                    WK-N-VCLI-CLIENT-ID.                  
020500     MOVE WK-C-VCLI-CLIENT-NAME  TO TFSCLI-CLIENTNAME.                    
020600     MOVE WK-C-VCLI-EMAIL        TO TFSCLI-EMAIL.                         
020700     MOVE WK-C-VCLI-PHONE        TO TFSCLI-PHONE.                         
020800     MOVE WK-C-VCLI-ADDRESS      TO TFSCLI-ADDRESS.                       
020900     MOVE WK-C-VCLI-PAN          TO TFSCLI-PAN.                           
021000     MOVE WK-C-VCLI-PASSPORT     TO TFSCLI-PASSPORT.                      
021100     MOVE WK-C-VCLI-TAXRESCTRY   TO TFSCLI-TAXRESCTRY.                    
021200     MOVE WK-C-VCLI-KYCSTAT      TO TFSCLI-KYCSTAT.                       
021300     MOVE WK-C-VCLI-RISKPROF     TO TFSCLI-RISKPROF.                      
021400     MOVE WK-C-VCLI-PREFCUY      TO TFSCLI-PREFCUY.                       
021500     MOVE WK-C-VCLI-CTRYCD       TO TFSCLI-CTRYCD.                        
021600     MOVE WK-C-VCLI-CREATEDBY    TO TFSCLI-CREATEDBY.                     
021700     MOVE WK-C-VCLI-CREATEDBY    TO TFSCLI-UPDATEDBY.                     
021800                                                                          
021900     PERFORM D100-REBUILD-CONTACTS                                        
022000        THRU D199-REBUILD-CONTACTS-EX.                                    
022100                                                                          
022200     MOVE WK-N-VCLI-NEXTCLI TO WK-N-CLI-RELKEY.                           
022300     WRITE TFSCLI-RECORD.                                                 
022400     IF NOT WK-C-SUCCESSFUL                                               
022500        DISPLAY "TXBVCLI - TFSCLI WRITE ERROR"                            
022600        MOVE C-COM0206        TO WK-C-VCLI-ERROR-CD                       
022700        MOVE WK-C-FILE-STATUS TO WK-C-VCLI-FS                             
022800     END-IF.                                                              
022900 C199-CREATE-CLIENT-EX.                                                   
023000 EXIT.                                                                    
023100                                                                          
023200*----------------------------------------------------------------*        
023300 C200-UPDATE-CLIENT.                                                      
023400*----------------------------------------------------------------*        
023500*    RULES SEC G - CTRYCD IS NOT TOUCHED ON UPDATE.  THE         *        
023600*    "UPDATED-BY" FIELD IS STAMPED FROM THE CALLER'S CREATED-BY  *        
023700*    VALUE, NOT A SEPARATE UPDATED-BY INPUT - THIS IS CARRIED    *        
023800*    OVER FROM THE ORIGINAL SPECIFICATION AS-IS.  SEE TFSCLI     *        
023900*    COPYBOOK COMMENT AGAINST TFSCLI-UPDATEDBY - DO NOT "FIX"    *        
024000*    WITHOUT A CHANGE REQUEST AGAINST THAT COMMENT.              *        
024100*                                                                *        
024200*    RULES SEC H - THE CONTACT SET IS REPLACED BY REBUILDING IT  *        
024300*    FROM THE INPUT.  A CONTACT-ID ON THE INPUT THAT DOES NOT    *        
024400*    MATCH ANY CONTACT CURRENTLY ON THE CLIENT REJECTS THE WHOLE *        
024500*    UPDATE - NOTHING IS REWRITTEN.                              *        
024600*----------------------------------------------------------------*        
024700     MOVE WK-N-VCLI-CLIENT-ID TO WK-N-CLI-RELKEY.                         
024800     READ TFSCLI.                                                         
024900     IF NOT WK-C-SUCCESSFUL                                               
025000        DISPLAY "TXBVCLI - TFSCLI READ ERROR"                             
025100        MOVE C-COM0245        TO WK-C-VCLI-ERROR-CD                       
025200        MOVE WK-C-FILE-STATUS TO WK-C-VCLI-FS                             
025300        GO TO C299-UPDATE-CLIENT-EX                                       
025400     END-IF.                                                              
025500                                                                          
025600     PERFORM D040-SAVE-OLD-CONTACTS                                       
025700        THRU D049-SAVE-OLD-CONTACTS-EX.                                   
025800     PERFORM D050-VALIDATE-CONTACTS                                       
025900        THRU D059-VALIDATE-CONTACTS-EX.                                   
026000     IF WK-C-VCLI-ERROR-CD NOT = SPACES                                   
026100        GO TO C299-UPDATE-CLIENT-EX                                       
026200     END-IF.                                                              
026300                                                                          
026400     PERFORM D060-RESERVE-NEW-CONTACT-IDS                                 
026500        THRU D069-RESERVE-NEW-CONTACT-IDS-EX.                             
026600                                                                          
026700*                                D060 MAY HAVE READ THE HEADER            
026800*                                RECORD INTO THE I-O BUFFER -             
026900*                                RE-READ THE CLIENT'S OWN RECORD          
027000*                                BEFORE BUILDING THE REWRITE.             
027100     MOVE WK-N-VCLI-CLIENT-ID TO WK-N-CLI-RELKEY.                         
027200     READ TFSCLI.                                                         
027300     IF NOT WK-C-SUCCESSFUL                                               
027400        DISPLAY "TXBVCLI - TFSCLI RE-READ ERROR"                          
027500        MOVE C-COM0245        TO WK-C-VCLI-ERROR-CD                       
027600        MOVE WK-C-FILE-STATUS TO WK-C-VCLI-FS                             
027700        GO TO C299-UPDATE-CLIENT-EX                                       
027800     END-IF.                                                              
027900                                                                          
028000     MOVE WK-C-VCLI-CLIENT-NAME  TO TFSCLI-CLIENTNAME.                    
028100     MOVE WK-C-VCLI-EMAIL        TO TFSCLI-EMAIL.                         
028200     MOVE WK-C-VCLI-PHONE        TO TFSCLI-PHONE.                         
028300     MOVE WK-C-VCLI-ADDRESS      TO TFSCLI-ADDRESS.                       
028400     MOVE WK-C-VCLI-PAN          TO TFSCLI-PAN.                           
028500     MOVE WK-C-VCLI-PASSPORT     TO TFSCLI-PASSPORT.                      
028600     MOVE WK-C-VCLI-TAXRESCTRY   TO TFSCLI-TAXRESCTRY.                    
028700     MOVE WK-C-VCLI-KYCSTAT      TO TFSCLI-KYCSTAT.                       
028800     MOVE WK-C-VCLI-RISKPROF     TO TFSCLI-RISKPROF.                      
028900     MOVE WK-C-VCLI-PREFCUY      TO TFSCLI-PREFCUY.                       
029000*                                CTRYCD DELIBERATELY NOT MOVED            
029100     MOVE WK-C-VCLI-CREATEDBY    TO TFSCLI-UPDATEDBY.                     
029200                                                                          
029300     PERFORM D100-REBUILD-CONTACTS                                        
029400        THRU D199-REBUILD-CONTACTS-EX.                                    
029500                                                                          
029600     REWRITE TFSCLI-RECORD.                                               
029700     IF NOT WK-C-SUCCESSFUL                                               
029800        DISPLAY "TXBVCLI - TFSCLI REWRITE ERROR"                          
029900        MOVE C-COM0206        TO WK-C-VCLI-ERROR-CD                       
030000        MOVE WK-C-FILE-STATUS TO WK-C-VCLI-FS                             
030100     END-IF.                                                              
030200 C299-UPDATE-CLIENT-EX.                                                   
030300 EXIT.                                                                    
030400                                                                          
030500*----------------------------------------------------------------*        
030600 C300-LOOKUP-CLIENT.                                                      
030700*----------------------------------------------------------------*        
030800     MOVE WK-N-VCLI-CLIENT-ID TO WK-N-CLI-RELKEY.                         
030900     READ TFSCLI.                                                         
031000     IF NOT WK-C-SUCCESSFUL                                               
031100        DISPLAY "TXBVCLI - TFSCLI READ ERROR"                             
031200        MOVE C-COM0245        TO WK-C-VCLI-ERROR-CD                       
031300        MOVE WK-C-FILE-STATUS TO WK-C-VCLI-FS                             
031400        GO TO C399-LOOKUP-CLIENT-EX                                       
031500     END-IF.                                                              
031600                                                                          
031700     MOVE TFSCLI-CLIENTNAME   TO WK-C-VCLI-CLIENT-NAME.                   
031800     MOVE TFSCLI-EMAIL        TO WK-C-VCLI-EMAIL.                         
031900     MOVE TFSCLI-PHONE        TO WK-C-VCLI-PHONE.                         
032000     MOVE TFSCLI-ADDRESS      TO WK-C-VCLI-ADDRESS.                       
032100     MOVE TFSCLI-PAN          TO WK-C-VCLI-PAN.                           
032200     MOVE TFSCLI-PASSPORT     TO WK-C-VCLI-PASSPORT.                      
032300     MOVE TFSCLI-TAXRESCTRY   TO WK-C-VCLI-TAXRESCTRY.                    
032400     MOVE TFSCLI-KYCSTAT      TO WK-C-VCLI-KYCSTAT.                       
032500     MOVE TFSCLI-RISKPROF     TO WK-C-VCLI-RISKPROF.                      
032600     MOVE TFSCLI-PREFCUY      TO WK-C-VCLI-PREFCUY.                       
032700     MOVE TFSCLI-CTRYCD       TO WK-C-VCLI-CTRYCD.                        
032800     MOVE TFSCLI-CREATEDBY    TO WK-C-VCLI-CREATEDBY.                     
032900     MOVE TFSCLI-CONTACT-CNT  TO WK-N-VCLI-CONTACT-CNT.                   
033000                                                                          
033100     MOVE 1 TO WK-X-CONTACT-SUB.                                          
033200 C310-COPY-CONTACT-LOOP.                                                  
033300     IF WK-X-CONTACT-SUB > TFSCLI-CONTACT-CNT                             
033400        GO TO C399-LOOKUP-CLIENT-EX                                       
033500     END-IF.                                                              
033600     MOVE TFSCLI-CONTACT-ID(WK-X-CONTACT-SUB)                             
033700        TO WK-N-VCLI-CONTACT-ID(WK-X-CONTACT-SUB).                        
033800     MOVE TFSCLI-CONTACT-TYP(WK-X-CONTACT-SUB)                            
033900        TO WK-C-VCLI-CONTACT-TYPE(WK-X-CONTACT-SUB).                      
034000     MOVE TFSCLI-CONTACT-VAL(WK-X-CONTACT-SUB)                            
034100        TO WK-C-VCLI-CONTACT-VAL(WK-X-CONTACT-SUB).                       
034200     MOVE TFSCLI-CONTACT-PRM(WK-X-CONTACT-SUB)                            
034300        TO WK-C-VCLI-CONTACT-PRIM(WK-X-CONTACT-SUB).                      
034400     ADD 1 TO WK-X-CONTACT-SUB.                                           
034500     GO TO C310-COPY-CONTACT-LOOP.                                        
034600 C399-LOOKUP-CLIENT-EX.                                                   
034700 EXIT.                                                                    
034800                                                                          
034900*----------------------------------------------------------------*        
035000 C400-DELETE-CLIENT.                                                      
035100*----------------------------------------------------------------*        
035200     MOVE WK-N-VCLI-CLIENT-ID TO WK-N-CLI-RELKEY.                         
035300     DELETE TFSCLI.                                                       
035400     IF NOT WK-C-SUCCESSFUL                                               
035500        DISPLAY "TXBVCLI - TFSCLI DELETE ERROR"                           
035600        MOVE C-COM0245        TO WK-C-VCLI-ERROR-CD                       
035700        MOVE WK-C-FILE-STATUS TO WK-C-VCLI-FS                             
035800     END-IF.                                                              
035900 C499-DELETE-CLIENT-EX.                                                   
036000 EXIT.                                                                    
036100                                                                          
036200*----------------------------------------------------------------*        
036300 D000-GET-NEXT-CLIENT-ID.                                                 
036400*----------------------------------------------------------------*        
036500*    RELATIVE RECORD 1 IS THE HEADER RECORD - IT HOLDS THE LAST  *        
036600*    CLIENT-ID AND THE LAST CONTACT-ID ASSIGNED (CONTACT-IDS ARE *        
036700*    SHARED ACROSS ALL CLIENTS ON THE HEADER, NOT PER-CLIENT).   *        
036800*----------------------------------------------------------------*        
036900     MOVE 1 TO WK-N-CLI-RELKEY.                                           
037000     IF NOT WK-C-HEADER-IS-LOADED                                         
037100        READ TFSCLI                                                       
037200        IF WK-C-RECORD-NOT-FOUND OR WK-C-END-OF-FILE                      
037300           MOVE C-HDR-SIGNATURE TO TFSCLI-H-SIGNATURE                     
037400           MOVE 0 TO TFSCLI-H-LASTCLIKEY                                  
037500           MOVE 0 TO TFSCLI-H-LASTCTCKEY                                  
037600           WRITE TFSCLI-RECORD                                            
037700        ELSE                                                              
037800           IF NOT WK-C-SUCCESSFUL                                         
037900              DISPLAY "TXBVCLI - TFSCLI HEADER READ ERROR"                
038000              GO TO Y900-ABNORMAL-TERMINATION                             
038100           END-IF                                                         
038200        END-IF                                                            
038300        SET WK-C-HEADER-IS-LOADED TO TRUE                                 
038400     ELSE                                                                 
038500        READ TFSCLI                                                       
038600     END-IF.                                                              
038700                                                                          
038800     ADD 1 TO TFSCLI-H-LASTCLIKEY.                                        
038900     MOVE TFSCLI-H-LASTCLIKEY TO WK-N-VCLI-NEXTCLI.                       
039000     MOVE 1 TO WK-N-CLI-RELKEY.                                           
039100     REWRITE TFSCLI-RECORD.                                               
039200     IF NOT WK-C-SUCCESSFUL                                               
039300        DISPLAY "TXBVCLI - TFSCLI HEADER REWRITE ERROR"                   
039400        GO TO Y900-ABNORMAL-TERMINATION                                   
039500     END-IF.                                                              
039600 D099-GET-NEXT-CLIENT-ID-EX.                                              
039700 EXIT.                                                                    
039800                                                                          
039900*----------------------------------------------------------------*        
040000 D040-SAVE-OLD-CONTACTS.                                                  
040100*----------------------------------------------------------------*        
040200*    SNAPSHOT THE CONTACT-IDS CURRENTLY ON THE CLIENT BEFORE THE *        
040300*    CONTACT TABLE IS REBUILT, SO A SUBMITTED CONTACT-ID CAN BE  *        
040400*    VALIDATED AGAINST WHAT WAS REALLY ON FILE (RULES SEC H).    *        
040500*----------------------------------------------------------------*        
040600     MOVE TFSCLI-CONTACT-CNT TO WK-C-OLD-CONTACT-CNT.                     
040700     MOVE 1 TO WK-X-OLD-CONTACT-SUB.                                      
040800 D041-SAVE-LOOP.                                                          
040900     IF WK-X-OLD-CONTACT-SUB > WK-C-OLD-CONTACT-CNT                       
041000        GO TO D049-SAVE-OLD-CONTACTS-EX                                   
041100     END-IF.                                                              
041200     MOVE TFSCLI-CONTACT-ID(WK-X-OLD-CONTACT-SUB)                         
041300        TO WK-N-OLD-CONTACT-ID(WK-X-OLD-CONTACT-SUB).                     
041400     ADD 1 TO WK-X-OLD-CONTACT-SUB.                                       
041500     GO TO D041-SAVE-LOOP.                                                
041600 D049-SAVE-OLD-CONTACTS-EX.                                               
041700 EXIT.                                                                    
041800                                                                          
041900*----------------------------------------------------------------*        
042000 D050-VALIDATE-CONTACTS.                                                  
042100*----------------------------------------------------------------*        
042200*    EVERY SUBMITTED CONTACT-ID (NON-ZERO) MUST MATCH ONE OF THE *        
042300*    IDS SNAPSHOTTED BY D040 - OTHERWISE THE WHOLE UPDATE IS     *        
042400*    REJECTED, ERROR CODE 1002, PER RULES SEC H.                 *        
042500*----------------------------------------------------------------*        
042600     MOVE 1 TO WK-X-CONTACT-SUB.                                          
042700 D051-VALIDATE-LOOP.                                                      
042800     IF WK-X-CONTACT-SUB > WK-N-VCLI-CONTACT-CNT                          
042900        GO TO D059-VALIDATE-CONTACTS-EX                                   
043000     END-IF.                                                              
043100     IF WK-N-VCLI-CONTACT-ID(WK-X-CONTACT-SUB) NOT = 0                    
043200        MOVE "N" TO WK-C-CONTACT-FOUND                                    
043300        MOVE 1 TO WK-X-OLD-CONTACT-SUB                                    
043400        PERFORM D055-CHECK-OLD-CONTACT                                    
043500           THRU D058-CHECK-OLD-CONTACT-EX                                 
043600        IF NOT WK-C-CONTACT-IS-FOUND                                      
043700           MOVE C-ERR-CONTACT-NF TO WK-C-VCLI-ERROR-CD                    
043800           GO TO D059-VALIDATE-CONTACTS-EX                                
043900        END-IF                                                            
044000     END-IF.                                                              
044100     ADD 1 TO WK-X-CONTACT-SUB.                                           
044200     GO TO D051-VALIDATE-LOOP.                                            
044300 D059-VALIDATE-CONTACTS-EX.                                               
044400 EXIT.                                                                    
044500                                                                          
044600 D055-CHECK-OLD-CONTACT.                                                  
044700     IF WK-X-OLD-CONTACT-SUB > WK-C-OLD-CONTACT-CNT                       
044800        GO TO D058-CHECK-OLD-CONTACT-EX                                   
044900     END-IF.                                                              
045000     IF WK-N-OLD-CONTACT-ID(WK-X-OLD-CONTACT-SUB) =                       
045100           WK-N-VCLI-CONTACT-ID(WK-X-CONTACT-SUB)                         
045200        MOVE "Y" TO WK-C-CONTACT-FOUND                                    
045300        GO TO D058-CHECK-OLD-CONTACT-EX                                   
045400     END-IF.                                                              
045500     ADD 1 TO WK-X-OLD-CONTACT-SUB.                                       
045600     GO TO D055-CHECK-OLD-CONTACT.                                        
045700 D058-CHECK-OLD-CONTACT-EX.                                               
045800 EXIT.                                                                    
045900                                                                          
046000*----------------------------------------------------------------*        
046100 D060-RESERVE-NEW-CONTACT-IDS.                                            
046200*----------------------------------------------------------------*        
046300*    COUNT THE SUBMITTED CONTACTS CARRYING NO CONTACT-ID AND, IF *        
046400*    ANY, RESERVE A BLOCK OF THAT MANY NEW IDS OFF THE HEADER    *        
046500*    RECORD - THE SAME HEADER-BUMP TECHNIQUE D000 USES FOR       *        
046600*    CLIENT-IDS, APPLIED HERE EXPLICITLY SO THE I-O BUFFER IS    *        
046700*    KNOWN TO HOLD THE HEADER, NOT WHATEVER RECORD WAS LAST      *        
046800*    READ FOR THE CLIENT.                                        *        
046900*----------------------------------------------------------------*        
047000     MOVE 0 TO WK-N-NEW-CONTACT-CNT.                                      
047100     MOVE 1 TO WK-X-CONTACT-SUB.                                          
047200 D061-COUNT-LOOP.                                                         
047300     IF WK-X-CONTACT-SUB > WK-N-VCLI-CONTACT-CNT                          
047400        GO TO D065-RESERVE-CHECK                                          
047500     END-IF.                                                              
047600     IF WK-N-VCLI-CONTACT-ID(WK-X-CONTACT-SUB) = 0                        
047700        ADD 1 TO WK-N-NEW-CONTACT-CNT                                     
047800     END-IF.                                                              
047900     ADD 1 TO WK-X-CONTACT-SUB.                                           
048000     GO TO D061-COUNT-LOOP.                                               
048100 D065-RESERVE-CHECK.                                                      
048200     IF WK-N-NEW-CONTACT-CNT = 0                                          
048300        GO TO D069-RESERVE-NEW-CONTACT-IDS-EX                             
048400     END-IF.                                                              
048500                                                                          
048600     MOVE 1 TO WK-N-CLI-RELKEY.                                           
048700     MOVE WK-N-CLI-RELKEY TO WK-N-LAST-RELKEY-VALUE.                      
048800     READ TFSCLI.                                                         
048900     IF NOT WK-C-SUCCESSFUL                                               
049000        DISPLAY "TXBVCLI - TFSCLI HEADER READ ERROR - RELKEY "            
049100           WK-C-LAST-RELKEY-DISP                                          
049200        GO TO Y900-ABNORMAL-TERMINATION                                   
049300     END-IF.                                                              
049400                                                                          
049500     MOVE TFSCLI-H-LASTCTCKEY TO WK-N-NEXT-NEW-CTCID.                     
049600     ADD 1 TO WK-N-NEXT-NEW-CTCID.                                        
049700     ADD WK-N-NEW-CONTACT-CNT TO TFSCLI-H-LASTCTCKEY.                     
049800     REWRITE TFSCLI-RECORD.                                               
049900     IF NOT WK-C-SUCCESSFUL                                               
050000        DISPLAY "TXBVCLI - TFSCLI HEADER REWRITE ERROR"                   
050100        GO TO Y900-ABNORMAL-TERMINATION                                   
050200     END-IF.                                                              
050300 D069-RESERVE-NEW-CONTACT-IDS-EX.                                         
050400 EXIT.                                                                    
050500                                                                          
050600*----------------------------------------------------------------*        
050700 D100-REBUILD-CONTACTS.                                                   
050800*----------------------------------------------------------------*        
050900*    RULES SEC H - THE CLIENT'S CONTACT TABLE IS REPLACED BY A   *        
051000*    FRESH TABLE BUILT ONE-FOR-ONE FROM THE SUBMITTED CONTACTS.  *        
051100*    A ZERO CONTACT-ID (OR, ON CREATE, ANY CONTACT-ID AT ALL)    *        
051200*    DRAWS THE NEXT ID RESERVED BY D060/C100; ANY OTHER          *        
051300*    CONTACT-ID WAS ALREADY PROVEN TO EXIST BY D050 AND IS       *        
051400*    CARRIED FORWARD UNCHANGED.                                  *        
051500*----------------------------------------------------------------*        
051600     MOVE 0 TO TFSCLI-CONTACT-CNT.                                        
051700     MOVE 1 TO WK-X-CONTACT-SUB.                                          
051800 D101-REBUILD-LOOP.                                                       
051900     IF WK-X-CONTACT-SUB > WK-N-VCLI-CONTACT-CNT                          
052000        GO TO D199-REBUILD-CONTACTS-EX                                    
052100     END-IF.                                                              
052200     ADD 1 TO TFSCLI-CONTACT-CNT.                                         
052300     MOVE TFSCLI-CONTACT-CNT TO TFSCLI-X-CONTACT.                         
052400     IF WK-C-FORCE-NEW-CONTACT-ID                                         
052500           OR WK-N-VCLI-CONTACT-ID(WK-X-CONTACT-SUB) = 0                  
052600        MOVE WK-N-NEXT-NEW-CTCID                                          
052700           TO TFSCLI-CONTACT-ID(TFSCLI-X-CONTACT)                         
052800        ADD 1 TO WK-N-NEXT-NEW-CTCID                                      
052900     ELSE                                                                 
053000        MOVE WK-N-VCLI-CONTACT-ID(WK-X-CONTACT-SUB)                       
053100           TO TFSCLI-CONTACT-ID(TFSCLI-X-CONTACT)                         
053200     END-IF.                                                              
053300     MOVE WK-C-VCLI-CONTACT-TYPE(WK-X-CONTACT-SUB)                        
053400        TO TFSCLI-CONTACT-TYP(TFSCLI-X-CONTACT).                          
053500     MOVE WK-C-VCLI-CONTACT-VAL(WK-X-CONTACT-SUB)                         
053600        TO TFSCLI-CONTACT-VAL(TFSCLI-X-CONTACT).                          
053700     MOVE WK-C-VCLI-CONTACT-PRIM(WK-X-CONTACT-SUB)                        
053800        TO TFSCLI-CONTACT-PRM(TFSCLI-X-CONTACT).                          
053900     ADD 1 TO WK-X-CONTACT-SUB.                                           
054000     GO TO D101-REBUILD-LOOP.                                             
054100 D199-REBUILD-CONTACTS-EX.                                                
054200 EXIT.                                                                    
054300                                                                          
054400*----------------------------------------------------------------*        
054500 E100-LOOKUP-OR-CREATE-COUNTRY.                                           
054600*----------------------------------------------------------------*        
054700* TXB0304 21/03/2014 PDS - REMOVED THE SKIP-ON-BLANK-CTRYCD TEST -        
054800*                          A BLANK CODE MUST STILL FLOW THROUGH TO        
054900*                          TXBVCTY LIKE ANY OTHER CODE, SO THE            
055000*                          NOT-FOUND/INSERT PATH DOWN THERE RUNS          
055100*                          AGAINST THE BLANK KEY THE SAME WAY             
055200     INITIALIZE WK-C-VCTY-RECORD.                                         
055300     MOVE WK-C-VCLI-CTRYCD TO WK-C-VCTY-CTRYCD.                           
055400     MOVE WK-C-VCLI-CTRYNM TO WK-C-VCTY-CTRYNM.                           
055500     CALL "TXBVCTY" USING WK-C-VCTY-RECORD.                               
055600     IF WK-C-VCTY-ERROR-CD NOT = SPACES                                   
055700        MOVE WK-C-VCTY-ERROR-CD TO WK-C-VCLI-ERROR-CD                     
055800     END-IF.                                                              
055900 E199-LOOKUP-OR-CREATE-COUNTRY-EX.                                        
056000 EXIT.                                                                    
056100                                                                          
056200 Y900-ABNORMAL-TERMINATION.                                               
056300     PERFORM Z000-END-PROGRAM-ROUTINE                                     
056400        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
056500     EXIT PROGRAM.                                                        
056600                                                                          
056700*----------------------------------------------------------------*        
056800 Z000-END-PROGRAM-ROUTINE.                                                
056900*----------------------------------------------------------------*        
057000     CLOSE TFSCLI.                                                        
057100     IF NOT WK-C-SUCCESSFUL                                               
057200        DISPLAY "TXBVCLI - CLOSE FILE ERROR - TFSCLI"                     
057300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
057400     END-IF.                                                              
057500*----------------------------------------------------------------*        
057600 Z999-END-PROGRAM-ROUTINE-EX.                                             
057700*----------------------------------------------------------------*        
057800 EXIT.                                                                    
