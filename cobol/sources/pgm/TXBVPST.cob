000100 IDENTIFICATION DIVISION.                                                 
000200*****************************************************************         
000300 PROGRAM-ID.    TXBVPST.                                                  
000400 AUTHOR.        R S NAIDU.                                                
000500 INSTALLATION.  MERIDIAN TRUST BANK - TAX AND COMPLIANCE SYSTEMS.         
000600 DATE-WRITTEN.  05 JUN 1985.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000900*----------------------------------------------------------------*        
001000*DESCRIPTION : COMMON MODULE - POSTS TAX AGAINST ONE TRANSACTION *        
001100*              ON THE TFSTXN MASTER, GIVEN A TRANSACTION-ID.     *        
001200*              CALLED ONCE PER POSTING-QUEUE ENTRY BY TXBMPST.   *        
001300*----------------------------------------------------------------*        
001400* HISTORY OF MODIFICATION:                                      *         
001500*----------------------------------------------------------------*        
001600* MOD.#   INIT   DATE        DESCRIPTION                        *         
001700* ------- ------ ----------  ---------------------------------- *         
001800* TXB0404 RSN    05/06/1985 - INITIAL VERSION                   *         
001900* TXB0405 KLC    14/12/1998 - Y2K REVIEW - NO DATE FIELDS IN     *        
002000*                             THIS PROGRAM, NO CHANGE REQUIRED   *        
002100* TXB0406 HLW    22/03/2002 - ADD WK-C-VPST-SKIP-RSN COURTESY    *        
002200*                             COUNTS FOR TXBMPST END-OF-RUN      *        
002300*                             DISPLAY                            *        
002400* TXB0407 GTN    09/07/2006 - CONVERT TFSTXN TO RELATIVE         *        
002500*                             ORGANISATION - TABLE LOAD ADDED    *        
002600*----------------------------------------------------------------*        
002700        EJECT                                                             
002800********************                                                      
002900 ENVIRONMENT DIVISION.                                                    
003000********************                                                      
003100 CONFIGURATION SECTION.                                                   
003200 SOURCE-COMPUTER. IBM-AS400.                                              
003300 OBJECT-COMPUTER. IBM-AS400.                                              
003400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.                            
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700        SELECT TFSTXN ASSIGN TO DATABASE-TFSTXN                           
003800        ORGANIZATION IS RELATIVE                                          
003900        ACCESS MODE IS DYNAMIC                                            
004000        RELATIVE KEY IS WK-N-TXN-RELKEY                                   
004100 FILE STATUS IS WK-C-FILE-STATUS.                                         
004200***************                                                           
004300 DATA DIVISION.                                                           
004400***************                                                           
004500 FILE SECTION.                                                            
004600***************                                                           
004700 FD TFSTXN                                                                
004800        LABEL RECORDS ARE OMITTED                                         
004900 DATA RECORD IS TFSTXN-RECORD.                                            
005000 01 TFSTXN-RECORD.                                                        
005100        COPY TFSTXN.                                                      
005200 WORKING-STORAGE SECTION.                                                 
005300************************                                                  
005400 01 FILLER               PIC X(24) VALUE                                  
005500        "** PROGRAM TXBVPST    **".                                       
005600                                                                          
005700* ---------------- PROGRAM WORKING STORAGE -----------------*             
005800 01 WK-C-COMMON.                                                          
005900        COPY TXCMWS.                                                      
006000                                                                          
006100 01 WK-C-WORK-AREA.                                                       
006200     05 WK-C-FOUND            PIC X(01) VALUE "Y".                        
006300     05 WK-C-NOT-FOUND        PIC X(01) VALUE "N".                        
006400     05 WK-C-TABLE-LOADED     PIC X(01) VALUE "N".                        
006500         88 WK-C-TABLE-IS-LOADED   VALUE "Y".                             
006600     05 WK-N-TXN-RELKEY       PIC 9(09) COMP.                             
006700     05 WK-N-TXN-COUNT        PIC 9(09) COMP VALUE 0.                     
006800     05 WK-X-TXN-SUB          PIC 9(09) COMP.                             
006900                                                                          
007000 01 WK-C-LITERALS.                                                        
007100     05 C-COM0206        PIC X(07) VALUE "COM0206".                       
007200     05 C-SUP0016        PIC X(07) VALUE "SUP0016".                       
007300     05 C-FILE           PIC X(08) VALUE "TFSTXN".                        
007400     05 C-MODE-R         PIC X(07) VALUE "READ".                          
007500     05 C-MODE-W         PIC X(07) VALUE "REWRITE".                       
007600                                                                          
007700* TABLE OF TRANSACTION-ID VS RELATIVE-RECORD-NUMBER, LOADED ONCE          
007800* PER RUN AND KEPT IN WORKING-STORAGE BETWEEN CALLS (THIS MODULE          
007900* CARRIES NO INITIAL CLAUSE), SEARCHED WITH SEARCH ALL - SAME             
008000* SUBSTITUTION FOR THE INDEXED-KEY READ THAT AN INDEXED FILE              
008100* WOULD OTHERWISE GIVE US DIRECTLY.                                       
008200 01 WK-T-TXN-TABLE.                                                       
008300     05 WK-T-TXN-ENTRY OCCURS 1 TO 20000 TIMES                            
008400           DEPENDING ON WK-N-TXN-COUNT                                    
008500           ASCENDING KEY IS WK-T-TXN-TRANSID                              
008600           INDEXED BY WK-X-TXN.                                           
008700         10 WK-T-TXN-TRANSID     PIC X(20).                               
008800         10 WK-T-TXN-RELKEY      PIC 9(09) COMP.                          
008900* REDEFINES GIVING THE LOAD-TIME PARAGRAPHS AN UNQUALIFIED VIEW           
009000* OF THE SAME TABLE (SUBSCRIPTED, NOT INDEXED) FOR THE INSERTION          
009100* SORT SHIFT LOGIC BELOW                                                  
009200 01 WK-T-TXN-TABLE-X REDEFINES WK-T-TXN-TABLE.                            
009300     05 WK-T-TXN-ENTRY-X OCCURS 1 TO 20000 TIMES                          
009400           DEPENDING ON WK-N-TXN-COUNT.                                   
009500         10 WK-T-TXN-TRANSID-X   PIC X(20).                               
009600         10 WK-T-TXN-RELKEY-X    PIC 9(09) COMP.                          
009700                                                                          
009800*------------------- LOCAL DATA AREA -----------------------*             
009900 01 WK-C-LOCAL-DATA-AREA.                                                 
010000     05 WK-C-RUN-DATE     PIC 9(08).                                      
010100     05 WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.                          
010200         10 WK-C-RUN-CCYY PIC 9(04).                                      
010300         10 WK-C-RUN-MM   PIC 9(02).                                      
010400         10 WK-C-RUN-DD   PIC 9(02).                                      
010500     05 FILLER            PIC X(20).                                      
010600                                                                          
010700********************                                                      
010800 LINKAGE SECTION.                                                         
010900********************                                                      
011000        COPY VPST.                                                        
011100        COPY BRKTAX.                                                      
011200                                                                          
011300****************************************                                  
011400 PROCEDURE DIVISION USING WK-C-VPST-RECORD.                               
011500****************************************                                  
011600 MAIN-MODULE.                                                             
011700     IF NOT WK-C-TABLE-IS-LOADED                                          
011800        PERFORM A000-OPEN-AND-LOAD-TABLE                                  
011900           THRU A099-OPEN-AND-LOAD-TABLE-EX                               
012000     END-IF.                                                              
012100     PERFORM B100-VALIDATE-AND-POST                                       
012200        THRU B199-VALIDATE-AND-POST-EX.                                   
012300 GOBACK.                                                                  
012400                                                                          
012500*----------------------------------------------------------------*        
012600 A000-OPEN-AND-LOAD-TABLE.                                                
012700*----------------------------------------------------------------*        
012800     OPEN I-O TFSTXN.                                                     
012900     IF NOT WK-C-SUCCESSFUL                                               
013000        DISPLAY "TXBVPST - OPEN FILE ERROR - TFSTXN"                      
013100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
013200        GO TO Y900-ABNORMAL-TERMINATION                                   
013300     END-IF.                                                              
013400     MOVE 0 TO WK-N-TXN-COUNT.                                            
013500     MOVE 1 TO WK-N-TXN-RELKEY.                                           
013600 A010-LOAD-LOOP.                                                          
013700     READ TFSTXN NEXT RECORD                                              
013800        AT END GO TO A090-LOAD-DONE                                       
013900     END-READ.                                                            
014000     IF WK-N-TXN-COUNT < 20000                                            
014100        PERFORM A050-INSERT-TABLE-ENTRY                                   
014200           THRU A059-INSERT-TABLE-ENTRY-EX                                
014300     END-IF.                                                              
014400     GO TO A010-LOAD-LOOP.                                                
014500*----------------------------------------------------------------*        
014600 A050-INSERT-TABLE-ENTRY.                                                 
014700*    INSERTION SORT - SHIFT ENTRIES GREATER THAN THE NEW KEY UP  *        
014800*    ONE SLOT, THEN DROP THE NEW ENTRY INTO THE GAP              *        
014900*----------------------------------------------------------------*        
015000     ADD 1 TO WK-N-TXN-COUNT.                                             
015100     MOVE WK-N-TXN-COUNT TO WK-X-TXN-SUB.                                 
015200     SET WK-X-TXN TO WK-N-TXN-COUNT.                                      
015300 A051-SHIFT-LOOP.                                                         
015400     IF WK-X-TXN-SUB = 1                                                  
015500        GO TO A059-INSERT-TABLE-ENTRY-EX                                  
015600     END-IF                                                               
015700     IF TFSTXN-TRANSID NOT < WK-T-TXN-TRANSID-X(WK-X-TXN-SUB - 1)         
015800        GO TO A059-INSERT-TABLE-ENTRY-EX                                  
015900     END-IF                                                               
016000     MOVE WK-T-TXN-TRANSID-X(WK-X-TXN-SUB - 1)                            
016100        TO WK-T-TXN-TRANSID-X(WK-X-TXN-SUB).                              
016200     MOVE WK-T-TXN-RELKEY-X(WK-X-TXN-SUB - 1)                             
016300        TO WK-T-TXN-RELKEY-X(WK-X-TXN-SUB).                               
016400     SUBTRACT 1 FROM WK-X-TXN-SUB.                                        
016500     GO TO A051-SHIFT-LOOP.                                               
016600*=================================================================        
016700 A059-INSERT-TABLE-ENTRY-EX.                                              
016800*=================================================================        
016900     MOVE TFSTXN-TRANSID  TO WK-T-TXN-TRANSID-X(WK-X-TXN-SUB).            
017000     MOVE WK-N-TXN-RELKEY TO WK-T-TXN-RELKEY-X(WK-X-TXN-SUB).             
017100 EXIT.                                                                    
017200 A090-LOAD-DONE.                                                          
017300     MOVE "Y" TO WK-C-TABLE-LOADED.                                       
017400*=================================================================        
017500 A099-OPEN-AND-LOAD-TABLE-EX.                                             
017600*=================================================================        
017700 EXIT.                                                                    
017800                                                                          
017900*----------------------------------------------------------------*        
018000 B100-VALIDATE-AND-POST.                                                  
018100*    RULES SEC B - SKIP (NOT AN ERROR) ON BLANK TXN-ID, ON A     *        
018200*    NOT-FOUND TXN-ID, OR ON A MATCHED TRANSACTION WITH NO       *        
018300*    AMOUNT.  OTHERWISE COMPUTE TAX VIA TXBXBRK AND REWRITE.     *        
018400*----------------------------------------------------------------*        
018500     MOVE SPACES TO WK-C-VPST-ERROR-CD.                                   
018600     MOVE SPACES TO WK-C-VPST-SKIP-RSN.                                   
018700     IF WK-C-VPST-TXNID = SPACES                                          
018800        SET WK-C-VPST-SKIP-BLANK-ID  TO TRUE                              
018900        GO TO B199-VALIDATE-AND-POST-EX                                   
019000     END-IF.                                                              
019100     SEARCH ALL WK-T-TXN-ENTRY                                            
019200        AT END                                                            
019300           SET WK-C-VPST-SKIP-NOT-FOUND TO TRUE                           
019400           GO TO B199-VALIDATE-AND-POST-EX                                
019500        WHEN WK-T-TXN-TRANSID(WK-X-TXN) = WK-C-VPST-TXNID                 
019600           MOVE WK-T-TXN-RELKEY(WK-X-TXN) TO WK-N-TXN-RELKEY              
019700     END-SEARCH.                                                          
019800     READ TFSTXN.                                                         
019900     IF NOT WK-C-SUCCESSFUL                                               
020000        DISPLAY "TXBVPST - TFSTXN READ ERROR"                             
020100        MOVE C-COM0206 TO WK-C-VPST-ERROR-CD                              
020200        MOVE WK-C-FILE-STATUS TO WK-C-VPST-FS                             
020300        GO TO B199-VALIDATE-AND-POST-EX                                   
020400     END-IF.                                                              
020500     IF NOT TFSTXN-AMT-PRESENT                                            
020600        SET WK-C-VPST-SKIP-NO-AMOUNT TO TRUE                              
020700        GO TO B199-VALIDATE-AND-POST-EX                                   
020800     END-IF.                                                              
020900     MOVE TFSTXN-AMOUNT     TO WK-N-BRKTAX-INCOME.                        
021000     CALL "TXBXBRK" USING WK-C-BRKTAX-RECORD.                             
021100     MOVE WK-N-BRKTAX-TAX   TO TFSTXN-TAXAMT WK-C-VPST-TAXAMT.            
021200     SET TFSTXN-TAXAMT-DONE TO TRUE.                                      
021300     REWRITE TFSTXN-RECORD.                                               
021400     IF NOT WK-C-SUCCESSFUL                                               
021500        DISPLAY "TXBVPST - TFSTXN REWRITE ERROR"                          
021600        MOVE C-COM0206 TO WK-C-VPST-ERROR-CD                              
021700        MOVE WK-C-FILE-STATUS TO WK-C-VPST-FS                             
021800     END-IF.                                                              
021900*=================================================================        
022000 B199-VALIDATE-AND-POST-EX.                                               
022100*=================================================================        
022200 EXIT.                                                                    
022300                                                                          
022400*-----------------------------------------------------------------        
022500 Y900-ABNORMAL-TERMINATION.                                               
022600*-----------------------------------------------------------------        
022700     PERFORM Z000-END-PROGRAM-ROUTINE                                     
022800        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
022900     EXIT PROGRAM.                                                        
023000*-----------------------------------------------------------------        
023100 Z000-END-PROGRAM-ROUTINE.                                                
023200*-----------------------------------------------------------------        
023300     CLOSE TFSTXN.                                                        
023400     IF NOT WK-C-SUCCESSFUL                                               
023500        DISPLAY "TXBVPST - CLOSE FILE ERROR - TFSTXN"                     
023600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
023700     END-IF.                                                              
023800*=================================================================        
023900 Z999-END-PROGRAM-ROUTINE-EX.                                             
024000*=================================================================        
024100 EXIT.                                                                    
