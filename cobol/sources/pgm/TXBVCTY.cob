000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.    TXBVCTY.                                                  
000500 AUTHOR.        R S NAIDU.                                                
000600 INSTALLATION.  MERIDIAN TRUST BANK - TAX AND COMPLIANCE SYSTEMS.         
000700 DATE-WRITTEN.  06 JUN 1985.                                              
000800 DATE-COMPILED.                                                           
000900 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE TO LOOK UP A COUNTRY CODE ON THE           
001200*               SMALL TFSCTRY REFERENCE FILE, OR TO ADD IT WHEN           
001300*               THE CLIENT MAINTENANCE FEED CARRIES A COUNTRY             
001400*               CODE NOT YET ON FILE (RULES SEC I).  THE WHOLE            
001500*               FILE IS LOADED INTO A TABLE ON THE FIRST CALL,            
001600*               THE SAME WAY THE SHOP'S OTHER SMALL PARAMETER             
001700*               FILES ARE HANDLED.                                        
001800*                                                                         
001900* HISTORY OF MODIFICATION:                                                
002000* ----------------------------------------------------------              
002100* TXB0430 RSN  06/06/1985 - INITIAL VERSION                               
002200* TXB0431 KLC  14/12/1998 - Y2K REVIEW - NO CHANGE REQUIRED               
002300* TXB0432 GTN  09/07/2006 - ADD LOOKUP-OR-CREATE BEHAVIOUR FOR            
002400*                           CLIENT MAINTENANCE FEED (TXBVCLI)             
002500* ----------------------------------------------------------              
002600        EJECT                                                             
002700**********************                                                    
002800 ENVIRONMENT DIVISION.                                                    
002900**********************                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SOURCE-COMPUTER.  IBM-AS400.                                             
003200 OBJECT-COMPUTER.  IBM-AS400.                                             
003300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.                            
003400 INPUT-OUTPUT SECTION.                                                    
003500 FILE-CONTROL.                                                            
003600     SELECT TFSCTRY ASSIGN TO DATABASE-TFSCTRY                            
003700            ORGANIZATION      IS INDEXED                                  
003800            ACCESS MODE       IS DYNAMIC                                  
003900            RECORD KEY        IS TFSCTRY-CTRYCD                           
004000            FILE STATUS       IS WK-C-FILE-STATUS.                        
004100***************                                                           
004200 DATA DIVISION.                                                           
004300***************                                                           
004400 FILE SECTION.                                                            
004500**************                                                            
004600 FD  TFSCTRY                                                              
004700     LABEL RECORDS ARE OMITTED                                            
004800     DATA RECORD IS TFSCTRY-RECORD.                                       
004900 01  TFSCTRY-RECORD.                                                      
005000        COPY TFSCTRY.                                                     
005100                                                                          
005200 WORKING-STORAGE SECTION.                                                 
005300*************************                                                 
005400 01  FILLER                  PIC X(24)        VALUE                       
005500        "** PROGRAM TXBVCTY    **".                                       
005600                                                                          
005700* ------------------ PROGRAM WORKING STORAGE -------------------*         
005800 01    WK-C-COMMON.                                                       
005900        COPY TXCMWS.                                                      
006000                                                                          
006100 01  WK-C-WORK-AREA.                                                      
006200     05  WK-N-CTRY-COUNT      PIC 9(05) COMP VALUE 0.                     
006300     05  WK-X-CTRY-SUB        PIC 9(05) COMP.                             
006400     05  WK-C-TABLE-LOADED    PIC X(01) VALUE "N".                        
006500         88  WK-C-TABLE-IS-LOADED    VALUE "Y".                           
006600                                                                          
006700 01  WK-C-LITERALS.                                                       
006800     05  C-COM0206            PIC X(07) VALUE "COM0206".                  
006900                                                                          
007000*---------- LAST COUNTRY CODE TOUCHED, FOR DIAGNOSTICS ----------*        
007100 01  WK-C-LAST-CTRYCD.                                                    
007200     05  WK-C-LAST-CTRYCD-VALUE   PIC X(03).                              
007300 01  WK-C-LAST-CTRYCD-R REDEFINES WK-C-LAST-CTRYCD.                       
007400     05  WK-C-LAST-CTRYCD-DISP    PIC X(03).                              
007500                                                                          
007600*---------------- IN-MEMORY LOOKUP TABLE --------------------*            
007700 01  WK-T-CTRY-TABLE.                                                     
007800     05  WK-T-CTRY-ENTRY OCCURS 1 TO 500 TIMES                            
007900            DEPENDING ON WK-N-CTRY-COUNT                                  
008000            ASCENDING KEY IS WK-T-CTRY-CD                                 
008100            INDEXED BY WK-X-CTRY.                                         
008200         10  WK-T-CTRY-CD     PIC X(03).                                  
008300         10  WK-T-CTRY-NM     PIC X(40).                                  
008400 01  WK-T-CTRY-TABLE-X REDEFINES WK-T-CTRY-TABLE.                         
008500     05  WK-T-CTRY-ENTRY-X OCCURS 1 TO 500 TIMES                          
008600            DEPENDING ON WK-N-CTRY-COUNT.                                 
008700         10  WK-T-CTRY-CD-X   PIC X(03).                                  
008800         10  WK-T-CTRY-NM-X   PIC X(40).                                  
008900                                                                          
009000*------------------- LOCAL DATA AREA -----------------------*             
009100 01  WK-C-LOCAL-DATA-AREA.                                                
009200     05  WK-C-RUN-DATE     PIC 9(08).                                     
009300     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.                         
009400         10  WK-C-RUN-CCYY PIC 9(04).                                     
009500         10  WK-C-RUN-MM   PIC 9(02).                                     
009600         10  WK-C-RUN-DD   PIC 9(02).                                     
009700     05  FILLER            PIC X(20).                                     
009800                                                                          
009900*****************                                                         
010000 LINKAGE SECTION.                                                         
010100*****************                                                         
010200        COPY VCTY.                                                        
010300 EJECT                                                                    
010400********************************************                              
010500 PROCEDURE DIVISION USING WK-C-VCTY-RECORD.                               
010600********************************************                              
010700 MAIN-MODULE.                                                             
010800     IF NOT WK-C-TABLE-IS-LOADED                                          
010900        PERFORM A000-OPEN-AND-LOAD-TABLE                                  
011000           THRU A099-OPEN-AND-LOAD-TABLE-EX                               
011100     END-IF.                                                              
011200     PERFORM B100-LOOKUP-OR-CREATE                                        
011300        THRU B199-LOOKUP-OR-CREATE-EX.                                    
011400 GOBACK.                                                                  
011500                                                                          
011600*---------------------------------------------------------------*         
011700 A000-OPEN-AND-LOAD-TABLE.                                                
011800*---------------------------------------------------------------*         
011900     OPEN I-O TFSCTRY.                                                    
012000     IF  NOT WK-C-SUCCESSFUL                                              
012100         DISPLAY "TXBVCTY - OPEN FILE ERROR - TFSCTRY"                    
012200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
012300         GO TO Y900-ABNORMAL-TERMINATION                                  
012400     END-IF.                                                              
012500                                                                          
012600     MOVE LOW-VALUES TO TFSCTRY-CTRYCD.                                   
012700     START TFSCTRY KEY IS NOT LESS THAN TFSCTRY-CTRYCD.                   
012800     IF NOT WK-C-SUCCESSFUL                                               
012900        GO TO A090-LOAD-DONE                                              
013000     END-IF.                                                              
013100 A010-LOAD-LOOP.                                                          
013200     READ TFSCTRY NEXT RECORD.                                            
013300     IF WK-C-END-OF-FILE                                                  
013400        GO TO A090-LOAD-DONE                                              
013500     END-IF.                                                              
013600     IF NOT WK-C-SUCCESSFUL                                               
013700        DISPLAY "TXBVCTY - TFSCTRY READ ERROR"                            
013800        GO TO Y900-ABNORMAL-TERMINATION                                   
013900     END-IF.                                                              
014000     IF WK-N-CTRY-COUNT < 500                                             
014100        ADD 1 TO WK-N-CTRY-COUNT                                          
014200        MOVE TFSCTRY-CTRYCD TO WK-T-CTRY-CD-X(WK-N-CTRY-COUNT)            
014300        MOVE TFSCTRY-CTRYNM TO WK-T-CTRY-NM-X(WK-N-CTRY-COUNT)            
014400     END-IF.                                                              
014500     GO TO A010-LOAD-LOOP.                                                
014600                                                                          
014700 A090-LOAD-DONE.                                                          
014800     SET WK-C-TABLE-IS-LOADED TO TRUE.                                    
014900 A099-OPEN-AND-LOAD-TABLE-EX.                                             
015000 EXIT.                                                                    
015100                                                                          
015200*---------------------------------------------------------------*         
015300 B100-LOOKUP-OR-CREATE.                                                   
015400*---------------------------------------------------------------*         
015500*    RULES SEC I - IF THE COUNTRY CODE IS ALREADY ON THE TABLE, *         
015600*    RETURN ITS NAME.  OTHERWISE ADD WHATEVER CODE/NAME THE     *         
015700*    CALLER SUPPLIED TO TFSCTRY AND TO THE TABLE - THE CODE     *         
015800*    AND/OR NAME MAY BE BLANK, NO VALIDATION IS DONE HERE.      *         
015900*---------------------------------------------------------------*         
016000* TXB0217 21/03/2014 PDS - REMOVED THE BLANK-CTRYNM REJECT (WAS *         
016100*                          SETTING SUP0016 AND BAILING OUT) -   *         
016200*                          THE INSERT BRANCH MUST WRITE THE ROW *         
016300*                          EVEN WHEN THE CALLER SENT NO NAME,   *         
016400*                          NO NEW VALIDATION IS TO BE ADDED     *         
016500*                          HERE PER RULES SEC I.                *         
016600*---------------------------------------------------------------*         
016700     INITIALIZE WK-C-VCTY-OUTPUT.                                         
016800     MOVE WK-C-VCTY-CTRYCD TO WK-C-VCTY-CTRYCD-OUT.                       
016900                                                                          
017000     IF WK-N-CTRY-COUNT > 0                                               
017100        SEARCH ALL WK-T-CTRY-ENTRY                                        
017200           AT END                                                         
017300              CONTINUE                                                    
017400           WHEN WK-T-CTRY-CD(WK-X-CTRY) = WK-C-VCTY-CTRYCD                
017500              MOVE WK-T-CTRY-NM(WK-X-CTRY)                                
017600                 TO WK-C-VCTY-CTRYNM-OUT                                  
017700              GO TO B199-LOOKUP-OR-CREATE-EX                              
017800        END-SEARCH                                                        
017900     END-IF.                                                              
018000                                                                          
018100     MOVE WK-C-VCTY-CTRYCD  TO TFSCTRY-CTRYCD                             
018200                                WK-C-LAST-CTRYCD-VALUE.                   
018300     MOVE WK-C-VCTY-CTRYNM  TO TFSCTRY-CTRYNM.                            
018400     WRITE TFSCTRY-RECORD.                                                
018500     IF NOT WK-C-SUCCESSFUL                                               
018600        DISPLAY "TXBVCTY - TFSCTRY WRITE ERROR - CTRYCD "                 
018700           WK-C-LAST-CTRYCD-DISP                                          
018800        MOVE C-COM0206      TO WK-C-VCTY-ERROR-CD                         
018900        GO TO B199-LOOKUP-OR-CREATE-EX                                    
019000     END-IF.                                                              
019100                                                                          
019200     MOVE WK-C-VCTY-CTRYNM  TO WK-C-VCTY-CTRYNM-OUT.                      
019300     PERFORM C100-ADD-TABLE-ENTRY                                         
019400        THRU C199-ADD-TABLE-ENTRY-EX.                                     
019500 B199-LOOKUP-OR-CREATE-EX.                                                
019600 EXIT.                                                                    
019700                                                                          
019800*---------------------------------------------------------------*         
019900 C100-ADD-TABLE-ENTRY.                                                    
020000*---------------------------------------------------------------*         
020100     IF WK-N-CTRY-COUNT >= 500                                            
020200        GO TO C199-ADD-TABLE-ENTRY-EX                                     
020300     END-IF.                                                              
020400     ADD 1 TO WK-N-CTRY-COUNT.                                            
020500     MOVE WK-N-CTRY-COUNT TO WK-X-CTRY-SUB.                               
020600 C110-SHIFT-LOOP.                                                         
020700     IF WK-X-CTRY-SUB > 1                                                 
020800        IF WK-T-CTRY-CD-X(WK-X-CTRY-SUB - 1) > WK-C-VCTY-CTRYCD           
020900           MOVE WK-T-CTRY-CD-X(WK-X-CTRY-SUB - 1)                         
021000              TO WK-T-CTRY-CD-X(WK-X-CTRY-SUB)                            
021100           MOVE WK-T-CTRY-NM-X(WK-X-CTRY-SUB - 1)                         
021200              TO WK-T-CTRY-NM-X(WK-X-CTRY-SUB)                            
021300           SUBTRACT 1 FROM WK-X-CTRY-SUB                                  
021400           GO TO C110-SHIFT-LOOP                                          
021500        END-IF                                                            
021600     END-IF.                                                              
021700     MOVE WK-C-VCTY-CTRYCD TO WK-T-CTRY-CD-X(WK-X-CTRY-SUB).              
021800     MOVE WK-C-VCTY-CTRYNM TO WK-T-CTRY-NM-X(WK-X-CTRY-SUB).              
021900 C199-ADD-TABLE-ENTRY-EX.                                                 
022000 EXIT.                                                                    
022100                                                                          
022200 Y900-ABNORMAL-TERMINATION.                                               
022300     PERFORM Z000-END-PROGRAM-ROUTINE                                     
022400        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
022500     EXIT PROGRAM.                                                        
022600                                                                          
022700 Z000-END-PROGRAM-ROUTINE.                                                
022800     CLOSE TFSCTRY.                                                       
022900     IF  NOT WK-C-SUCCESSFUL                                              
023000         DISPLAY "TXBVCTY - CLOSE FILE ERROR - TFSCTRY"                   
023100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
023200     END-IF.                                                              
023300                                                                          
023400 Z999-END-PROGRAM-ROUTINE-EX.                                             
023500 EXIT.                                                                    
