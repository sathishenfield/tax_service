000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.    TXBQFAN.                                                  
000500 AUTHOR.        R S NAIDU.                                                
000600 INSTALLATION.  MERIDIAN TRUST BANK - TAX AND COMPLIANCE SYSTEMS.         
000700 DATE-WRITTEN.  11 JUN 1985.                                              
000800 DATE-COMPILED.                                                           
000900 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
001000*                                                                         
001100*DESCRIPTION :  BATCH DRIVER - FANS THE TFSTXN TRANSACTION                
001200*               MASTER OUT TO THE TFSPOSTQ POSTING QUEUE, ONE             
001300*               ENTRY PER TRANSACTION, IN ASCENDING TXN-DATE              
001400*               ORDER.  THIS PROGRAM DOES NO COMPUTATION OF ITS           
001500*               OWN - IT IS PURELY A DRIVER FOR TXBMPST.  IT WAS          
001600*               ORIGINALLY WRITTEN AGAINST A MESSAGE-QUEUE FEED           
001700*               (100 ENTRIES PER PAGE) - THE PAGE-COUNT DISPLAY           
001800*               IS RETAINED AS A COURTESY LOG LINE ONLY.                  
001900*                                                                         
002000* HISTORY OF MODIFICATION:                                                
002100* ----------------------------------------------------------              
002200* TXB0510 RSN  11/06/1985 - INITIAL VERSION                               
002300* TXB0511 KLC  15/12/1998 - Y2K REVIEW - NO CHANGE REQUIRED               
002400* TXB0512 GTN  11/07/2006 - REM STATEMENT-IMPORT PROJECT -                
002500*                           CONVERT TFSTXN TO RELATIVE, ADD               
002600*                           SEARCH-ALL DATE-ORDER TABLE LOAD              
002700* ----------------------------------------------------------              
002800        EJECT                                                             
002900**********************                                                    
003000 ENVIRONMENT DIVISION.                                                    
003100**********************                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SOURCE-COMPUTER.  IBM-AS400.                                             
003400 OBJECT-COMPUTER.  IBM-AS400.                                             
003500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800     SELECT TFSTXN ASSIGN TO DATABASE-TFSTXN                              
003900            ORGANIZATION      IS RELATIVE                                 
004000            ACCESS MODE       IS DYNAMIC                                  
004100            RELATIVE KEY      IS WK-N-TXN-RELKEY                          
004200            FILE STATUS       IS WK-C-FILE-STATUS.                        
004300                                                                          
004400     SELECT TFSPOSTQ ASSIGN TO DATABASE-TFSPOSTQ                          
004500            ORGANIZATION      IS SEQUENTIAL                               
004600            FILE STATUS       IS WK-C-FILE-STATUS.                        
004700***************                                                           
004800 DATA DIVISION.                                                           
004900***************                                                           
005000 FILE SECTION.                                                            
005100**************                                                            
005200 FD  TFSTXN                                                               
005300     LABEL RECORDS ARE OMITTED                                            
005400     DATA RECORD IS TFSTXN-RECORD.                                        
005500 01  TFSTXN-RECORD.                                                       
005600        COPY TFSTXN.                                                      
005700                                                                          
005800 FD  TFSPOSTQ                                                             
005900     LABEL RECORDS ARE OMITTED                                            
006000     DATA RECORD IS TFSPOSTQ-RECORD.                                      
006100 01  TFSPOSTQ-RECORD.                                                     
006200        COPY TFSPOSTQ.                                                    
006300                                                                          
006400 WORKING-STORAGE SECTION.                                                 
006500*************************                                                 
006600 01  FILLER                  PIC X(24)        VALUE                       
006700        "** PROGRAM TXBQFAN    **".                                       
006800                                                                          
006900* ------------------ PROGRAM WORKING STORAGE -------------------*         
007000 01  WK-C-COMMON.                                                         
007100        COPY TXCMWS.                                                      
007200                                                                          
007300 01  WK-C-WORK-AREA.                                                      
007400     05  WK-N-TXN-RELKEY      PIC 9(09) COMP.                             
007500     05  WK-N-TXN-COUNT       PIC 9(07) COMP VALUE 0.                     
007600     05  WK-X-TXN-SUB         PIC 9(07) COMP.                             
007700     05  WK-N-PAGE-CNT        PIC 9(05) COMP VALUE 0.                     
007800     05  WK-N-ROWS-FANNED     PIC 9(07) COMP VALUE 0.                     
007900                                                                          
008000 01  WK-C-CURRENT-DATEKEY.                                                
008100     05  WK-C-CDK-VALUE        PIC X(26).                                 
008200 01  WK-C-CURRENT-DATEKEY-R REDEFINES WK-C-CURRENT-DATEKEY.               
008300     05  WK-C-CDK-CCYY         PIC X(04).                                 
008400     05  FILLER                PIC X(22).                                 
008500                                                                          
008600*---------- LAST RELATIVE KEY RE-READ, FOR DIAGNOSTICS -------*           
008700 01  WK-C-LAST-FAN-KEY.                                                   
008800     05  WK-N-LAST-FAN-VALUE   PIC 9(09) COMP-3.                          
008900 01  WK-C-LAST-FAN-KEY-R REDEFINES WK-C-LAST-FAN-KEY.                     
009000     05  WK-C-LAST-FAN-DISP    PIC 9(09).                                 
009100                                                                          
009200*---------------- IN-MEMORY DATE-ORDER TABLE --------------------*        
009300* LOADED ONCE AT START FROM TFSTXN, KEPT SORTED ASCENDING BY    *         
009400* TXN-DATE (THE TEXT SORTS CORRECTLY SINCE ISO-8601 TIMESTAMPS  *         
009500* COMPARE LEXICALLY THE SAME AS CHRONOLOGICALLY)                *         
009600 01  WK-T-TXN-TABLE.                                                      
009700     05  WK-T-TXN-ENTRY OCCURS 1 TO 50000 TIMES                           
009800            DEPENDING ON WK-N-TXN-COUNT                                   
009900            ASCENDING KEY IS WK-T-TXN-DATEKEY                             
010000            INDEXED BY WK-X-TXN.                                          
010100         10  WK-T-TXN-DATEKEY     PIC X(26).                              
010200         10  WK-T-TXN-RELKEY      PIC 9(09) COMP.                         
010300 01  WK-T-TXN-TABLE-X REDEFINES WK-T-TXN-TABLE.                           
010400     05  WK-T-TXN-ENTRY-X OCCURS 1 TO 50000 TIMES                         
010500            DEPENDING ON WK-N-TXN-COUNT.                                  
010600         10  WK-T-TXN-DATEKEY-X   PIC X(26).                              
010700         10  WK-T-TXN-RELKEY-X    PIC 9(09) COMP.                         
010800                                                                          
010900*------------------- LOCAL DATA AREA -----------------------*             
011000 01  WK-C-LOCAL-DATA-AREA.                                                
011100     05  WK-C-RUN-DATE     PIC 9(08).                                     
011200     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.                         
011300         10  WK-C-RUN-CCYY PIC 9(04).                                     
011400         10  WK-C-RUN-MM   PIC 9(02).                                     
011500         10  WK-C-RUN-DD   PIC 9(02).                                     
011600     05  FILLER            PIC X(20).                                     
011700                                                                          
011800*****************                                                         
011900 PROCEDURE DIVISION.                                                      
012000*****************                                                         
012100 MAIN-MODULE.                                                             
012200     PERFORM A000-OPEN-AND-LOAD-TABLE                                     
012300        THRU A099-OPEN-AND-LOAD-TABLE-EX.                                 
012400     PERFORM B000-FAN-OUT-QUEUE                                           
012500        THRU B199-FAN-OUT-QUEUE-EX.                                       
012600     DISPLAY "TXBQFAN - TRANSACTIONS FANNED OUT : "                       
012700        WK-N-ROWS-FANNED.                                                 
012800     PERFORM Z000-END-PROGRAM-ROUTINE                                     
012900        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
013000     GOBACK.                                                              
013100                                                                          
013200*---------------------------------------------------------------*         
013300 A000-OPEN-AND-LOAD-TABLE.                                                
013400*---------------------------------------------------------------*         
013500     OPEN INPUT TFSTXN.                                                   
013600     IF NOT WK-C-SUCCESSFUL                                               
013700        DISPLAY "TXBQFAN - OPEN FILE ERROR - TFSTXN"                      
013800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
013900        GO TO Y900-ABNORMAL-TERMINATION                                   
014000     END-IF.                                                              
014100     OPEN OUTPUT TFSPOSTQ.                                                
014200     IF NOT WK-C-SUCCESSFUL                                               
014300        DISPLAY "TXBQFAN - OPEN FILE ERROR - TFSPOSTQ"                    
014400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
014500        GO TO Y900-ABNORMAL-TERMINATION                                   
014600     END-IF.                                                              
014700                                                                          
014800     MOVE 1 TO WK-N-TXN-RELKEY.                                           
014900 A010-LOAD-LOOP.                                                          
015000     READ TFSTXN NEXT RECORD.                                             
015100     IF WK-C-END-OF-FILE                                                  
015200        GO TO A099-OPEN-AND-LOAD-TABLE-EX                                 
015300     END-IF.                                                              
015400     IF NOT WK-C-SUCCESSFUL                                               
015500        DISPLAY "TXBQFAN - TFSTXN READ ERROR"                             
015600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
015700        GO TO Y900-ABNORMAL-TERMINATION                                   
015800     END-IF.                                                              
015900     IF WK-N-TXN-COUNT < 50000                                            
016000        PERFORM A050-INSERT-TABLE-ENTRY                                   
016100           THRU A059-INSERT-TABLE-ENTRY-EX                                
016200     END-IF.                                                              
016300     GO TO A010-LOAD-LOOP.                                                
016400                                                                          
016500 A050-INSERT-TABLE-ENTRY.                                                 
016600     ADD 1 TO WK-N-TXN-COUNT.                                             
016700     MOVE WK-N-TXN-COUNT TO WK-X-TXN-SUB.                                 
016800 A051-SHIFT-LOOP.                                                         
016900     IF WK-X-TXN-SUB > 1                                                  
017000        IF WK-T-TXN-DATEKEY-X(WK-X-TXN-SUB - 1)                           
017100              > TFSTXN-TXNDATE                                            
017200           MOVE WK-T-TXN-DATEKEY-X(WK-X-TXN-SUB - 1)                      
017300              TO WK-T-TXN-DATEKEY-X(WK-X-TXN-SUB)                         
017400           MOVE WK-T-TXN-RELKEY-X(WK-X-TXN-SUB - 1)                       
017500              TO WK-T-TXN-RELKEY-X(WK-X-TXN-SUB)                          
017600           SUBTRACT 1 FROM WK-X-TXN-SUB                                   
017700           GO TO A051-SHIFT-LOOP                                          
017800        END-IF                                                            
017900     END-IF.                                                              
018000     MOVE TFSTXN-TXNDATE TO WK-T-TXN-DATEKEY-X(WK-X-TXN-SUB).             
018100     MOVE WK-N-TXN-RELKEY TO WK-T-TXN-RELKEY-X(WK-X-TXN-SUB).             
018200 A059-INSERT-TABLE-ENTRY-EX.                                              
018300 EXIT.                                                                    
018400                                                                          
018500 A099-OPEN-AND-LOAD-TABLE-EX.                                             
018600 EXIT.                                                                    
018700                                                                          
018800*---------------------------------------------------------------*         
018900 B000-FAN-OUT-QUEUE.                                                      
019000*---------------------------------------------------------------*         
019100*    BATCH FLOW STEP 2 - WALK THE DATE-ORDER TABLE, ONE         *         
019200*    TAX-CALC-REQUEST OUT PER TRANSACTION, 100-ROW PAGE LOG     *         
019300*---------------------------------------------------------------*         
019400     IF WK-N-TXN-COUNT = 0                                                
019500        GO TO B199-FAN-OUT-QUEUE-EX                                       
019600     END-IF.                                                              
019700     MOVE 1 TO WK-X-TXN-SUB.                                              
019800 B010-FAN-LOOP.                                                           
019900     IF WK-X-TXN-SUB > WK-N-TXN-COUNT                                     
020000        GO TO B199-FAN-OUT-QUEUE-EX                                       
020100     END-IF.                                                              
020200     MOVE WK-T-TXN-RELKEY(WK-X-TXN-SUB) TO WK-N-TXN-RELKEY                
020300                                            WK-N-LAST-FAN-VALUE.          
020400     READ TFSTXN.                                                         
020500     IF NOT WK-C-SUCCESSFUL                                               
020600        DISPLAY "TXBQFAN - TFSTXN RE-READ ERROR - RELKEY "                
020700           WK-C-LAST-FAN-DISP                                             
020800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
020900        GO TO Y900-ABNORMAL-TERMINATION                                   
021000     END-IF.                                                              
021100                                                                          
021200     MOVE WK-T-TXN-DATEKEY(WK-X-TXN-SUB) TO WK-C-CDK-VALUE.               
021300     MOVE SPACES TO TFSPOSTQ-RECORD.                                      
021400     MOVE TFSTXN-TRANSID TO TFSPOSTQ-TXNID.                               
021500     IF TFSTXN-AMT-PRESENT                                                
021600        SET TFSPOSTQ-AMT-PRESENT TO TRUE                                  
021700        MOVE TFSTXN-AMOUNT TO TFSPOSTQ-AMOUNT                             
021800     ELSE                                                                 
021900        SET TFSPOSTQ-AMT-ABSENT TO TRUE                                   
022000        MOVE ZERO TO TFSPOSTQ-AMOUNT                                      
022100     END-IF.                                                              
022200     WRITE TFSPOSTQ-RECORD.                                               
022300     IF NOT WK-C-SUCCESSFUL                                               
022400        DISPLAY "TXBQFAN - TFSPOSTQ WRITE ERROR"                          
022500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
022600        GO TO Y900-ABNORMAL-TERMINATION                                   
022700     END-IF.                                                              
022800     ADD 1 TO WK-N-ROWS-FANNED.                                           
022900     ADD 1 TO WK-N-PAGE-CNT.                                              
023000     IF WK-N-PAGE-CNT >= 100                                              
023100        DISPLAY "TXBQFAN - PAGE COMPLETE, ROWS SO FAR : "                 
023200           WK-N-ROWS-FANNED " CURRENT YEAR " WK-C-CDK-CCYY                
023300        MOVE ZERO TO WK-N-PAGE-CNT                                        
023400     END-IF.                                                              
023500     ADD 1 TO WK-X-TXN-SUB.                                               
023600     GO TO B010-FAN-LOOP.                                                 
023700 B199-FAN-OUT-QUEUE-EX.                                                   
023800 EXIT.                                                                    
023900                                                                          
024000 Y900-ABNORMAL-TERMINATION.                                               
024100     PERFORM Z000-END-PROGRAM-ROUTINE                                     
024200        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
024300     EXIT PROGRAM.                                                        
024400                                                                          
024500 Z000-END-PROGRAM-ROUTINE.                                                
024600     CLOSE TFSTXN.                                                        
024700     IF  NOT WK-C-SUCCESSFUL                                              
024800         DISPLAY "TXBQFAN - CLOSE FILE ERROR - TFSTXN"                    
024900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
025000     END-IF.                                                              
025100     CLOSE TFSPOSTQ.                                                      
025200     IF  NOT WK-C-SUCCESSFUL                                              
025300         DISPLAY "TXBQFAN - CLOSE FILE ERROR - TFSPOSTQ"                  
025400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
025500     END-IF.                                                              
025600                                                                          
025700 Z999-END-PROGRAM-ROUTINE-EX.                                             
025800 EXIT.                                                                    
