000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.    TXBMCLC.                                                  
000500 AUTHOR.        S B HOLLOWAY.                                             
000600 INSTALLATION.  MERIDIAN TRUST BANK - TAX AND COMPLIANCE SYSTEMS.         
000700 DATE-WRITTEN.  11 MAY 1989.                                              
000800 DATE-COMPILED.                                                           
000900 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
001000*                                                                         
001100*DESCRIPTION :  BATCH DRIVER - READS THE TFSCLCIN CALC-REQUEST            
001200*               FEED (USER-NAME, INCOME) AND CALLS TXBVCLC                
001300*               OPTION 1 (INSERT) PER ROW TO ADD A NEW TAX                
001400*               RECORD (BATCH FLOW STEP 4, RULES SEC C).                  
001500*                                                                         
001600* HISTORY OF MODIFICATION:                                                
001700* ----------------------------------------------------------              
001800* TXB0610 SBH  11/05/1989 - INITIAL VERSION                               
001900* TXB0611 KLC  16/12/1998 - Y2K REVIEW - NO CHANGE REQUIRED               
002000* TXB0612 PDS  03/03/2011 - ADD COURTESY END-OF-RUN ROW COUNT             
002100* TXB0613 SBH  14/03/2013 - C100-CONVERT-INCOME-TEXT WAS ADDING           
002200*                           THE UNSIGNED FRACTION TEXT EVEN ON A          
002300*                           NEGATIVE INCOME CELL, DOUBLE-COUNTING         
002400*                           THE FRACTION (-50000.75 CAME OUT              
002500*                           -49999.25) - NOW SUBTRACTS THE                
002600*                           FRACTION WHEN THE WHOLE PART IS               
002700*                           NEGATIVE                                      
002800* ----------------------------------------------------------              
002900        EJECT                                                             
003000**********************                                                    
003100 ENVIRONMENT DIVISION.                                                    
003200**********************                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER.  IBM-AS400.                                             
003500 OBJECT-COMPUTER.  IBM-AS400.                                             
003600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
003700 INPUT-OUTPUT SECTION.                                                    
003800 FILE-CONTROL.                                                            
003900     SELECT TFSCLCIN ASSIGN TO DATABASE-TFSCLCIN                          
004000            ORGANIZATION      IS SEQUENTIAL                               
004100            FILE STATUS       IS WK-C-FILE-STATUS.                        
004200***************                                                           
004300 DATA DIVISION.                                                           
004400***************                                                           
004500 FILE SECTION.                                                            
004600**************                                                            
004700 FD  TFSCLCIN                                                             
004800     LABEL RECORDS ARE OMITTED                                            
004900     DATA RECORD IS TFSCLCIN-RECORD.                                      
005000 01  TFSCLCIN-RECORD                PIC X(80).                            
005100                                                                          
005200 WORKING-STORAGE SECTION.                                                 
005300*************************                                                 
005400 01  FILLER                  PIC X(24)        VALUE                       
005500        "** PROGRAM TXBMCLC    **".                                       
005600                                                                          
005700* ------------------ PROGRAM WORKING STORAGE -------------------*         
005800 01  WK-C-COMMON.                                                         
005900        COPY TXCMWS.                                                      
006000                                                                          
006100 01  WK-C-WORK-AREA.                                                      
006200     05  WK-N-ROWS-READ       PIC 9(07) COMP VALUE 0.                     
006300     05  WK-N-ROWS-INSERTED   PIC 9(07) COMP VALUE 0.                     
006400     05  WK-N-ROWS-REJECTED   PIC 9(07) COMP VALUE 0.                     
006500                                                                          
006600*---------- COMMA-SPLIT WORK AREA FOR THE INPUT LINE -----------*         
006700 01  WK-C-SPLIT-AREA.                                                     
006800     05  WK-C-SPLIT-USERNAME      PIC X(40).                              
006900     05  WK-C-SPLIT-INCOME-TEXT   PIC X(20).                              
007000 01  WK-C-SPLIT-AREA-R REDEFINES WK-C-SPLIT-AREA.                         
007100     05  WK-C-SPLIT-RAW           PIC X(60).                              
007200                                                                          
007300 01  WK-C-AMOUNT-PARTS.                                                   
007400     05  WK-N-AMT-WHOLE-TEXT      PIC X(15).                              
007500     05  WK-N-AMT-FRAC-TEXT       PIC X(02).                              
007600 01  WK-C-AMOUNT-PARTS-R REDEFINES WK-C-AMOUNT-PARTS.                     
007700     05  WK-C-AMOUNT-PARTS-RAW    PIC X(17).                              
007800 01  WK-N-AMT-WHOLE               PIC S9(11) COMP-3.                      
007900 01  WK-N-AMT-FRAC                PIC S9(02) COMP-3.                      
008000                                                                          
008100*---------- CALLED-ROUTINE PARAMETER RECORD (LOCAL COPY) -------*         
008200* VCLC IS TXBVCLC'S OWN LINKAGE COPYBOOK - CARRIED HERE PURELY  *         
008300* AS THE CALL PARAMETER, PER THE SHOP'S USUAL PRACTICE          *         
008400 01  WK-C-VCLC-AREA.                                                      
008500        COPY VCLC.                                                        
008600                                                                          
008700*------------------- LOCAL DATA AREA -----------------------*             
008800 01  WK-C-LOCAL-DATA-AREA.                                                
008900     05  WK-C-RUN-DATE     PIC 9(08).                                     
009000     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.                         
009100         10  WK-C-RUN-CCYY PIC 9(04).                                     
009200         10  WK-C-RUN-MM   PIC 9(02).                                     
009300         10  WK-C-RUN-DD   PIC 9(02).                                     
009400     05  FILLER            PIC X(20).                                     
009500                                                                          
009600*****************                                                         
009700 PROCEDURE DIVISION.                                                      
009800*****************                                                         
009900 MAIN-MODULE.                                                             
010000     PERFORM A000-OPEN-FILES                                              
010100        THRU A099-OPEN-FILES-EX.                                          
010200     PERFORM B000-PROCESS-REQUESTS                                        
010300        THRU B199-PROCESS-REQUESTS-EX.                                    
010400     DISPLAY "TXBMCLC - CALC REQUESTS READ     : " WK-N-ROWS-READ.        
010500     DISPLAY "TXBMCLC - TAX RECORDS INSERTED    : "                       
010600        WK-N-ROWS-INSERTED.                                               
010700     DISPLAY "TXBMCLC - REQUESTS REJECTED       : "                       
010800        WK-N-ROWS-REJECTED.                                               
010900     PERFORM Z000-END-PROGRAM-ROUTINE                                     
011000        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
011100     GOBACK.                                                              
011200                                                                          
011300*---------------------------------------------------------------*         
011400 A000-OPEN-FILES.                                                         
011500*---------------------------------------------------------------*         
011600     OPEN INPUT TFSCLCIN.                                                 
011700     IF NOT WK-C-SUCCESSFUL                                               
011800        DISPLAY "TXBMCLC - OPEN FILE ERROR - TFSCLCIN"                    
011900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
012000        GO TO Y900-ABNORMAL-TERMINATION                                   
012100     END-IF.                                                              
012200 A099-OPEN-FILES-EX.                                                      
012300 EXIT.                                                                    
012400                                                                          
012500*---------------------------------------------------------------*         
012600 B000-PROCESS-REQUESTS.                                                   
012700*---------------------------------------------------------------*         
012800*    BATCH FLOW STEP 4 - EACH INPUT LINE IS USER-NAME,INCOME -  *         
012900*    OPTION 1 (INSERT) IS CALLED FOR EVERY ROW; A BLANK USER    *         
013000*    NAME IS TXBVCLC'S OWN REJECT (ERROR 1001, RULES SEC C).    *         
013100*---------------------------------------------------------------*         
013200 B010-READ-LOOP.                                                          
013300     READ TFSCLCIN.                                                       
013400     IF WK-C-END-OF-FILE                                                  
013500        GO TO B199-PROCESS-REQUESTS-EX                                    
013600     END-IF.                                                              
013700     IF NOT WK-C-SUCCESSFUL                                               
013800        DISPLAY "TXBMCLC - TFSCLCIN READ ERROR"                           
013900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
014000        GO TO Y900-ABNORMAL-TERMINATION                                   
014100     END-IF.                                                              
014200     ADD 1 TO WK-N-ROWS-READ.                                             
014300                                                                          
014400     PERFORM C000-SPLIT-INPUT-LINE                                        
014500        THRU C099-SPLIT-INPUT-LINE-EX.                                    
014600     PERFORM C100-CONVERT-INCOME-TEXT                                     
014700        THRU C199-CONVERT-INCOME-TEXT-EX.                                 
014800                                                                          
014900     INITIALIZE WK-C-VCLC-RECORD.                                         
015000     SET WK-C-VCLC-OPT-INSERT TO TRUE.                                    
015100     MOVE WK-C-SPLIT-USERNAME TO WK-C-VCLC-USERNAME.                      
015200*    WK-N-AMT-FRAC IS ALWAYS UNSIGNED TEXT OFF THE UNSTRING (THE          
015300*    MINUS SIGN, IF ANY, LANDS ONLY IN THE WHOLE-PART TEXT) - ON          
015400*    A NEGATIVE INCOME THE FRACTION MUST BE SUBTRACTED, NOT               
015500*    ADDED, OR THE RESULT IS OFF BY DOUBLE THE FRACTIONAL PART            
015600     IF WK-N-AMT-WHOLE < 0                                                
015700        COMPUTE WK-N-VCLC-INCOME =                                        
015800           WK-N-AMT-WHOLE - (WK-N-AMT-FRAC / 100)                         
015900     ELSE                                                                 
016000        COMPUTE WK-N-VCLC-INCOME =                                        
016100           WK-N-AMT-WHOLE + (WK-N-AMT-FRAC / 100)                         
016200     END-IF.                                                              
016300     CALL "TXBVCLC" USING WK-C-VCLC-RECORD.                               
016400                                                                          
016500     IF WK-C-VCLC-ERROR-CD NOT = SPACES                                   
016600        DISPLAY "TXBMCLC - TXBVCLC RETURNED " WK-C-VCLC-ERROR-CD          
016700           " FOR " WK-C-SPLIT-USERNAME                                    
016800        ADD 1 TO WK-N-ROWS-REJECTED                                       
016900        GO TO B010-READ-LOOP                                              
017000     END-IF.                                                              
017100                                                                          
017200     ADD 1 TO WK-N-ROWS-INSERTED.                                         
017300     GO TO B010-READ-LOOP.                                                
017400 B199-PROCESS-REQUESTS-EX.                                                
017500 EXIT.                                                                    
017600                                                                          
017700*---------------------------------------------------------------*         
017800 C000-SPLIT-INPUT-LINE.                                                   
017900*---------------------------------------------------------------*         
018000     MOVE SPACES TO WK-C-SPLIT-AREA.                                      
018100     UNSTRING TFSCLCIN-RECORD DELIMITED BY ","                            
018200        INTO WK-C-SPLIT-USERNAME WK-C-SPLIT-INCOME-TEXT.                  
018300 C099-SPLIT-INPUT-LINE-EX.                                                
018400 EXIT.                                                                    
018500                                                                          
018600*---------------------------------------------------------------*         
018700 C100-CONVERT-INCOME-TEXT.                                                
018800*---------------------------------------------------------------*         
018900*    NO INTRINSIC FUNCTIONS - SPLIT ON THE DECIMAL POINT AND    *         
019000*    RECOMBINE THE TWO HALVES ARITHMETICALLY, SAME TECHNIQUE AS *         
019100*    TXBMTXN C-PARAGRAPHS USE FOR THE TRANSACTION AMOUNT CELL.  *         
019200*---------------------------------------------------------------*         
019300     MOVE ZERO TO WK-C-AMOUNT-PARTS.                                      
019400     UNSTRING WK-C-SPLIT-INCOME-TEXT DELIMITED BY "."                     
019500        INTO WK-N-AMT-WHOLE-TEXT WK-N-AMT-FRAC-TEXT.                      
019600     MOVE WK-N-AMT-WHOLE-TEXT TO WK-N-AMT-WHOLE.                          
019700     MOVE WK-N-AMT-FRAC-TEXT  TO WK-N-AMT-FRAC.                           
019800 C199-CONVERT-INCOME-TEXT-EX.                                             
019900 EXIT.                                                                    
020000                                                                          
020100 Y900-ABNORMAL-TERMINATION.                                               
020200     PERFORM Z000-END-PROGRAM-ROUTINE                                     
020300        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
020400     EXIT PROGRAM.                                                        
020500                                                                          
020600 Z000-END-PROGRAM-ROUTINE.                                                
020700     CLOSE TFSCLCIN.                                                      
020800     IF  NOT WK-C-SUCCESSFUL                                              
020900         DISPLAY "TXBMCLC - CLOSE FILE ERROR - TFSCLCIN"                  
021000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
021100     END-IF.                                                              
021200                                                                          
021300 Z999-END-PROGRAM-ROUTINE-EX.                                             
021400 EXIT.                                                                    
